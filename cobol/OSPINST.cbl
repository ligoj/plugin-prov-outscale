000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF CLOUDGATE DATA PROCESSING              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.     OSPINST.                                                
000700  AUTHOR.         D W SUAREZ.                                             
000800  INSTALLATION.   CLOUDGATE DATA PROCESSING CENTER.                       
000900  DATE-WRITTEN.   04/02/91.                                               
001000  DATE-COMPILED.                                                          
001100  SECURITY.       NON-CONFIDENTIAL.                                       
001200****************************************************************          
001300*    REMARKS.                                                             
001400*    OUTSCALE CATALOG IMPORT - INSTANCE TYPE / INSTANCE PRICE             
001500*    INSTALLER.  CALLED BY OSPRICE1 300-CALL-INSTALL-INSTANCES.           
001600*    PARSES THE VENDOR FEED'S "FCU / VIRTUAL MACHINES" ROWS INTO          
001700*    INSTANCE-TYPE-REC ENTRIES, DERIVES OS-LICENSE SURCHARGE              
001800*    ROWS FROM THE "LICENCES" ROWS, AND COMPUTES SHARED AND               
001900*    DEDICATED TENANCY TERM PRICING FOR EVERY ENABLED REGION AND          
002000*    CONTRACT TERM.                                                       
002100****************************************************************          
002200*    CHANGE LOG                                                           
002300****************************************************************          
002400* 04/02/91 DWS TKT-0104  INITIAL WRITE - TYPE CODE PARSE, RATES           
002500* 05/06/91 DWS TKT-0117  ADD RAM AND DEDICATED REFERENCE ROWS             
002600* 08/21/91 RH  TKT-0155  ADD LICENSE FIELD DERIVATION (600 SRS)           
002700* 12/02/91 RH  TKT-0189  MERGE LICENSE BILLING PERIOD VARIANTS            
002800* 03/17/92 LMK TKT-0219  ADD TERM COST COMPUTATION (430-450)              
002900* 07/02/92 LMK TKT-0238  ADD LICENSE SURCHARGE - PER-VM/PER-CORE          
003000* 02/14/93 DWS TKT-0296  BILLING PERIOD FALLBACK SCAN Y-M-H ORDER         
003100* 09/19/93 DWS TKT-0341  RATING DOWNGRADE TABLE PER GENERATION            
003200* 04/08/94 RH  TKT-0370  SKIP ROWS FAILING TYPE-CODE PATTERN              
003300* 11/11/95 LMK TKT-0405  UPDATE-IN-PLACE COMPARE BEFORE REWRITE           
003400* 08/14/98 CJP TKT-0470  Y2K - NO DATE MATH IN THIS PROGRAM, N/C          
003500* 06/03/02 SPT TKT-0540  WIDEN SOFTWARE CAPTURE TO X(30)                  
003600* 01/09/06 SPT TKT-0588  SEPARATE SUBSCRIPTS - REGION/TERM LOOP           
003700*                        WAS CLOBBERING THE CSV ROW SUBSCRIPT             
003800* 09/05/06 SPT TKT-0591  FIX DEFECT IN TKT-0405 - THE ITY/IPR             
003900*                        FIND-LOOP MATCH BRANCH BUMPED CNT-               
004000*                        UPDATED UNCONDITIONALLY, NEVER COMPARED          
004100*                        THE REBUILT ROW TO THE OLD ONE.  ADDED           
004200*                        710/715 AND 480/485 SNAPSHOT-THEN-               
004300*                        COMPARE SO CNT-UPDATED/CNT-UNCHANGED             
004400*                        ARE FINALLY REAL (SEE OSPRICE1 110-160)          
004500* 09/12/06 SPT TKT-0594  450 WAS HARDCODED TO THE HOURLY (SLOT 1)         
004600*                        CONVERTER FACTOR FOR EVERY LICENSE ROW -         
004700*                        MONTHLY/YEARLY TERMS WERE SURCHARGED AT          
004800*                        THE HOURLY RATE.  450 NOW SEARCHES THE           
004900*                        CONVERTER TABLE FOR THE BILLING PERIOD           
005000*                        440 ACTUALLY MATCHED.                            
005100* 09/19/06 SPT TKT-0595  ADDED LK-FORCE-UPDATE-SW - OSPRICE1'S            
005200*                        UPSI-0 NOW OVERRIDES 715/485 SO EVERY            
005300*                        MATCHED ROW COUNTS AS UPDATED.                   
005400****************************************************************          
005500                                                                          
005600  ENVIRONMENT DIVISION.                                                   
005700  CONFIGURATION SECTION.                                                  
005800  SOURCE-COMPUTER.  IBM-370.                                              
005900  OBJECT-COMPUTER.  IBM-370.                                              
006000  SPECIAL-NAMES.                                                          
006100      C01 IS TOP-OF-FORM                                                  
006200      CLASS LOWER-ALPHA IS 'a' THRU 'z'                                   
006300      UPSI-1 ON STATUS IS TRACE-ON                                        
006400             OFF STATUS IS TRACE-OFF.                                     
006500                                                                          
006600****************************************************************          
006700  DATA DIVISION.                                                          
006800  WORKING-STORAGE SECTION.                                                
006900****************************************************************          
007000  01  WS-LOOP-SUBSCRIPTS.                                                 
007100      05  WS-CSV-ROW-IX             PIC S9(4) COMP  VALUE 0.              
007200      05  WS-INNER-ROW-IX           PIC S9(4) COMP  VALUE 0.              
007300      05  WS-RGN-TBL-IX             PIC S9(2) COMP  VALUE 0.              
007400      05  WS-TARGET-REGION-IX       PIC S9(2) COMP  VALUE 0.              
007500      05  WS-REGION-SUBROW          PIC S9(2) COMP  VALUE 0.              
007600      05  WS-REGION-SCAN-IX         PIC S9(2) COMP  VALUE 0.              
007700      05  WS-TERM-LOOP-CNT          PIC S9(3) COMP  VALUE 0.              
007800      05  WS-TENANCY-IX             PIC S9(1) COMP  VALUE 0.              
007900      05  WS-FIND-IX                PIC S9(4) COMP  VALUE 0.              
008000      05  WS-BILL-SCAN-IX           PIC S9(2) COMP  VALUE 0.              
008100      05  WS-DIGIT-IX               PIC S9(2) COMP  VALUE 0.              
008200      05  WS-DIGIT-POS              PIC S9(2) COMP  VALUE 0.              
008300      05  WS-WORK-LEN               PIC S9(3) COMP  VALUE 0.              
008400      05  FILLER                    PIC X(02).                            
008500                                                                          
008600  01  WS-WORK-FIELDS.                                                     
008700      05  WS-RAM-ROW-FOUND-SW      PIC X(1)  VALUE 'N'.                   
008800          88  WS-RAM-ROW-FOUND         VALUE 'Y'.                         
008900      05  WS-DEDIC-ROW-FOUND-SW    PIC X(1)  VALUE 'N'.                   
009000          88  WS-DEDIC-ROW-FOUND       VALUE 'Y'.                         
009100      05  WS-RAM-ROW-IX             PIC S9(4) COMP  VALUE 0.              
009200      05  WS-DEDIC-ROW-IX           PIC S9(4) COMP  VALUE 0.              
009300      05  WS-GENERATION             PIC 9(1)  VALUE 0.                    
009400      05  WS-OPTION-TEXT            PIC X(10) VALUE SPACES.               
009500      05  WS-BASE-ORDINAL           PIC S9(2) COMP  VALUE 0.              
009600      05  WS-EFFECTIVE-ORDINAL      PIC S9(2) COMP  VALUE 0.              
009700      05  WS-DOWNGRADE-STEPS        PIC S9(2) COMP  VALUE 0.              
009800      05  WS-TARGET-OS-CODE         PIC X(1)  VALUE 'L'.                  
009900      05  FILLER                    PIC X(02).                            
010000                                                                          
010100*    RATE ORDINAL TABLE - LOW(0) MEDIUM(1) GOOD(2) BEST(3), AS            
010200*    DESCRIBED IN THE VENDOR RATE CLASS DOCUMENTATION.                    
010300  01  WS-RATE-NAME-TABLE.                                                 
010400      05  FILLER  PIC X(10) VALUE 'LOW'.                                  
010500      05  FILLER  PIC X(10) VALUE 'MEDIUM'.                               
010600      05  FILLER  PIC X(10) VALUE 'GOOD'.                                 
010700      05  FILLER  PIC X(10) VALUE 'BEST'.                                 
010800  01  WS-RATE-NAMES REDEFINES WS-RATE-NAME-TABLE.                         
010900      05  WS-RATE-NAME OCCURS 4 TIMES PIC X(10).                          
011000                                                                          
011100*    GENERIC SUBSTRING SCAN AREA - USED BY THE 600-SERIES                 
011200*    LICENSE FIELD DERIVATION PARAGRAPHS (NO REGEX ON THIS                
011300*    COMPILER - SEE 08/21/91 CHANGE LOG ENTRY).                           
011400  01  WS-SCAN-AREA.                                                       
011500      05  WS-SCAN-HAYSTACK          PIC X(200) VALUE SPACES.              
011600      05  WS-SCAN-HAY-LEN           PIC S9(3) COMP  VALUE 200.            
011700      05  WS-SCAN-NEEDLE            PIC X(20)  VALUE SPACES.              
011800      05  WS-SCAN-NEEDLE-LEN        PIC S9(3) COMP  VALUE 0.              
011900      05  WS-SCAN-START-POS         PIC S9(3) COMP  VALUE 1.              
012000      05  WS-SCAN-FOUND-POS         PIC S9(3) COMP  VALUE 0.              
012100      05  WS-SCAN-LIMIT             PIC S9(3) COMP  VALUE 0.              
012200  01  WS-SCAN-AREA-CHARS REDEFINES WS-SCAN-AREA.                          
012300      05  WS-SCAN-HAY-CHAR OCCURS 200 TIMES PIC X(1).                     
012400      05  FILLER                    PIC X(31).                            
012500                                                                          
012600  01  WS-LICENSE-STAGE.                                                   
012700      05  WS-LIC-OS-CODE            PIC X(1)   VALUE SPACES.              
012800      05  WS-LIC-SOFTWARE           PIC X(30)  VALUE SPACES.              
012900      05  WS-LIC-BYOL-FLAG          PIC X(1)   VALUE SPACES.              
013000      05  WS-LIC-BILLING-PERIOD     PIC X(1)   VALUE 'H'.                 
013100      05  WS-LIC-MIN-CPU            PIC 9(3)   VALUE 0.                   
013200      05  WS-LIC-INCR-CPU           PIC S9(5)V9(2) VALUE 0.               
013300      05  WS-LIC-INCR-CPU-SW        PIC X(1)   VALUE 'Y'.                 
013400      05  WS-DIGIT-BUFFER           PIC X(5)   VALUE SPACES.              
013500      05  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-BUFFER                      
013600                                   PIC 9(5).                              
013700      05  FILLER                    PIC X(02).                            
013800                                                                          
013900*    BILLING PERIOD FALLBACK SCAN ORDER - YEARLY, MONTHLY,                
014000*    HOURLY - FIXED SHOP SEQUENCE, SEE 02/14/93 CHANGE.                   
014100  01  WS-BILLING-SCAN-TABLE.                                              
014200      05  FILLER  PIC X(1) VALUE 'Y'.                                     
014300      05  FILLER  PIC X(1) VALUE 'M'.                                     
014400      05  FILLER  PIC X(1) VALUE 'H'.                                     
014500  01  WS-BILLING-SCAN REDEFINES WS-BILLING-SCAN-TABLE.                    
014600      05  WS-BILLING-SCAN-CODE OCCURS 3 TIMES PIC X(1).                   
014700                                                                          
014800  01  WS-PER-REGION-REFS.                                                 
014900      05  WS-RAM-COST-BY-RGN OCCURS 25 TIMES                              
015000                 PIC S9(7)V9(6)  VALUE 0.                                 
015100      05  WS-DEDIC-RATE-BY-RGN OCCURS 25 TIMES                            
015200                 PIC S9(7)V9(6)  VALUE 1.                                 
015300      05  FILLER                    PIC X(02).                            
015400                                                                          
015500  01  WS-TERM-COST-STAGE.                                                 
015600      05  WS-CPU-COST-SHARED        PIC S9(9)V9(6) COMP-3 VALUE 0.        
015700      05  WS-RAM-COST-SHARED        PIC S9(9)V9(6) COMP-3 VALUE 0.        
015800      05  WS-CPU-COST-DEDIC         PIC S9(9)V9(6) COMP-3 VALUE 0.        
015900      05  WS-RAM-COST-DEDIC         PIC S9(9)V9(6) COMP-3 VALUE 0.        
016000      05  WS-LICENSE-REGION-COST    PIC S9(9)V9(6) COMP-3 VALUE 0.        
016100      05  WS-CPU-ADDON              PIC S9(9)V9(6) COMP-3 VALUE 0.        
016200      05  WS-MONTHLY-ADDON          PIC S9(9)V9(6) COMP-3 VALUE 0.        
016300      05  FILLER                    PIC X(02).                            
016400                                                                          
016500  01  WS-MISC-STAGING.                                                    
016600      05  WS-LICENSE-LOOKUP-SW      PIC X(1)  VALUE 'N'.                  
016700          88  WS-LICENSE-PRICE-FOUND    VALUE 'Y'.                        
016800      05  WS-LICENSE-FOUND-PRICE    PIC S9(7)V9(6) VALUE 0.               
016900      05  WS-PRICE-CODE-STAGE       PIC X(120) VALUE SPACES.              
017000      05  FILLER                    PIC X(02).                            
017100                                                                          
017200*----------------------------------------------------------*              
017300*    UPDATE-IN-PLACE COMPARE WORK AREA - 710 SNAPSHOTS THE                
017400*    OLD ITY- FIELDS AND 480 SNAPSHOTS THE OLD IPR- FIELDS                
017500*    BEFORE THE ROW IS REBUILT, SO THE REBUILT ROW CAN BE                 
017600*    TESTED FOR AN ACTUAL CHANGE (TKT-0591).                              
017700*----------------------------------------------------------*              
017800  01  WS-ROW-COMPARE-AREA.                                                
017900      05  WS-ROW-FOUND-SW           PIC X(1)  VALUE 'N'.                  
018000          88  WS-ROW-WAS-FOUND             VALUE 'Y'.                     
018100      05  WS-ROW-CHANGED-SW         PIC X(1)  VALUE 'N'.                  
018200          88  WS-ROW-IS-CHANGED            VALUE 'Y'.                     
018300      05  WS-SAVE-ITY-GENERATION    PIC 9(1)  VALUE 0.                    
018400      05  WS-SAVE-ITY-OPTION        PIC X(10) VALUE SPACES.               
018500      05  WS-SAVE-ITY-PROCESSOR     PIC X(30) VALUE SPACES.               
018600      05  WS-SAVE-ITY-CPU-RATE      PIC X(10) VALUE SPACES.               
018700      05  WS-SAVE-ITY-RAM-RATE      PIC X(10) VALUE SPACES.               
018800      05  WS-SAVE-ITY-CONSTANT-SW   PIC X(1)  VALUE SPACE.                
018900      05  WS-SAVE-IPR-REGION-CODE   PIC X(20) VALUE SPACES.               
019000      05  WS-SAVE-IPR-TERM-CODE     PIC X(20) VALUE SPACES.               
019100      05  WS-SAVE-IPR-OS-CODE       PIC X(1)  VALUE SPACE.                
019200      05  WS-SAVE-IPR-TYPE-CODE     PIC X(30) VALUE SPACES.               
019300      05  WS-SAVE-IPR-TENANCY       PIC X(10) VALUE SPACES.               
019400      05  WS-SAVE-IPR-MONTHLY-COST  PIC S9(9)V9(6) COMP-3 VALUE 0.        
019500      05  WS-SAVE-IPR-CPU-COST      PIC S9(9)V9(6) COMP-3 VALUE 0.        
019600      05  WS-SAVE-IPR-RAM-COST      PIC S9(9)V9(6) COMP-3 VALUE 0.        
019700      05  WS-SAVE-IPR-PERIOD-MONTHS PIC 9(3)  VALUE 0.                    
019800      05  FILLER                    PIC X(06).                            
019900                                                                          
020000  LINKAGE SECTION.                                                        
020100  COPY OSPCSVRC.                                                          
020200  COPY OSPTRMRC.                                                          
020300  COPY OSPRGNRC.                                                          
020400  COPY OSPITYRC.                                                          
020500  COPY OSPIPRRC.                                                          
020600  01  LK-FORCE-UPDATE-SW            PIC X(1).                             
020700      88  LK-FORCE-UPDATE-IS-ON         VALUE 'Y'.                        
020800  01  LK-RETURN-CD                  PIC S9(4) COMP.                       
020900                                                                          
021000  PROCEDURE DIVISION USING OSP-CSV-TABLE                                  
021100                           OSP-TERM-TABLE                                 
021200                           OSP-REGION-TABLE                               
021300                           OSP-ITYPE-TABLE                                
021400                           OSP-IPRICE-TABLE                               
021500                           LK-FORCE-UPDATE-SW                             
021600                           LK-RETURN-CD.                                  
021700                                                                          
021800  000-MAIN.                                                               
021900      MOVE 0 TO LK-RETURN-CD.                                             
022000      PERFORM 100-FIND-REFERENCE-ROWS THRU 100-EXIT.                      
022100      PERFORM 110-LOAD-REGION-REFS    THRU 110-EXIT.                      
022200      PERFORM 200-DERIVE-LICENSE-ROWS THRU 200-EXIT.                      
022300      PERFORM 210-MERGE-LICENSE-VARIANTS THRU 210-EXIT.                   
022400      PERFORM 300-INSTALL-INSTANCE-ROWS  THRU 300-EXIT.                   
022500      GOBACK.                                                             
022600                                                                          
022700*----------------------------------------------------------*              
022800*    100 - LOCATE THE TWO SINGLETON REFERENCE ROWS THE                    
022900*    WHOLE COMPUTE PASS DEPENDS ON.                                       
023000*----------------------------------------------------------*              
023100  100-FIND-REFERENCE-ROWS.                                                
023200      MOVE 1 TO WS-CSV-ROW-IX.                                            
023300  100-SCAN-LOOP.                                                          
023400      IF WS-CSV-ROW-IX > OSP-CSV-ROW-CNT                                  
023500          GO TO 100-EXIT.                                                 
023600      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
023700      IF CSV-CODE (OSP-CSV-IX) (1:9) = 'c_fcu_ram'                        
023800          SET WS-RAM-ROW-FOUND TO TRUE                                    
023900          MOVE WS-CSV-ROW-IX TO WS-RAM-ROW-IX                             
024000      END-IF.                                                             
024100      IF CSV-CODE (OSP-CSV-IX) (1:28) =                                   
024200              'c_fcu_dedicated_vm_extra_hou'                              
024300          SET WS-DEDIC-ROW-FOUND TO TRUE                                  
024400          MOVE WS-CSV-ROW-IX TO WS-DEDIC-ROW-IX                           
024500      END-IF.                                                             
024600      ADD 1 TO WS-CSV-ROW-IX.                                             
024700      GO TO 100-SCAN-LOOP.                                                
024800  100-EXIT.                                                               
024900      EXIT.                                                               
025000                                                                          
025100*----------------------------------------------------------*              
025200*    110 - BUILD THE PER-REGION RAM COST AND DEDICATED-RATE               
025300*    WORK TABLES USED BY 430-COMPUTE-TERM-COST.                           
025400*----------------------------------------------------------*              
025500  110-LOAD-REGION-REFS.                                                   
025600      MOVE 1 TO WS-RGN-TBL-IX.                                            
025700  110-REGION-LOOP.                                                        
025800      IF WS-RGN-TBL-IX > OSP-REGION-CNT                                   
025900          GO TO 110-EXIT.                                                 
026000      MOVE 0 TO WS-RAM-COST-BY-RGN (WS-RGN-TBL-IX).                       
026100      MOVE 1 TO WS-DEDIC-RATE-BY-RGN (WS-RGN-TBL-IX).                     
026200      MOVE WS-RGN-TBL-IX TO WS-TARGET-REGION-IX.                          
026300      IF WS-RAM-ROW-FOUND                                                 
026400          SET OSP-CSV-IX TO WS-RAM-ROW-IX                                 
026500          PERFORM 115-FIND-REGION-IN-ROW THRU 115-EXIT                    
026600          IF WS-REGION-SUBROW > 0                                         
026700              MOVE CSV-REGION-PRICE (OSP-CSV-IX WS-REGION-SUBROW)         
026800                  TO WS-RAM-COST-BY-RGN (WS-RGN-TBL-IX)                   
026900          END-IF                                                          
027000      END-IF.                                                             
027100      IF WS-DEDIC-ROW-FOUND                                               
027200          SET OSP-CSV-IX TO WS-DEDIC-ROW-IX                               
027300          PERFORM 115-FIND-REGION-IN-ROW THRU 115-EXIT                    
027400          IF WS-REGION-SUBROW > 0                                         
027500              COMPUTE WS-DEDIC-RATE-BY-RGN (WS-RGN-TBL-IX) =              
027600                  CSV-REGION-PRICE (OSP-CSV-IX WS-REGION-SUBROW)          
027700                  + 1                                                     
027800          END-IF                                                          
027900      END-IF.                                                             
028000      ADD 1 TO WS-RGN-TBL-IX.                                             
028100      GO TO 110-REGION-LOOP.                                              
028200  110-EXIT.                                                               
028300      EXIT.                                                               
028400                                                                          
028500*----------------------------------------------------------*              
028600*    115 - FIND THE REGION SUB-ROW (1-5) OF CSV ROW                       
028700*    OSP-CSV-IX WHOSE CODE MATCHES REGION TABLE ROW                       
028800*    WS-TARGET-REGION-IX.  RESULT IN WS-REGION-SUBROW,                    
028900*    ZERO IF THE CURRENT ROW HAS NO PRICE FOR THAT REGION.                
029000*----------------------------------------------------------*              
029100  115-FIND-REGION-IN-ROW.                                                 
029200      MOVE 0 TO WS-REGION-SUBROW.                                         
029300      MOVE 1 TO WS-REGION-SCAN-IX.                                        
029400  115-LOOP.                                                               
029500      IF WS-REGION-SCAN-IX > 5                                            
029600          GO TO 115-EXIT.                                                 
029700      IF CSV-REGION-CODE (OSP-CSV-IX WS-REGION-SCAN-IX) =                 
029800              RGN-CODE (WS-TARGET-REGION-IX)                              
029900          AND CSV-REGION-HAS-PRICE (OSP-CSV-IX WS-REGION-SCAN-IX)         
030000          MOVE WS-REGION-SCAN-IX TO WS-REGION-SUBROW                      
030100          GO TO 115-EXIT                                                  
030200      END-IF.                                                             
030300      ADD 1 TO WS-REGION-SCAN-IX.                                         
030400      GO TO 115-LOOP.                                                     
030500  115-EXIT.                                                               
030600      EXIT.                                                               
030700                                                                          
030800*----------------------------------------------------------*              
030900*    200 - DERIVE THE LICENSE FIELDS OF EVERY "LICENCES"                  
031000*    ROW THAT CARRIES A CODE.  RESULT STAYS ON THE ROW                    
031100*    ITSELF (OSPCSVRC CSV-OS-CODE THRU CSV-INCR-CPU-SW).                  
031200*----------------------------------------------------------*              
031300  200-DERIVE-LICENSE-ROWS.                                                
031400      MOVE 1 TO WS-CSV-ROW-IX.                                            
031500  200-ROW-LOOP.                                                           
031600      IF WS-CSV-ROW-IX > OSP-CSV-ROW-CNT                                  
031700          GO TO 200-EXIT.                                                 
031800      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
031900      IF CSV-SERVICE (OSP-CSV-IX) = 'Licences'                            
032000              AND CSV-CODE (OSP-CSV-IX) NOT = SPACES                      
032100          PERFORM 610-DERIVE-OS         THRU 610-EXIT                     
032200          PERFORM 620-DERIVE-SOFTWARE   THRU 620-EXIT                     
032300          PERFORM 630-DERIVE-BYOL       THRU 630-EXIT                     
032400          PERFORM 635-DERIVE-BILL-PERIOD THRU 635-EXIT                    
032500          PERFORM 640-DERIVE-MIN-CPU    THRU 640-EXIT                     
032600          PERFORM 645-DERIVE-INCR-CPU   THRU 645-EXIT                     
032700          MOVE WS-LIC-OS-CODE      TO CSV-OS-CODE (OSP-CSV-IX)            
032800          MOVE WS-LIC-SOFTWARE     TO CSV-SOFTWARE (OSP-CSV-IX)           
032900          MOVE WS-LIC-BYOL-FLAG    TO CSV-BYOL-FLAG (OSP-CSV-IX)          
033000          MOVE WS-LIC-BILLING-PERIOD                                      
033100              TO CSV-BILLING-PERIOD (OSP-CSV-IX)                          
033200          MOVE WS-LIC-MIN-CPU      TO CSV-MIN-CPU (OSP-CSV-IX)            
033300          MOVE WS-LIC-INCR-CPU     TO CSV-INCR-CPU (OSP-CSV-IX)           
033400          MOVE WS-LIC-INCR-CPU-SW  TO CSV-INCR-CPU-SW (OSP-CSV-IX)        
033500          MOVE 0 TO CSV-LIC-VARIANT-CNT (OSP-CSV-IX)                      
033600      END-IF.                                                             
033700      ADD 1 TO WS-CSV-ROW-IX.                                             
033800      GO TO 200-ROW-LOOP.                                                 
033900  200-EXIT.                                                               
034000      EXIT.                                                               
034100                                                                          
034200*----------------------------------------------------------*              
034300*    610-645 - LICENSE FIELD DERIVATION FROM DESCRIPTION AND              
034400*    CODE TEXT.  ALL SEARCHES USE THE 650-SCAN-FOR-NEEDLE                 
034500*    SUBSTRING SCANNER - THIS COMPILER HAS NO REGEX SUPPORT.              
034600*----------------------------------------------------------*              
034700  610-DERIVE-OS.                                                          
034800      MOVE 'L' TO WS-LIC-OS-CODE.                                         
034900      MOVE CSV-DESCRIPTION (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.              
035000      MOVE 'Microsoft'  TO WS-SCAN-NEEDLE.                                
035100      MOVE 9 TO WS-SCAN-NEEDLE-LEN.                                       
035200      MOVE 1 TO WS-SCAN-START-POS.                                        
035300      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
035400      IF WS-SCAN-FOUND-POS > 0                                            
035500          MOVE 'W' TO WS-LIC-OS-CODE                                      
035600          GO TO 610-EXIT                                                  
035700      END-IF.                                                             
035800      MOVE 'Windows' TO WS-SCAN-NEEDLE.                                   
035900      MOVE 7 TO WS-SCAN-NEEDLE-LEN.                                       
036000      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
036100      IF WS-SCAN-FOUND-POS > 0                                            
036200          MOVE 'W' TO WS-LIC-OS-CODE                                      
036300          GO TO 610-EXIT                                                  
036400      END-IF.                                                             
036500      MOVE 'Oracle' TO WS-SCAN-NEEDLE.                                    
036600      MOVE 6 TO WS-SCAN-NEEDLE-LEN.                                       
036700      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
036800      IF WS-SCAN-FOUND-POS > 0                                            
036900          MOVE 'O' TO WS-LIC-OS-CODE                                      
037000          GO TO 610-EXIT                                                  
037100      END-IF.                                                             
037200      MOVE 'Red Hat' TO WS-SCAN-NEEDLE.                                   
037300      MOVE 7 TO WS-SCAN-NEEDLE-LEN.                                       
037400      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
037500      IF WS-SCAN-FOUND-POS > 0                                            
037600          MOVE 'R' TO WS-LIC-OS-CODE                                      
037700      END-IF.                                                             
037800  610-EXIT.                                                               
037900      EXIT.                                                               
038000                                                                          
038100*----------------------------------------------------------*              
038200*    620 - SOFTWARE = THE "SQL SERVER..." SUBSTRING UP TO                 
038300*    THE NEXT OPEN PAREN, ELSE SPACES (NO ADD-ON SOFTWARE).               
038400*----------------------------------------------------------*              
038500  620-DERIVE-SOFTWARE.                                                    
038600      MOVE SPACES TO WS-LIC-SOFTWARE.                                     
038700      MOVE CSV-DESCRIPTION (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.              
038800      MOVE 'SQL Server' TO WS-SCAN-NEEDLE.                                
038900      MOVE 10 TO WS-SCAN-NEEDLE-LEN.                                      
039000      MOVE 1 TO WS-SCAN-START-POS.                                        
039100      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
039200      IF WS-SCAN-FOUND-POS = 0                                            
039300          GO TO 620-EXIT.                                                 
039400      MOVE WS-SCAN-FOUND-POS TO WS-SCAN-START-POS.                        
039500      MOVE WS-SCAN-FOUND-POS TO WS-DIGIT-POS.                             
039600      MOVE '(' TO WS-SCAN-NEEDLE.                                         
039700      MOVE 1 TO WS-SCAN-NEEDLE-LEN.                                       
039800      COMPUTE WS-SCAN-START-POS = WS-DIGIT-POS + 1.                       
039900      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
040000      IF WS-SCAN-FOUND-POS > WS-DIGIT-POS                                 
040100          COMPUTE WS-WORK-LEN = WS-SCAN-FOUND-POS - WS-DIGIT-POS          
040200          IF WS-WORK-LEN > 30                                             
040300              MOVE 30 TO WS-WORK-LEN                                      
040400          END-IF                                                          
040500          MOVE WS-SCAN-HAYSTACK (WS-DIGIT-POS : WS-WORK-LEN)              
040600              TO WS-LIC-SOFTWARE                                          
040700      ELSE                                                                
040800          MOVE WS-SCAN-HAYSTACK (WS-DIGIT-POS : 30)                       
040900              TO WS-LIC-SOFTWARE                                          
041000      END-IF.                                                             
041100  620-EXIT.                                                               
041200      EXIT.                                                               
041300                                                                          
041400*----------------------------------------------------------*              
041500*    630 - BYOL FLAG - PRESENCE OF "VDA" ANYWHERE IN THE                  
041600*    DESCRIPTION MEANS "BRING YOUR OWN LICENSE".                          
041700*----------------------------------------------------------*              
041800  630-DERIVE-BYOL.                                                        
041900      MOVE SPACES TO WS-LIC-BYOL-FLAG.                                    
042000      MOVE CSV-DESCRIPTION (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.              
042100      MOVE 'VDA' TO WS-SCAN-NEEDLE.                                       
042200      MOVE 3 TO WS-SCAN-NEEDLE-LEN.                                       
042300      MOVE 1 TO WS-SCAN-START-POS.                                        
042400      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
042500      IF WS-SCAN-FOUND-POS > 0                                            
042600          MOVE 'B' TO WS-LIC-BYOL-FLAG                                    
042700      END-IF.                                                             
042800  630-EXIT.                                                               
042900      EXIT.                                                               
043000                                                                          
043100*----------------------------------------------------------*              
043200*    635 - BILLING PERIOD - CODE CARRIES "_XXXLY" WHERE THE               
043300*    LETTER BEFORE "LY" IS H, M OR Y; DEFAULT HOURLY.                     
043400*----------------------------------------------------------*              
043500  635-DERIVE-BILL-PERIOD.                                                 
043600      MOVE 'H' TO WS-LIC-BILLING-PERIOD.                                  
043700      MOVE CSV-CODE (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.                     
043800      MOVE 'ly' TO WS-SCAN-NEEDLE.                                        
043900      MOVE 2 TO WS-SCAN-NEEDLE-LEN.                                       
044000      MOVE 1 TO WS-SCAN-START-POS.                                        
044100      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
044200      IF WS-SCAN-FOUND-POS > 1                                            
044300          COMPUTE WS-DIGIT-POS = WS-SCAN-FOUND-POS - 1                    
044400          EVALUATE WS-SCAN-HAYSTACK (WS-DIGIT-POS : 1)                    
044500              WHEN 'h'  MOVE 'H' TO WS-LIC-BILLING-PERIOD                 
044600              WHEN 'm'  MOVE 'M' TO WS-LIC-BILLING-PERIOD                 
044700              WHEN 'y'  MOVE 'Y' TO WS-LIC-BILLING-PERIOD                 
044800              WHEN OTHER MOVE 'H' TO WS-LIC-BILLING-PERIOD                
044900          END-EVALUATE                                                    
045000      END-IF.                                                             
045100  635-EXIT.                                                               
045200      EXIT.                                                               
045300                                                                          
045400*----------------------------------------------------------*              
045500*    640 - MIN-CPU - THE INTEGER THAT PRECEDES A "C..."                   
045600*    TOKEN FOLLOWED SOMEWHERE LATER BY "MIN" (E.G.                        
045700*    "4 CORES MIN").  ZERO WHEN THE PATTERN IS ABSENT.                    
045800*----------------------------------------------------------*              
045900  640-DERIVE-MIN-CPU.                                                     
046000      MOVE 0 TO WS-LIC-MIN-CPU.                                           
046100      MOVE CSV-DESCRIPTION (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.              
046200      MOVE 'min' TO WS-SCAN-NEEDLE.                                       
046300      MOVE 3 TO WS-SCAN-NEEDLE-LEN.                                       
046400      MOVE 1 TO WS-SCAN-START-POS.                                        
046500      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
046600      IF WS-SCAN-FOUND-POS = 0                                            
046700          GO TO 640-EXIT.                                                 
046800      MOVE 'c' TO WS-SCAN-NEEDLE.                                         
046900      MOVE 1 TO WS-SCAN-NEEDLE-LEN.                                       
047000      MOVE 1 TO WS-SCAN-START-POS.                                        
047100      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
047200      IF WS-SCAN-FOUND-POS < 3                                            
047300          GO TO 640-EXIT.                                                 
047400      MOVE SPACES TO WS-DIGIT-BUFFER.                                     
047500      MOVE 1 TO WS-DIGIT-IX.                                              
047600      COMPUTE WS-DIGIT-POS = WS-SCAN-FOUND-POS - 2.                       
047700  640-DIGIT-LOOP.                                                         
047800      IF WS-DIGIT-POS < 1 OR WS-DIGIT-IX > 5                              
047900          GO TO 640-BUILD-VALUE.                                          
048000      IF WS-SCAN-HAYSTACK (WS-DIGIT-POS : 1) NOT NUMERIC                  
048100          GO TO 640-BUILD-VALUE.                                          
048200      MOVE WS-SCAN-HAYSTACK (WS-DIGIT-POS : 1)                            
048300          TO WS-DIGIT-BUFFER (WS-DIGIT-IX : 1).                           
048400      SUBTRACT 1 FROM WS-DIGIT-POS.                                       
048500      ADD 1 TO WS-DIGIT-IX.                                               
048600      GO TO 640-DIGIT-LOOP.                                               
048700  640-BUILD-VALUE.                                                        
048800      IF WS-DIGIT-BUFFER NOT = SPACES                                     
048900          MOVE WS-DIGIT-NUMERIC TO WS-LIC-MIN-CPU                         
049000      END-IF.                                                             
049100  640-EXIT.                                                               
049200      EXIT.                                                               
049300                                                                          
049400*----------------------------------------------------------*              
049500*    645 - INCREMENT-CPU - CODE CARRYING "_NNCORES" MEANS                 
049600*    THIS ROW IS PRICED PER-CORE, NN CPU PER INCREMENT; NO                
049700*    MATCH MEANS THE ROW IS PRICED PER-VM (SW = NULL/'Y').                
049800*----------------------------------------------------------*              
049900  645-DERIVE-INCR-CPU.                                                    
050000      MOVE 0 TO WS-LIC-INCR-CPU.                                          
050100      MOVE 'Y' TO WS-LIC-INCR-CPU-SW.                                     
050200      MOVE CSV-CODE (OSP-CSV-IX) TO WS-SCAN-HAYSTACK.                     
050300      MOVE 'cores' TO WS-SCAN-NEEDLE.                                     
050400      MOVE 5 TO WS-SCAN-NEEDLE-LEN.                                       
050500      MOVE 1 TO WS-SCAN-START-POS.                                        
050600      PERFORM 650-SCAN-FOR-NEEDLE THRU 650-EXIT.                          
050700      IF WS-SCAN-FOUND-POS < 2                                            
050800          GO TO 645-EXIT.                                                 
050900      MOVE SPACES TO WS-DIGIT-BUFFER.                                     
051000      MOVE 1 TO WS-DIGIT-IX.                                              
051100      COMPUTE WS-DIGIT-POS = WS-SCAN-FOUND-POS - 1.                       
051200  645-DIGIT-LOOP.                                                         
051300      IF WS-DIGIT-POS < 1 OR WS-DIGIT-IX > 5                              
051400          GO TO 645-BUILD-VALUE.                                          
051500      IF WS-SCAN-HAYSTACK (WS-DIGIT-POS : 1) NOT NUMERIC                  
051600          GO TO 645-BUILD-VALUE.                                          
051700      MOVE WS-SCAN-HAYSTACK (WS-DIGIT-POS : 1)                            
051800          TO WS-DIGIT-BUFFER (WS-DIGIT-IX : 1).                           
051900      SUBTRACT 1 FROM WS-DIGIT-POS.                                       
052000      ADD 1 TO WS-DIGIT-IX.                                               
052100      GO TO 645-DIGIT-LOOP.                                               
052200  645-BUILD-VALUE.                                                        
052300      IF WS-DIGIT-BUFFER NOT = SPACES                                     
052400          MOVE WS-DIGIT-NUMERIC TO WS-LIC-INCR-CPU                        
052500          MOVE 'N' TO WS-LIC-INCR-CPU-SW                                  
052600      END-IF.                                                             
052700  645-EXIT.                                                               
052800      EXIT.                                                               
052900                                                                          
053000*----------------------------------------------------------*              
053100*    650 - GENERIC LEFT-TO-RIGHT SUBSTRING SCAN.  RETURNS                 
053200*    THE 1-BASED POSITION OF THE FIRST MATCH OF                           
053300*    WS-SCAN-NEEDLE IN WS-SCAN-HAYSTACK AT OR AFTER                       
053400*    WS-SCAN-START-POS, ZERO IF NOT FOUND.                                
053500*----------------------------------------------------------*              
053600  650-SCAN-FOR-NEEDLE.                                                    
053700      MOVE 0 TO WS-SCAN-FOUND-POS.                                        
053800      IF WS-SCAN-START-POS < 1                                            
053900          MOVE 1 TO WS-SCAN-START-POS                                     
054000      END-IF.                                                             
054100      COMPUTE WS-SCAN-LIMIT =                                             
054200          WS-SCAN-HAY-LEN - WS-SCAN-NEEDLE-LEN + 1.                       
054300      MOVE WS-SCAN-START-POS TO WS-BILL-SCAN-IX.                          
054400  650-LOOP.                                                               
054500      IF WS-BILL-SCAN-IX > WS-SCAN-LIMIT                                  
054600          GO TO 650-EXIT.                                                 
054700      IF WS-SCAN-HAYSTACK (WS-BILL-SCAN-IX :                              
054800              WS-SCAN-NEEDLE-LEN) =                                       
054900              WS-SCAN-NEEDLE (1 : WS-SCAN-NEEDLE-LEN)                     
055000          MOVE WS-BILL-SCAN-IX TO WS-SCAN-FOUND-POS                       
055100          GO TO 650-EXIT                                                  
055200      END-IF.                                                             
055300      ADD 1 TO WS-BILL-SCAN-IX.                                           
055400      GO TO 650-LOOP.                                                     
055500  650-EXIT.                                                               
055600      EXIT.                                                               
055700                                                                          
055800*----------------------------------------------------------*              
055900*    210 - MERGE LICENSE ROWS THAT SHARE (OS,SOFTWARE,BYOL)               
056000*    BUT CARRY DIFFERENT BILLING PERIODS.  THE NON-PRIMARY                
056100*    ROW'S REGION PRICES BECOME A BILLING-PERIOD VARIANT OF               
056200*    THE PRIMARY ROW; THE NON-PRIMARY ROW IS THEN MARKED                  
056300*    MERGED-OUT SO 300 DOES NOT PROCESS IT AGAIN.                         
056400*----------------------------------------------------------*              
056500  210-MERGE-LICENSE-VARIANTS.                                             
056600      MOVE 1 TO WS-CSV-ROW-IX.                                            
056700  210-OUTER-LOOP.                                                         
056800      IF WS-CSV-ROW-IX > OSP-CSV-ROW-CNT                                  
056900          GO TO 210-EXIT.                                                 
057000      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
057100      IF CSV-SERVICE (OSP-CSV-IX) NOT = 'Licences'                        
057200              OR CSV-CODE (OSP-CSV-IX) = SPACES                           
057300              OR CSV-ROW-MERGED-OUT (OSP-CSV-IX)                          
057400          GO TO 210-NEXT.                                                 
057500      COMPUTE WS-INNER-ROW-IX = WS-CSV-ROW-IX + 1.                        
057600  210-INNER-LOOP.                                                         
057700      IF WS-INNER-ROW-IX > OSP-CSV-ROW-CNT                                
057800          GO TO 210-NEXT.                                                 
057900      PERFORM 215-TRY-MERGE-ONE THRU 215-EXIT.                            
058000      ADD 1 TO WS-INNER-ROW-IX.                                           
058100      GO TO 210-INNER-LOOP.                                               
058200  210-NEXT.                                                               
058300      ADD 1 TO WS-CSV-ROW-IX.                                             
058400      GO TO 210-OUTER-LOOP.                                               
058500  210-EXIT.                                                               
058600      EXIT.                                                               
058700                                                                          
058800*----------------------------------------------------------*              
058900*    215 - IF CSV ROW WS-INNER-ROW-IX IS A LICENSE ROW THAT               
059000*    SHARES (OS,SOFTWARE,BYOL) WITH THE PRIMARY ROW                       
059100*    WS-CSV-ROW-IX BUT HAS A DIFFERENT BILLING PERIOD, COPY               
059200*    ITS REGION PRICES INTO THE PRIMARY'S VARIANT LIST AND                
059300*    MARK IT MERGED-OUT.                                                  
059400*----------------------------------------------------------*              
059500  215-TRY-MERGE-ONE.                                                      
059600      SET OSP-CSV-IX TO WS-INNER-ROW-IX.                                  
059700      IF CSV-SERVICE (OSP-CSV-IX) NOT = 'Licences'                        
059800              OR CSV-CODE (OSP-CSV-IX) = SPACES                           
059900              OR CSV-ROW-MERGED-OUT (OSP-CSV-IX)                          
060000          GO TO 215-EXIT.                                                 
060100      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
060200      IF CSV-OS-CODE (OSP-CSV-IX) NOT =                                   
060300              CSV-OS-CODE (WS-INNER-ROW-IX)                               
060400          OR CSV-SOFTWARE (OSP-CSV-IX) NOT =                              
060500              CSV-SOFTWARE (WS-INNER-ROW-IX)                              
060600          OR CSV-BYOL-FLAG (OSP-CSV-IX) NOT =                             
060700              CSV-BYOL-FLAG (WS-INNER-ROW-IX)                             
060800          OR CSV-BILLING-PERIOD (OSP-CSV-IX) =                            
060900              CSV-BILLING-PERIOD (WS-INNER-ROW-IX)                        
061000          GO TO 215-EXIT.                                                 
061100      IF CSV-LIC-VARIANT-CNT (OSP-CSV-IX) > 2                             
061200          GO TO 215-EXIT.                                                 
061300      ADD 1 TO CSV-LIC-VARIANT-CNT (OSP-CSV-IX).                          
061400      SET CSV-LV-IX (OSP-CSV-IX) TO                                       
061500          CSV-LIC-VARIANT-CNT (OSP-CSV-IX).                               
061600      MOVE CSV-BILLING-PERIOD (WS-INNER-ROW-IX) TO                        
061700          CSV-LV-BILL-PERIOD (OSP-CSV-IX CSV-LIC-VARIANT-CNT              
061800              (OSP-CSV-IX)).                                              
061900      MOVE 1 TO WS-REGION-SCAN-IX.                                        
062000  215-COPY-REGIONS.                                                       
062100      IF WS-REGION-SCAN-IX > 5                                            
062200          GO TO 215-MARK-MERGED.                                          
062300      MOVE CSV-REGION-CODE (WS-INNER-ROW-IX WS-REGION-SCAN-IX)            
062400          TO CSV-LV-REGION-CODE (OSP-CSV-IX                               
062500              CSV-LIC-VARIANT-CNT (OSP-CSV-IX) WS-REGION-SCAN-IX).        
062600      MOVE CSV-REGION-PRICE (WS-INNER-ROW-IX WS-REGION-SCAN-IX)           
062700          TO CSV-LV-REGION-PRICE (OSP-CSV-IX                              
062800              CSV-LIC-VARIANT-CNT (OSP-CSV-IX) WS-REGION-SCAN-IX).        
062900      MOVE CSV-REGION-PRES-SW (WS-INNER-ROW-IX WS-REGION-SCAN-IX)         
063000          TO CSV-LV-REGION-PRES-SW (OSP-CSV-IX                            
063100              CSV-LIC-VARIANT-CNT (OSP-CSV-IX) WS-REGION-SCAN-IX).        
063200      ADD 1 TO WS-REGION-SCAN-IX.                                         
063300      GO TO 215-COPY-REGIONS.                                             
063400  215-MARK-MERGED.                                                        
063500      SET OSP-CSV-IX TO WS-INNER-ROW-IX.                                  
063600      SET CSV-ROW-MERGED-OUT (OSP-CSV-IX) TO TRUE.                        
063700  215-EXIT.                                                               
063800      EXIT.                                                               
063900                                                                          
064000*----------------------------------------------------------*              
064100*    300 - MAIN INSTALL LOOP - FOR EVERY CSV ROW UNDER                    
064200*    (FCU, VIRTUAL MACHINES) THAT PASSES THE TYPE-CODE                    
064300*    PATTERN, INSTALL THE TYPE THEN PRICE IT FOR EVERY                    
064400*    ENABLED REGION AND EVERY CONTRACT TERM.                              
064500*----------------------------------------------------------*              
064600  300-INSTALL-INSTANCE-ROWS.                                              
064700      MOVE 1 TO WS-CSV-ROW-IX.                                            
064800  300-ROW-LOOP.                                                           
064900      IF WS-CSV-ROW-IX > OSP-CSV-ROW-CNT                                  
065000          GO TO 300-EXIT.                                                 
065100      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
065200      IF CSV-SERVICE (OSP-CSV-IX) = 'FCU'                                 
065300              AND CSV-TYPE (OSP-CSV-IX) = 'Virtual machines'              
065400              AND CSV-CODE (OSP-CSV-IX) NOT = SPACES                      
065500          PERFORM 700-PARSE-TYPE-CODE THRU 700-EXIT                       
065600          IF WS-GENERATION NOT = 0                                        
065700              PERFORM 710-INSTALL-TYPE-ROW THRU 710-EXIT                  
065800              PERFORM 350-PRICE-ROW-ALL-REGIONS THRU 350-EXIT             
065900          END-IF                                                          
066000      END-IF.                                                             
066100      ADD 1 TO WS-CSV-ROW-IX.                                             
066200      GO TO 300-ROW-LOOP.                                                 
066300  300-EXIT.                                                               
066400      EXIT.                                                               
066500                                                                          
066600*----------------------------------------------------------*              
066700*    700 - PARSE "C_FCU_VCOREVn_option" INTO GENERATION AND               
066800*    OPTION.  A ROW THAT DOES NOT MATCH IS REJECTED BY                    
066900*    LEAVING WS-GENERATION AT ZERO.                                       
067000*----------------------------------------------------------*              
067100  700-PARSE-TYPE-CODE.                                                    
067200      MOVE 0 TO WS-GENERATION.                                            
067300      MOVE SPACES TO WS-OPTION-TEXT.                                      
067400      IF CSV-CODE (OSP-CSV-IX) (1:12) NOT = 'c_fcu_vcorev'                
067500          GO TO 700-EXIT.                                                 
067600      IF CSV-CODE (OSP-CSV-IX) (13:1) NOT NUMERIC                         
067700          GO TO 700-EXIT.                                                 
067800      IF CSV-CODE (OSP-CSV-IX) (14:1) NOT = '_'                           
067900          GO TO 700-EXIT.                                                 
068000      MOVE CSV-CODE (OSP-CSV-IX) (13:1) TO WS-GENERATION.                 
068100      UNSTRING CSV-CODE (OSP-CSV-IX) (15:46)                              
068200          DELIMITED BY SPACE                                              
068300          INTO WS-OPTION-TEXT.                                            
068400  700-EXIT.                                                               
068500      EXIT.                                                               
068600                                                                          
068700*----------------------------------------------------------*              
068800*    705 - RATE ORDINAL WITH THE GENERATION DOWNGRADE RULE.               
068900*    EFFECTIVE = MAX(0, BASE-ORDINAL - (5 - GENERATION)).                 
069000*    WS-BASE-ORDINAL IN, WS-EFFECTIVE-ORDINAL OUT.                        
069100*----------------------------------------------------------*              
069200  705-APPLY-DOWNGRADE.                                                    
069300      COMPUTE WS-DOWNGRADE-STEPS = 5 - WS-GENERATION.                     
069400      COMPUTE WS-EFFECTIVE-ORDINAL =                                      
069500          WS-BASE-ORDINAL - WS-DOWNGRADE-STEPS.                           
069600      IF WS-EFFECTIVE-ORDINAL < 0                                         
069700          MOVE 0 TO WS-EFFECTIVE-ORDINAL                                  
069800      END-IF.                                                             
069900  705-EXIT.                                                               
070000      EXIT.                                                               
070100                                                                          
070200*----------------------------------------------------------*              
070300*    710 - RESOLVE/INSTALL THE INSTANCE-TYPE-REC FOR THIS                 
070400*    ROW; UPDATE-IN-PLACE IF ALREADY PRESENT.                             
070500*----------------------------------------------------------*              
070600  710-INSTALL-TYPE-ROW.                                                   
070700      MOVE SPACES TO WS-PRICE-CODE-STAGE.                                 
070800      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
070900      STRING 'tinav'         DELIMITED BY SIZE                            
071000          WS-GENERATION   DELIMITED BY SIZE                               
071100          '.cXrY.'        DELIMITED BY SIZE                               
071200          WS-OPTION-TEXT  DELIMITED BY SPACE                              
071300      INTO WS-PRICE-CODE-STAGE.                                           
071400      MOVE 1 TO WS-FIND-IX.                                               
071500      MOVE 0 TO WS-REGION-SUBROW.                                         
071600  710-FIND-LOOP.                                                          
071700      IF WS-FIND-IX > OSP-ITYPE-CNT                                       
071800          GO TO 710-NOT-FOUND.                                            
071900      SET OSP-ITYPE-IX TO WS-FIND-IX.                                     
072000      IF ITY-TYPE-CODE (OSP-ITYPE-IX) (1:30) =                            
072100          WS-PRICE-CODE-STAGE (1:30)                                      
072200      MOVE WS-FIND-IX TO WS-REGION-SUBROW                                 
072300      SET WS-ROW-WAS-FOUND TO TRUE                                        
072400      GO TO 710-SNAPSHOT-ROW                                              
072500      END-IF.                                                             
072600      ADD 1 TO WS-FIND-IX.                                                
072700      GO TO 710-FIND-LOOP.                                                
072800  710-NOT-FOUND.                                                          
072900      ADD 1 TO OSP-ITYPE-CNT.                                             
073000      MOVE OSP-ITYPE-CNT TO WS-REGION-SUBROW.                             
073100      ADD 1 TO ITY-CNT-INSERTED.                                          
073200      GO TO 710-BUILD-ROW.                                                
073300  710-SNAPSHOT-ROW.                                                       
073400      SET OSP-ITYPE-IX TO WS-REGION-SUBROW.                               
073500      MOVE ITY-GENERATION (OSP-ITYPE-IX)                                  
073600          TO WS-SAVE-ITY-GENERATION.                                      
073700      MOVE ITY-OPTION (OSP-ITYPE-IX) TO WS-SAVE-ITY-OPTION.               
073800      MOVE ITY-PROCESSOR (OSP-ITYPE-IX) TO WS-SAVE-ITY-PROCESSOR.         
073900      MOVE ITY-CPU-RATE (OSP-ITYPE-IX) TO WS-SAVE-ITY-CPU-RATE.           
074000      MOVE ITY-RAM-RATE (OSP-ITYPE-IX) TO WS-SAVE-ITY-RAM-RATE.           
074100      MOVE ITY-CONSTANT-SW (OSP-ITYPE-IX)                                 
074200          TO WS-SAVE-ITY-CONSTANT-SW.                                     
074300  710-BUILD-ROW.                                                          
074400      SET OSP-ITYPE-IX TO WS-REGION-SUBROW.                               
074500      MOVE WS-PRICE-CODE-STAGE (1:30) TO                                  
074600          ITY-TYPE-CODE (OSP-ITYPE-IX).                                   
074700      MOVE WS-GENERATION TO ITY-GENERATION (OSP-ITYPE-IX).                
074800      MOVE WS-OPTION-TEXT TO ITY-OPTION (OSP-ITYPE-IX).                   
074900      EVALUATE WS-GENERATION                                              
075000          WHEN 2  MOVE 'Intel Xeon Skylake'                               
075100              TO ITY-PROCESSOR (OSP-ITYPE-IX)                             
075200          WHEN 3  MOVE 'Intel Xeon Haswell'                               
075300              TO ITY-PROCESSOR (OSP-ITYPE-IX)                             
075400          WHEN 4  MOVE 'Intel Xeon Broadwell'                             
075500              TO ITY-PROCESSOR (OSP-ITYPE-IX)                             
075600          WHEN 5  MOVE 'Intel Xeon Skylake'                               
075700              TO ITY-PROCESSOR (OSP-ITYPE-IX)                             
075800          WHEN OTHER                                                      
075900              MOVE SPACES TO ITY-PROCESSOR (OSP-ITYPE-IX)                 
076000      END-EVALUATE.                                                       
076100      IF WS-OPTION-TEXT (1:6) = 'medium'                                  
076200          SET ITY-CONSTANT-FLAG (OSP-ITYPE-IX) TO FALSE                   
076300          MOVE 1 TO WS-BASE-ORDINAL                                       
076400      ELSE                                                                
076500          SET ITY-CONSTANT-FLAG (OSP-ITYPE-IX) TO TRUE                    
076600          IF WS-OPTION-TEXT (1:4) = 'high' AND                            
076700              WS-OPTION-TEXT (5:1) = SPACE                                
076800              MOVE 2 TO WS-BASE-ORDINAL                                   
076900          ELSE                                                            
077000              MOVE 3 TO WS-BASE-ORDINAL                                   
077100          END-IF                                                          
077200      END-IF.                                                             
077300      PERFORM 705-APPLY-DOWNGRADE THRU 705-EXIT.                          
077400      MOVE WS-RATE-NAME (WS-EFFECTIVE-ORDINAL + 1) TO                     
077500          ITY-CPU-RATE (OSP-ITYPE-IX).                                    
077600      MOVE 1 TO WS-BASE-ORDINAL.                                          
077700      PERFORM 705-APPLY-DOWNGRADE THRU 705-EXIT.                          
077800      MOVE WS-RATE-NAME (WS-EFFECTIVE-ORDINAL + 1) TO                     
077900          ITY-RAM-RATE (OSP-ITYPE-IX).                                    
078000      IF WS-ROW-WAS-FOUND                                                 
078100          PERFORM 715-COMPARE-ITY-ROW THRU 715-EXIT                       
078200      END-IF.                                                             
078300      SET ITY-ALREADY-SET (OSP-ITYPE-IX) TO TRUE.                         
078400      ADD 1 TO ITY-CNT-READ.                                              
078500  710-EXIT.                                                               
078600      EXIT.                                                               
078700                                                                          
078800*----------------------------------------------------------*              
078900*    715 - COMPARES THE REBUILT ROW AGAINST THE SNAPSHOT                  
079000*    TAKEN IN 710-SNAPSHOT-ROW AND BUMPS ITY-CNT-UPDATED OR               
079100*    ITY-CNT-UNCHANGED (TKT-0591).                                        
079200*----------------------------------------------------------*              
079300  715-COMPARE-ITY-ROW.                                                    
079400      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
079500      IF LK-FORCE-UPDATE-IS-ON                                            
079600          SET WS-ROW-IS-CHANGED TO TRUE                                   
079700          GO TO 715-COMPARE-DONE                                          
079800      END-IF.                                                             
079900      IF ITY-GENERATION (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-GENERATION       
080000          SET WS-ROW-IS-CHANGED TO TRUE                                   
080100      END-IF.                                                             
080200      IF ITY-OPTION (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-OPTION               
080300          SET WS-ROW-IS-CHANGED TO TRUE                                   
080400      END-IF.                                                             
080500      IF ITY-PROCESSOR (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-PROCESSOR         
080600          SET WS-ROW-IS-CHANGED TO TRUE                                   
080700      END-IF.                                                             
080800      IF ITY-CPU-RATE (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-CPU-RATE           
080900          SET WS-ROW-IS-CHANGED TO TRUE                                   
081000      END-IF.                                                             
081100      IF ITY-RAM-RATE (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-RAM-RATE           
081200          SET WS-ROW-IS-CHANGED TO TRUE                                   
081300      END-IF.                                                             
081400      IF ITY-CONSTANT-SW (OSP-ITYPE-IX) NOT = WS-SAVE-ITY-CONSTANT-SW     
081500          SET WS-ROW-IS-CHANGED TO TRUE                                   
081600      END-IF.                                                             
081700  715-COMPARE-DONE.                                                       
081800      IF WS-ROW-IS-CHANGED                                                
081900          ADD 1 TO ITY-CNT-UPDATED                                        
082000      ELSE                                                                
082100          ADD 1 TO ITY-CNT-UNCHANGED                                      
082200      END-IF.                                                             
082300  715-EXIT.                                                               
082400      EXIT.                                                               
082500                                                                          
082600*----------------------------------------------------------*              
082700*    350 - FOR EVERY ENABLED REGION THIS ROW PRICES, DRIVE                
082800*    THE TERM LOOP.  WS-CSV-ROW-IX STILL POINTS AT THE                    
082900*    CURRENT CSV ROW - IT IS NOT TOUCHED BELOW THIS POINT.                
083000*----------------------------------------------------------*              
083100  350-PRICE-ROW-ALL-REGIONS.                                              
083200      MOVE 1 TO WS-RGN-TBL-IX.                                            
083300  350-REGION-LOOP.                                                        
083400      IF WS-RGN-TBL-IX > OSP-REGION-CNT                                   
083500          GO TO 350-EXIT.                                                 
083600      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
083700      IF RGN-IS-ENABLED (WS-RGN-TBL-IX)                                   
083800          MOVE WS-RGN-TBL-IX TO WS-TARGET-REGION-IX                       
083900          PERFORM 115-FIND-REGION-IN-ROW THRU 115-EXIT                    
084000          IF WS-REGION-SUBROW > 0                                         
084100              PERFORM 360-PRICE-ROW-ALL-TERMS THRU 360-EXIT               
084200          END-IF                                                          
084300      END-IF.                                                             
084400      ADD 1 TO WS-RGN-TBL-IX.                                             
084500      GO TO 350-REGION-LOOP.                                              
084600  350-EXIT.                                                               
084700      EXIT.                                                               
084800                                                                          
084900*----------------------------------------------------------*              
085000*    360 - FOR EVERY CONTRACT TERM, COMPUTE SHARED/DEDIC                  
085100*    BASE COST, UPSERT THE TWO UNLICENSED ROWS, THEN WALK                 
085200*    THE LICENSE ROWS FOR THIS FEED.  WS-RGN-TBL-IX AND                   
085300*    WS-REGION-SUBROW ARE SET BY THE CALLER (350) AND ARE                 
085400*    STABLE THROUGHOUT THIS TERM LOOP.                                    
085500*----------------------------------------------------------*              
085600  360-PRICE-ROW-ALL-TERMS.                                                
085700      MOVE 1 TO WS-TERM-LOOP-CNT.                                         
085800  360-TERM-LOOP.                                                          
085900      IF WS-TERM-LOOP-CNT > OSP-TERM-CNT                                  
086000          GO TO 360-EXIT.                                                 
086100      SET OSP-TERM-IX TO WS-TERM-LOOP-CNT.                                
086200      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
086300      PERFORM 430-COMPUTE-TERM-COST THRU 430-EXIT.                        
086400      PERFORM 460-UPSERT-BASE-PRICES THRU 460-EXIT.                       
086500      PERFORM 470-WALK-LICENSE-ROWS  THRU 470-EXIT.                       
086600      ADD 1 TO WS-TERM-LOOP-CNT.                                          
086700      GO TO 360-TERM-LOOP.                                                
086800  360-EXIT.                                                               
086900      EXIT.                                                               
087000                                                                          
087100*----------------------------------------------------------*              
087200*    430 - TERM-ADJUSTED CPU/RAM COST, SHARED AND DEDICATED               
087300*    TENANCY, FOR THE CURRENT REGION (WS-RGN-TBL-IX) AND                  
087400*    TERM (OSP-TERM-IX).  WS-REGION-SUBROW HOLDS THE                      
087500*    REGION'S SUB-ROW NUMBER WITHIN THE CURRENT CSV ROW.                  
087600*----------------------------------------------------------*              
087700  430-COMPUTE-TERM-COST.                                                  
087800      COMPUTE WS-CPU-COST-SHARED ROUNDED =                                
087900          CSV-REGION-PRICE (OSP-CSV-IX WS-REGION-SUBROW) *                
088000          TRM-TERM-RATE (OSP-TERM-IX).                                    
088100      COMPUTE WS-RAM-COST-SHARED ROUNDED =                                
088200          WS-RAM-COST-BY-RGN (WS-RGN-TBL-IX) *                            
088300          TRM-TERM-RATE (OSP-TERM-IX).                                    
088400      COMPUTE WS-CPU-COST-DEDIC ROUNDED =                                 
088500          WS-CPU-COST-SHARED * WS-DEDIC-RATE-BY-RGN                       
088600              (WS-RGN-TBL-IX).                                            
088700      COMPUTE WS-RAM-COST-DEDIC ROUNDED =                                 
088800          WS-RAM-COST-SHARED * WS-DEDIC-RATE-BY-RGN                       
088900              (WS-RGN-TBL-IX).                                            
089000  430-EXIT.                                                               
089100      EXIT.                                                               
089200                                                                          
089300*----------------------------------------------------------*              
089400*    460 - UPSERT THE SHARED AND DEDICATED BASE (UNLICENSED,              
089500*    LINUX) INSTANCE PRICE ROWS.                                          
089600*----------------------------------------------------------*              
089700  460-UPSERT-BASE-PRICES.                                                 
089800      MOVE 'L' TO WS-TARGET-OS-CODE.                                      
089900      MOVE 0 TO WS-CPU-ADDON.                                             
090000      MOVE 0 TO WS-MONTHLY-ADDON.                                         
090100      MOVE 1 TO WS-TENANCY-IX.                                            
090200  460-LOOP.                                                               
090300      IF WS-TENANCY-IX > 2                                                
090400          GO TO 460-EXIT.                                                 
090500      PERFORM 480-UPSERT-ONE-PRICE THRU 480-EXIT.                         
090600      ADD 1 TO WS-TENANCY-IX.                                             
090700      GO TO 460-LOOP.                                                     
090800  460-EXIT.                                                               
090900      EXIT.                                                               
091000                                                                          
091100*----------------------------------------------------------*              
091200*    480 - GENERIC UPSERT OF ONE INSTANCE-PRICE-REC KEYED                 
091300*    BY PRICE-CODE.  WS-TENANCY-IX = 1 IS SHARED, 2 IS                    
091400*    DEDICATED; ADD-ON COSTS COME FROM WS-CPU-ADDON AND                   
091500*    WS-MONTHLY-ADDON (ZERO FOR THE BASE ROWS - SEE 460).                 
091600*----------------------------------------------------------*              
091700  480-UPSERT-ONE-PRICE.                                                   
091800      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
091900      STRING ITY-TYPE-CODE (OSP-ITYPE-IX) DELIMITED BY SPACE              
092000          '.' DELIMITED BY SIZE                                           
092100          RGN-CODE (WS-RGN-TBL-IX) DELIMITED BY SPACE                     
092200          '.' DELIMITED BY SIZE                                           
092300          TRM-CODE (OSP-TERM-IX) DELIMITED BY SPACE                       
092400          '.' DELIMITED BY SIZE                                           
092500          WS-TARGET-OS-CODE DELIMITED BY SIZE                             
092600      INTO WS-PRICE-CODE-STAGE.                                           
092700      MOVE 1 TO WS-FIND-IX.                                               
092800      MOVE 0 TO WS-DIGIT-POS.                                             
092900  480-FIND-LOOP.                                                          
093000      IF WS-FIND-IX > OSP-IPRICE-CNT                                      
093100          GO TO 480-NOT-FOUND.                                            
093200      SET OSP-IPRICE-IX TO WS-FIND-IX.                                    
093300      IF IPR-PRICE-CODE (OSP-IPRICE-IX) = WS-PRICE-CODE-STAGE             
093400          MOVE WS-FIND-IX TO WS-DIGIT-POS                                 
093500          SET WS-ROW-WAS-FOUND TO TRUE                                    
093600          GO TO 480-SNAPSHOT-ROW                                          
093700      END-IF.                                                             
093800      ADD 1 TO WS-FIND-IX.                                                
093900      GO TO 480-FIND-LOOP.                                                
094000  480-NOT-FOUND.                                                          
094100      ADD 1 TO OSP-IPRICE-CNT.                                            
094200      MOVE OSP-IPRICE-CNT TO WS-DIGIT-POS.                                
094300      ADD 1 TO IPR-CNT-INSERTED.                                          
094400      GO TO 480-BUILD-ROW.                                                
094500  480-SNAPSHOT-ROW.                                                       
094600      SET OSP-IPRICE-IX TO WS-DIGIT-POS.                                  
094700      MOVE IPR-REGION-CODE (OSP-IPRICE-IX)                                
094800          TO WS-SAVE-IPR-REGION-CODE.                                     
094900      MOVE IPR-TERM-CODE (OSP-IPRICE-IX)                                  
095000          TO WS-SAVE-IPR-TERM-CODE.                                       
095100      MOVE IPR-OS-CODE (OSP-IPRICE-IX) TO WS-SAVE-IPR-OS-CODE.            
095200      MOVE IPR-TYPE-CODE (OSP-IPRICE-IX)                                  
095300          TO WS-SAVE-IPR-TYPE-CODE.                                       
095400      MOVE IPR-TENANCY (OSP-IPRICE-IX) TO WS-SAVE-IPR-TENANCY.            
095500      MOVE IPR-MONTHLY-COST (OSP-IPRICE-IX)                               
095600          TO WS-SAVE-IPR-MONTHLY-COST.                                    
095700      MOVE IPR-CPU-COST (OSP-IPRICE-IX)                                   
095800          TO WS-SAVE-IPR-CPU-COST.                                        
095900      MOVE IPR-RAM-COST (OSP-IPRICE-IX)                                   
096000          TO WS-SAVE-IPR-RAM-COST.                                        
096100      MOVE IPR-PERIOD-MONTHS (OSP-IPRICE-IX)                              
096200          TO WS-SAVE-IPR-PERIOD-MONTHS.                                   
096300  480-BUILD-ROW.                                                          
096400      SET OSP-IPRICE-IX TO WS-DIGIT-POS.                                  
096500      MOVE WS-PRICE-CODE-STAGE TO IPR-PRICE-CODE (OSP-IPRICE-IX).         
096600      MOVE RGN-CODE (WS-RGN-TBL-IX) TO                                    
096700          IPR-REGION-CODE (OSP-IPRICE-IX).                                
096800      MOVE TRM-CODE (OSP-TERM-IX) TO                                      
096900          IPR-TERM-CODE (OSP-IPRICE-IX).                                  
097000      MOVE WS-TARGET-OS-CODE TO IPR-OS-CODE (OSP-IPRICE-IX).              
097100      MOVE ITY-TYPE-CODE (OSP-ITYPE-IX) TO                                
097200          IPR-TYPE-CODE (OSP-IPRICE-IX).                                  
097300      MOVE TRM-PERIOD-MONTHS (OSP-TERM-IX) TO                             
097400          IPR-PERIOD-MONTHS (OSP-IPRICE-IX).                              
097500      IF WS-TENANCY-IX = 1                                                
097600          MOVE 'SHARED' TO IPR-TENANCY (OSP-IPRICE-IX)                    
097700          COMPUTE IPR-CPU-COST (OSP-IPRICE-IX) ROUNDED =                  
097800              WS-CPU-COST-SHARED + WS-CPU-ADDON                           
097900          MOVE WS-RAM-COST-SHARED TO IPR-RAM-COST (OSP-IPRICE-IX)         
098000      ELSE                                                                
098100          MOVE 'DEDICATED' TO IPR-TENANCY (OSP-IPRICE-IX)                 
098200          COMPUTE IPR-CPU-COST (OSP-IPRICE-IX) ROUNDED =                  
098300              WS-CPU-COST-DEDIC + WS-CPU-ADDON                            
098400          MOVE WS-RAM-COST-DEDIC TO IPR-RAM-COST (OSP-IPRICE-IX)          
098500      END-IF.                                                             
098600      MOVE WS-MONTHLY-ADDON TO IPR-MONTHLY-COST (OSP-IPRICE-IX).          
098700      IF WS-ROW-WAS-FOUND                                                 
098800          PERFORM 485-COMPARE-IPR-ROW THRU 485-EXIT                       
098900      END-IF.                                                             
099000      SET IPR-ALREADY-SET (OSP-IPRICE-IX) TO TRUE.                        
099100      ADD 1 TO IPR-CNT-READ.                                              
099200  480-EXIT.                                                               
099300      EXIT.                                                               
099400                                                                          
099500*----------------------------------------------------------*              
099600*    485 - COMPARES THE REBUILT INSTANCE-PRICE ROW AGAINST                
099700*    THE SNAPSHOT TAKEN IN 480-SNAPSHOT-ROW AND BUMPS                     
099800*    IPR-CNT-UPDATED OR IPR-CNT-UNCHANGED (TKT-0591).                     
099900*----------------------------------------------------------*              
100000  485-COMPARE-IPR-ROW.                                                    
100100      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
100200      IF LK-FORCE-UPDATE-IS-ON                                            
100300          SET WS-ROW-IS-CHANGED TO TRUE                                   
100400          GO TO 485-COMPARE-DONE                                          
100500      END-IF.                                                             
100600      IF IPR-REGION-CODE (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-REGION-CODE    
100700          SET WS-ROW-IS-CHANGED TO TRUE                                   
100800      END-IF.                                                             
100900      IF IPR-TERM-CODE (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-TERM-CODE        
101000          SET WS-ROW-IS-CHANGED TO TRUE                                   
101100      END-IF.                                                             
101200      IF IPR-OS-CODE (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-OS-CODE            
101300          SET WS-ROW-IS-CHANGED TO TRUE                                   
101400      END-IF.                                                             
101500      IF IPR-TYPE-CODE (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-TYPE-CODE        
101600          SET WS-ROW-IS-CHANGED TO TRUE                                   
101700      END-IF.                                                             
101800      IF IPR-TENANCY (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-TENANCY            
101900          SET WS-ROW-IS-CHANGED TO TRUE                                   
102000      END-IF.                                                             
102100      IF IPR-MONTHLY-COST (OSP-IPRICE-IX) NOT =                           
102200          WS-SAVE-IPR-MONTHLY-COST                                        
102300          SET WS-ROW-IS-CHANGED TO TRUE                                   
102400      END-IF.                                                             
102500      IF IPR-CPU-COST (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-CPU-COST          
102600          SET WS-ROW-IS-CHANGED TO TRUE                                   
102700      END-IF.                                                             
102800      IF IPR-RAM-COST (OSP-IPRICE-IX) NOT = WS-SAVE-IPR-RAM-COST          
102900          SET WS-ROW-IS-CHANGED TO TRUE                                   
103000      END-IF.                                                             
103100      IF IPR-PERIOD-MONTHS (OSP-IPRICE-IX) NOT =                          
103200          WS-SAVE-IPR-PERIOD-MONTHS                                       
103300          SET WS-ROW-IS-CHANGED TO TRUE                                   
103400      END-IF.                                                             
103500  485-COMPARE-DONE.                                                       
103600      IF WS-ROW-IS-CHANGED                                                
103700          ADD 1 TO IPR-CNT-UPDATED                                        
103800      ELSE                                                                
103900          ADD 1 TO IPR-CNT-UNCHANGED                                      
104000      END-IF.                                                             
104100  485-EXIT.                                                               
104200      EXIT.                                                               
104300                                                                          
104400                                                                          
104500*----------------------------------------------------------*              
104600*    470 - WALK EVERY LICENSE ROW OF THE FEED, LOOK UP ITS                
104700*    PRICE FOR THE CURRENT REGION USING THE BILLING-PERIOD                
104800*    FALLBACK SCAN, AND UPSERT THE LICENSED SHARED AND                    
104900*    DEDICATED PRICE ROWS.                                                
105000*----------------------------------------------------------*              
105100  470-WALK-LICENSE-ROWS.                                                  
105200      MOVE 1 TO WS-INNER-ROW-IX.                                          
105300  470-LICENSE-LOOP.                                                       
105400      IF WS-INNER-ROW-IX > OSP-CSV-ROW-CNT                                
105500          GO TO 470-EXIT.                                                 
105600      SET OSP-CSV-IX TO WS-INNER-ROW-IX.                                  
105700      IF CSV-SERVICE (OSP-CSV-IX) = 'Licences'                            
105800              AND CSV-CODE (OSP-CSV-IX) NOT = SPACES                      
105900              AND NOT CSV-ROW-MERGED-OUT (OSP-CSV-IX)                     
106000          PERFORM 440-FIND-LICENSE-PRICE THRU 440-EXIT                    
106100          IF WS-LICENSE-PRICE-FOUND                                       
106200              PERFORM 450-APPLY-LICENSE-SURCHARGE THRU 450-EXIT           
106300              MOVE CSV-OS-CODE (OSP-CSV-IX) TO WS-TARGET-OS-CODE          
106400              MOVE 1 TO WS-TENANCY-IX                                     
106500              SET OSP-CSV-IX TO WS-INNER-ROW-IX                           
106600  470-TENANCY-LOOP.                                                       
106700              IF WS-TENANCY-IX > 2                                        
106800                  GO TO 470-AFTER-TENANCY                                 
106900              END-IF                                                      
107000              PERFORM 480-UPSERT-ONE-PRICE THRU 480-EXIT                  
107100              ADD 1 TO WS-TENANCY-IX                                      
107200              GO TO 470-TENANCY-LOOP                                      
107300  470-AFTER-TENANCY.                                                      
107400              CONTINUE                                                    
107500          END-IF                                                          
107600      END-IF.                                                             
107700      ADD 1 TO WS-INNER-ROW-IX.                                           
107800      GO TO 470-LICENSE-LOOP.                                             
107900  470-EXIT.                                                               
108000      EXIT.                                                               
108100                                                                          
108200*----------------------------------------------------------*              
108300*    440 - BILLING PERIOD FALLBACK SCAN (Y-M-H) FOR THE                   
108400*    LICENSE ROW'S PRICE IN THE CURRENT REGION, STARTING AT               
108500*    THE LICENSE ROW'S OWN BILLING PERIOD.  SCANS THE ROOT                
108600*    ROW'S OWN REGION TABLE FIRST, THEN ITS MERGED VARIANTS.              
108700*----------------------------------------------------------*              
108800  440-FIND-LICENSE-PRICE.                                                 
108900      SET WS-LICENSE-LOOKUP-SW TO FALSE.                                  
109000      MOVE 1 TO WS-BILL-SCAN-IX.                                          
109100  440-FIND-START.                                                         
109200      IF WS-BILL-SCAN-IX > 3                                              
109300          GO TO 440-EXIT.                                                 
109400      IF WS-BILLING-SCAN-CODE (WS-BILL-SCAN-IX) =                         
109500              CSV-BILLING-PERIOD (OSP-CSV-IX)                             
109600          GO TO 440-TRY-ROOT                                              
109700      END-IF.                                                             
109800      ADD 1 TO WS-BILL-SCAN-IX.                                           
109900      GO TO 440-FIND-START.                                               
110000  440-TRY-ROOT.                                                           
110100      PERFORM 115-FIND-REGION-IN-ROW THRU 115-EXIT.                       
110200      IF WS-REGION-SUBROW > 0                                             
110300              AND WS-BILLING-SCAN-CODE (WS-BILL-SCAN-IX) =                
110400                  CSV-BILLING-PERIOD (OSP-CSV-IX)                         
110500          SET WS-LICENSE-PRICE-FOUND TO TRUE                              
110600          MOVE CSV-REGION-PRICE (OSP-CSV-IX WS-REGION-SUBROW)             
110700              TO WS-LICENSE-FOUND-PRICE                                   
110800          GO TO 440-EXIT                                                  
110900      END-IF.                                                             
111000      PERFORM 445-TRY-VARIANTS THRU 445-EXIT.                             
111100      IF WS-LICENSE-PRICE-FOUND                                           
111200          GO TO 440-EXIT.                                                 
111300      ADD 1 TO WS-BILL-SCAN-IX.                                           
111400      GO TO 440-TRY-ROOT.                                                 
111500  440-EXIT.                                                               
111600      EXIT.                                                               
111700                                                                          
111800*----------------------------------------------------------*              
111900*    445 - SEARCH THE ROOT LICENSE ROW'S MERGED VARIANT                   
112000*    LIST FOR ONE CARRYING THE BILLING PERIOD CURRENTLY                   
112100*    BEING TRIED AND A PRICE FOR THE TARGET REGION.                       
112200*----------------------------------------------------------*              
112300  445-TRY-VARIANTS.                                                       
112400      MOVE 1 TO WS-DIGIT-IX.                                              
112500  445-LOOP.                                                               
112600      IF WS-DIGIT-IX > CSV-LIC-VARIANT-CNT (OSP-CSV-IX)                   
112700          GO TO 445-EXIT.                                                 
112800      IF CSV-LV-BILL-PERIOD (OSP-CSV-IX WS-DIGIT-IX) =                    
112900              WS-BILLING-SCAN-CODE (WS-BILL-SCAN-IX)                      
113000          MOVE 1 TO WS-REGION-SCAN-IX                                     
113100  445-RGN-LOOP.                                                           
113200          IF WS-REGION-SCAN-IX > 5                                        
113300              GO TO 445-NEXT-VARIANT                                      
113400          END-IF                                                          
113500          IF CSV-LV-REGION-CODE (OSP-CSV-IX WS-DIGIT-IX                   
113600                  WS-REGION-SCAN-IX) = RGN-CODE (WS-RGN-TBL-IX)           
113700                  AND CSV-LV-REGION-HAS-PRICE (OSP-CSV-IX                 
113800                      WS-DIGIT-IX WS-REGION-SCAN-IX)                      
113900              SET WS-LICENSE-PRICE-FOUND TO TRUE                          
114000              MOVE CSV-LV-REGION-PRICE (OSP-CSV-IX WS-DIGIT-IX            
114100                      WS-REGION-SCAN-IX)                                  
114200                  TO WS-LICENSE-FOUND-PRICE                               
114300              GO TO 445-EXIT                                              
114400          END-IF                                                          
114500          ADD 1 TO WS-REGION-SCAN-IX                                      
114600          GO TO 445-RGN-LOOP                                              
114700      END-IF.                                                             
114800  445-NEXT-VARIANT.                                                       
114900      ADD 1 TO WS-DIGIT-IX.                                               
115000      GO TO 445-LOOP.                                                     
115100  445-EXIT.                                                               
115200      EXIT.                                                               
115300                                                                          
115400*----------------------------------------------------------*              
115500*    450 - LICENSE-REGIONAL-COST = L * TERM-RATE * CONV;                  
115600*    PER-VM ADDS TO MONTHLY-COST, PER-CORE ADDS TO CPU-COST.              
115700*    THE CONVERTER FACTOR USED DEPENDS ON WHICH BILLING                   
115800*    PERIOD 440 ACTUALLY MATCHED (WS-BILL-SCAN-IX), NOT JUST              
115900*    THE TERM'S HOURLY SLOT (TKT-0594 - PRIOR CODE ALWAYS                 
116000*    PRICED MONTHLY/YEARLY LICENSES AT THE HOURLY FACTOR).                
116100*----------------------------------------------------------*              
116200  450-APPLY-LICENSE-SURCHARGE.                                            
116300      MOVE 1 TO WS-FIND-IX.                                               
116400  450-CONV-FIND-LOOP.                                                     
116500      IF WS-FIND-IX > 3                                                   
116600          GO TO 450-CONV-FOUND.                                           
116700      IF TRM-CONV-PERIOD (OSP-TERM-IX WS-FIND-IX) =                       
116800              WS-BILLING-SCAN-CODE (WS-BILL-SCAN-IX)                      
116900          GO TO 450-CONV-FOUND                                            
117000      END-IF.                                                             
117100      ADD 1 TO WS-FIND-IX.                                                
117200      GO TO 450-CONV-FIND-LOOP.                                           
117300  450-CONV-FOUND.                                                         
117400      COMPUTE WS-LICENSE-REGION-COST ROUNDED =                            
117500          WS-LICENSE-FOUND-PRICE *                                        
117600          TRM-TERM-RATE (OSP-TERM-IX) *                                   
117700          TRM-CONV-FACTOR (OSP-TERM-IX WS-FIND-IX).                       
117800      MOVE 0 TO WS-CPU-ADDON.                                             
117900      MOVE 0 TO WS-MONTHLY-ADDON.                                         
118000      IF CSV-INCR-CPU-PRESENT (OSP-CSV-IX)                                
118100          COMPUTE WS-CPU-ADDON ROUNDED =                                  
118200              WS-LICENSE-REGION-COST / CSV-INCR-CPU (OSP-CSV-IX)          
118300      ELSE                                                                
118400          MOVE WS-LICENSE-REGION-COST TO WS-MONTHLY-ADDON                 
118500      END-IF.                                                             
118600  450-EXIT.                                                               
118700      EXIT.                                                               
