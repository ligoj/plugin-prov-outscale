000100******************************************************************        
000200*    OSPSUTRC  -  SUPPORT PLAN CATALOG  (SUPPORT-TYPE-REC)                
000300*    ONE ENTRY PER SUPPORT PLAN, READ VERBATIM FROM THE LOCAL             
000400*    SUPPORT-TYPE-FEED FILE (NOT FROM THE VENDOR PRICE FEED).             
000500******************************************************************        
000600  01  OSP-SUTYPE-TABLE.                                                   
000700      05  OSP-SUTYPE-CNT            PIC 9(2)  COMP-3  VALUE 0.            
000800      05  OSP-SUTYPE-ROW OCCURS 1 TO 20 TIMES                             
000900                 DEPENDING ON OSP-SUTYPE-CNT                              
001000                 INDEXED BY OSP-SUTYPE-IX.                                
001100          10  SUT-SUPPORT-CODE          PIC X(30).                        
001200          10  SUT-SUPPORT-NAME          PIC X(60).                        
001300          10  SUT-LEVEL                 PIC X(10).                        
001400          10  SUT-MIN-SEATS             PIC 9(5).                         
001500          10  SUT-COMMITMENT-MOS        PIC 9(3).                         
001600          10  SUT-SLA-HOURS OCCURS 4 TIMES                                
001700                 INDEXED BY SUT-SLA-IX.                                   
001800              15  SUT-SLA-SEVERITY      PIC 9(1).                         
001900              15  SUT-SLA-RESP-HRS      PIC 9(3).                         
002000          10  SUT-SET-SW                PIC X(1)  VALUE 'N'.              
002100              88  SUT-ALREADY-SET           VALUE 'Y'.                    
002200          10  FILLER                    PIC X(08).                        
002300      05  OSP-SUTYPE-COUNTERS.                                            
002400          10  SUT-CNT-READ              PIC 9(4)  COMP-3  VALUE 0.        
002500          10  SUT-CNT-INSERTED          PIC 9(4)  COMP-3  VALUE 0.        
002600          10  SUT-CNT-UPDATED           PIC 9(4)  COMP-3  VALUE 0.        
002700          10  SUT-CNT-UNCHANGED         PIC 9(4)  COMP-3  VALUE 0.        
