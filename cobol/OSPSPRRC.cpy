000100******************************************************************        
000200*    OSPSPRRC  -  STORAGE PRICE CATALOG  (STORAGE-PRICE-REC)              
000300*    ONE ENTRY PER (REGION, STORAGE-TYPE-CODE) - FLAT-RATE                
000400*    GIB-MONTH PRICE, NO FORMULA - PER TKT-0301.  ALSO                    
000500*    COVERS THE BSU/OSU REGIONAL UNIT PRICES FROM THE FEED                
000600*    (STORAGE-CODE = LOWERCASED SERVICE).                                 
000700******************************************************************        
000800  01  OSP-SPRICE-TABLE.                                                   
000900      05  OSP-SPRICE-CNT            PIC 9(4)  COMP-3  VALUE 0.            
001000      05  OSP-SPRICE-ROW OCCURS 1 TO 500 TIMES                            
001100                 DEPENDING ON OSP-SPRICE-CNT                              
001200                 INDEXED BY OSP-SPRICE-IX.                                
001300          10  SPR-PRICE-CODE            PIC X(60).                        
001400          10  SPR-REGION-CODE           PIC X(20).                        
001500          10  SPR-STORAGE-CODE          PIC X(30).                        
001600          10  SPR-COST-PER-GIB          PIC S9(5)V9(6)  COMP-3.           
001700          10  SPR-SET-SW                PIC X(1)  VALUE 'N'.              
001800              88  SPR-ALREADY-SET           VALUE 'Y'.                    
001900          10  FILLER                    PIC X(09).                        
002000      05  OSP-SPRICE-COUNTERS.                                            
002100          10  SPR-CNT-READ              PIC 9(5)  COMP-3  VALUE 0.        
002200          10  SPR-CNT-INSERTED          PIC 9(5)  COMP-3  VALUE 0.        
002300          10  SPR-CNT-UPDATED           PIC 9(5)  COMP-3  VALUE 0.        
002400          10  SPR-CNT-UNCHANGED         PIC 9(5)  COMP-3  VALUE 0.        
