000100******************************************************************        
000200*    OSPSTYRC  -  STORAGE TYPE CATALOG  (STORAGE-TYPE-REC)                
000300*    THREE FIXED ROWS (BLOCK STANDARD, BLOCK OPTIMIZED, SNAPSHOT)         
000400*    INSTALLED BY OSPSTOR - SEE 04/15/91 CHANGE LOG.                      
000500******************************************************************        
000600  01  OSP-STYPE-TABLE.                                                    
000700      05  OSP-STYPE-CNT             PIC 9(2)  COMP-3  VALUE 0.            
000800      05  OSP-STYPE-ROW OCCURS 1 TO 20 TIMES                              
000900                 DEPENDING ON OSP-STYPE-CNT                               
001000                 INDEXED BY OSP-STYPE-IX.                                 
001100          10  STY-STORAGE-CODE          PIC X(30).                        
001200          10  STY-IOPS                  PIC 9(6).                         
001300          10  STY-THROUGHPUT-MBS        PIC 9(6).                         
001400          10  STY-MAX-SIZE-GIB          PIC 9(9).                         
001500          10  STY-LATENCY-RATE          PIC X(10).                        
001600          10  STY-DURABILITY-9S         PIC 9(2).                         
001700          10  STY-SET-SW                PIC X(1)  VALUE 'N'.              
001800              88  STY-ALREADY-SET           VALUE 'Y'.                    
001900          10  FILLER                    PIC X(06).                        
002000      05  OSP-STYPE-COUNTERS.                                             
002100          10  STY-CNT-READ              PIC 9(5)  COMP-3  VALUE 0.        
002200          10  STY-CNT-INSERTED          PIC 9(5)  COMP-3  VALUE 0.        
002300          10  STY-CNT-UPDATED           PIC 9(5)  COMP-3  VALUE 0.        
002400          10  STY-CNT-UNCHANGED         PIC 9(5)  COMP-3  VALUE 0.        
