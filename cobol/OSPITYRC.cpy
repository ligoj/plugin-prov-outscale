000100******************************************************************        
000200*    OSPITYRC  -  INSTANCE TYPE CATALOG  (INSTANCE-TYPE-REC)              
000300*    ONE ENTRY PER VM INSTANCE TYPE (TYPE-CODE), BUILT FROM THE           
000400*    "FCU / VIRTUAL MACHINES" ROWS OF THE VENDOR FEED.  THIS              
000500*    TABLE DOUBLES AS THE PREVIOUS-RUN SNAPSHOT LOADED AT START           
000600*    OF JOB (SEE TKT-0355 - UPDATE-IN-PLACE) AND AS THE IMAGE             
000700*    REWRITTEN TO INSTANCE-TYPE-OUT AT END OF JOB.                        
000800******************************************************************        
000900  01  OSP-ITYPE-TABLE.                                                    
001000      05  OSP-ITYPE-CNT             PIC 9(4)  COMP-3  VALUE 0.            
001100      05  OSP-ITYPE-ROW OCCURS 1 TO 500 TIMES                             
001200                 DEPENDING ON OSP-ITYPE-CNT                               
001300                 INDEXED BY OSP-ITYPE-IX.                                 
001400          10  ITY-TYPE-CODE             PIC X(30).                        
001500          10  ITY-GENERATION            PIC 9(1).                         
001600          10  ITY-OPTION                PIC X(10).                        
001700          10  ITY-PROCESSOR             PIC X(30).                        
001800          10  ITY-CPU-RATE              PIC X(10).                        
001900          10  ITY-RAM-RATE              PIC X(10).                        
002000          10  ITY-CONSTANT-SW           PIC X(1).                         
002100              88  ITY-CONSTANT-FLAG         VALUE 'Y'.                    
002200          10  ITY-SET-SW                PIC X(1)  VALUE 'N'.              
002300              88  ITY-ALREADY-SET           VALUE 'Y'.                    
002400          10  FILLER                    PIC X(07).                        
002500      05  OSP-ITYPE-COUNTERS.                                             
002600          10  ITY-CNT-READ              PIC 9(5)  COMP-3  VALUE 0.        
002700          10  ITY-CNT-INSERTED          PIC 9(5)  COMP-3  VALUE 0.        
002800          10  ITY-CNT-UPDATED           PIC 9(5)  COMP-3  VALUE 0.        
002900          10  ITY-CNT-UNCHANGED         PIC 9(5)  COMP-3  VALUE 0.        
