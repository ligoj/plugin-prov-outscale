000100******************************************************************        
000200*    OSPRPTLN  -  RUN-REPORT PRINT LINE LAYOUTS                           
000300*    END-OF-BATCH CONTROL TOTAL REPORT - ONE DETAIL LINE PER              
000400*    OUTPUT TABLE PLUS A GRAND-TOTAL LINE.  MODELLED ON THE               
000500*    "TRANSACTION TOTALS" REPORT SECTION USED SHOP-WIDE.                  
000600******************************************************************        
000700  01  RPT-TITLE-LINE.                                                     
000800      05  FILLER                    PIC X(36)                             
000900               VALUE 'OUTSCALE CATALOG IMPORT RUN SUMMARY'.               
001000      05  FILLER                    PIC X(96)  VALUE SPACES.              
001100  01  RPT-COLUMN-HDR.                                                     
001200      05  FILLER                    PIC X(23) VALUE 'TABLE'.              
001300      05  FILLER                    PIC X(09) VALUE 'READ'.               
001400      05  FILLER                    PIC X(12) VALUE 'INSERTED'.           
001500      05  FILLER                    PIC X(10) VALUE 'UPDATED'.            
001600      05  FILLER                    PIC X(11) VALUE 'UNCHANGED'.          
001700      05  FILLER                    PIC X(67) VALUE SPACES.               
001800  01  RPT-DETAIL-LINE.                                                    
001900      05  RPT-TABLE-NAME            PIC X(23).                            
002000      05  RPT-READ-CNT              PIC ZZZ,ZZ9.                          
002100      05  FILLER                    PIC X(04) VALUE SPACES.               
002200      05  RPT-INSERTED-CNT          PIC ZZZ,ZZ9.                          
002300      05  FILLER                    PIC X(04) VALUE SPACES.               
002400      05  RPT-UPDATED-CNT           PIC ZZZ,ZZ9.                          
002500      05  FILLER                    PIC X(04) VALUE SPACES.               
002600      05  RPT-UNCHANGED-CNT         PIC ZZZ,ZZ9.                          
002700      05  FILLER                    PIC X(69) VALUE SPACES.               
002800  01  RPT-GRAND-TOTAL-LINE.                                               
002900      05  FILLER                    PIC X(23)                             
003000               VALUE 'GRAND TOTAL CHANGED'.                               
003100      05  FILLER                    PIC X(17)  VALUE SPACES.              
003200      05  RPT-GRAND-TOTAL          PIC ZZZ,ZZ9.                           
003300      05  FILLER                    PIC X(85) VALUE SPACES.               
