000100******************************************************************        
000200*    OSPSUPRC  -  SUPPORT PRICE CATALOG  (SUPPORT-PRICE-REC)              
000300*    ONE ENTRY PER SUPPORT PLAN SPEND TIER, READ VERBATIM FROM            
000400*    THE LOCAL SUPPORT-PRICE-FEED FILE.  LIMIT-AMT-NULL-SW 'Y'            
000500*    MEANS "UNLIMITED" (SENTINEL HIGH VALUE ON THE FEED ROW).             
000600******************************************************************        
000700  01  OSP-SUPRICE-TABLE.                                                  
000800      05  OSP-SUPRICE-CNT           PIC 9(3)  COMP-3  VALUE 0.            
000900      05  OSP-SUPRICE-ROW OCCURS 1 TO 100 TIMES                           
001000                 DEPENDING ON OSP-SUPRICE-CNT                             
001100                 INDEXED BY OSP-SUPRICE-IX.                               
001200          10  SUP-SUPPORT-CODE          PIC X(30).                        
001300          10  SUP-LIMIT-AMT             PIC S9(9)V9(2)  COMP-3.           
001400          10  SUP-LIMIT-NULL-SW         PIC X(1).                         
001500              88  SUP-LIMIT-IS-UNLIMITED    VALUE 'Y'.                    
001600          10  SUP-MIN-AMT               PIC S9(9)V9(2)  COMP-3.           
001700          10  SUP-RATE-PCT              PIC 9(3)V9(4)   COMP-3.           
001800          10  SUP-COST                  PIC S9(9)V9(2)  COMP-3.           
001900          10  SUP-SET-SW                PIC X(1)  VALUE 'N'.              
002000              88  SUP-ALREADY-SET           VALUE 'Y'.                    
002100          10  FILLER                    PIC X(07).                        
002200      05  OSP-SUPRICE-COUNTERS.                                           
002300          10  SUP-CNT-READ              PIC 9(5)  COMP-3  VALUE 0.        
002400          10  SUP-CNT-INSERTED          PIC 9(5)  COMP-3  VALUE 0.        
002500          10  SUP-CNT-UPDATED           PIC 9(5)  COMP-3  VALUE 0.        
002600          10  SUP-CNT-UNCHANGED         PIC 9(5)  COMP-3  VALUE 0.        
