000100******************************************************************        
000200*    OSPIPRRC  -  INSTANCE PRICE CATALOG  (INSTANCE-PRICE-REC)            
000300*    ONE ENTRY PER (REGION,TERM,OS,TYPE,TENANCY[,BYOL][,SOFT])            
000400*    COMBINATION.  PRICE-CODE IS THE NATURAL KEY USED FOR THE             
000500*    UPDATE-IN-PLACE LOOKUP (SEE TKT-0355).  THIS TABLE IS                
000600*    BOTH THE PREVIOUS-RUN SNAPSHOT AND THE END-OF-JOB IMAGE              
000700*    REWRITTEN TO INSTANCE-PRICE-OUT.                                     
000800******************************************************************        
000900  01  OSP-IPRICE-TABLE.                                                   
001000      05  OSP-IPRICE-CNT            PIC 9(5)  COMP-3  VALUE 0.            
001100      05  OSP-IPRICE-ROW OCCURS 1 TO 20000 TIMES                          
001200                 DEPENDING ON OSP-IPRICE-CNT                              
001300                 INDEXED BY OSP-IPRICE-IX.                                
001400          10  IPR-PRICE-CODE            PIC X(120).                       
001500          10  IPR-REGION-CODE           PIC X(20).                        
001600          10  IPR-TERM-CODE             PIC X(20).                        
001700          10  IPR-OS-CODE               PIC X(1).                         
001800          10  IPR-TYPE-CODE             PIC X(30).                        
001900          10  IPR-TENANCY               PIC X(10).                        
002000          10  IPR-MONTHLY-COST          PIC S9(9)V9(6)  COMP-3.           
002100          10  IPR-CPU-COST              PIC S9(9)V9(6)  COMP-3.           
002200          10  IPR-RAM-COST              PIC S9(9)V9(6)  COMP-3.           
002300          10  IPR-PERIOD-MONTHS         PIC 9(3).                         
002400          10  IPR-SET-SW                PIC X(1)  VALUE 'N'.              
002500              88  IPR-ALREADY-SET           VALUE 'Y'.                    
002600          10  FILLER                    PIC X(05).                        
002700      05  OSP-IPRICE-COUNTERS.                                            
002800          10  IPR-CNT-READ              PIC 9(6)  COMP-3  VALUE 0.        
002900          10  IPR-CNT-INSERTED          PIC 9(6)  COMP-3  VALUE 0.        
003000          10  IPR-CNT-UPDATED           PIC 9(6)  COMP-3  VALUE 0.        
003100          10  IPR-CNT-UNCHANGED         PIC 9(6)  COMP-3  VALUE 0.        
