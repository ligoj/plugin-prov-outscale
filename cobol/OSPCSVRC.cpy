000100******************************************************************        
000200*    OSPCSVRC  -  OUTSCALE VENDOR PRICE FEED ROW  (CSV-PRICE-REC)         
000300*    ONE ENTRY PER RAW ROW OF THE DOWNLOADED "OUTSCALE" PRICE             
000400*    LIST, PLUS THE DERIVED LICENSE FIELDS COMPUTED IN OSPINST.           
000500*    THE FULL FEED IS HELD AS AN OCCURS TABLE (OSP-CSV-TABLE)             
000600*    SO THE "GROUP BY SERVICE THEN TYPE" STEP IN THE BATCH FLOW           
000700*    CAN BE DONE WITH REPEATED SCANS INSTEAD OF A REAL HASH.              
000800******************************************************************        
000900  01  OSP-CSV-TABLE.                                                      
001000      05  OSP-CSV-ROW-CNT           PIC 9(5)  COMP-3  VALUE 0.            
001100      05  OSP-CSV-ROW OCCURS 1 TO 3000 TIMES                              
001200                 DEPENDING ON OSP-CSV-ROW-CNT                             
001300                 INDEXED BY OSP-CSV-IX.                                   
001400          10  CSV-SERVICE               PIC X(20).                        
001500          10  CSV-TYPE                  PIC X(30).                        
001600          10  CSV-DESCRIPTION           PIC X(200).                       
001700          10  CSV-CODE                  PIC X(60).                        
001800          10  CSV-REGION-TBL OCCURS 5 TIMES                               
001900                 INDEXED BY CSV-REG-IX.                                   
002000              15  CSV-REGION-CODE       PIC X(20).                        
002100              15  CSV-REGION-PRICE      PIC S9(7)V9(6).                   
002200              15  CSV-REGION-PRES-SW    PIC X(1).                         
002300                  88  CSV-REGION-HAS-PRICE     VALUE 'Y'.                 
002400                  88  CSV-REGION-NO-PRICE      VALUE 'N'.                 
002500*        --------------------------------------------------------         
002600*        DERIVED LICENSE FIELDS (SET BY OSPINST 600-650 SERIES)           
002700*        --------------------------------------------------------         
002800          10  CSV-OS-CODE               PIC X(1).                         
002900          10  CSV-SOFTWARE              PIC X(30).                        
003000          10  CSV-BYOL-FLAG             PIC X(1).                         
003100          10  CSV-BILLING-PERIOD        PIC X(1).                         
003200          10  CSV-MIN-CPU               PIC 9(3).                         
003300          10  CSV-INCR-CPU              PIC S9(5)V9(2).                   
003400          10  CSV-INCR-CPU-SW           PIC X(1).                         
003500              88  CSV-INCR-CPU-NULL         VALUE 'Y'.                    
003600              88  CSV-INCR-CPU-PRESENT      VALUE 'N'.                    
003700*        --------------------------------------------------------         
003800*        LICENSE BILLING-PERIOD MERGE STATE (LICENCES ROWS ONLY)          
003900*        --------------------------------------------------------         
004000          10  CSV-LIC-VARIANT-CNT       PIC 9(1)  COMP-3.                 
004100          10  CSV-LIC-VARIANT OCCURS 3 TIMES                              
004200                 INDEXED BY CSV-LV-IX.                                    
004300              15  CSV-LV-BILL-PERIOD    PIC X(1).                         
004400              15  CSV-LV-REGION-TBL OCCURS 5 TIMES.                       
004500                  20  CSV-LV-REGION-CODE    PIC X(20).                    
004600                  20  CSV-LV-REGION-PRICE   PIC S9(7)V9(6).               
004700                  20  CSV-LV-REGION-PRES-SW PIC X(1).                     
004800                      88  CSV-LV-REGION-HAS-PRICE  VALUE 'Y'.             
004900          10  CSV-ROW-ACTIVE-SW         PIC X(1)  VALUE 'Y'.              
005000              88  CSV-ROW-IS-ACTIVE         VALUE 'Y'.                    
005100              88  CSV-ROW-MERGED-OUT        VALUE 'N'.                    
005200          10  FILLER                    PIC X(10).                        
