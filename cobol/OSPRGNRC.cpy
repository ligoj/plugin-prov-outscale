000100******************************************************************        
000200*    OSPRGNRC  -  VENDOR REGION REFERENCE  (REGION-REC)                   
000300*    STATIC REGION CODE / DISPLAY NAME TABLE, LOADED ONCE FROM            
000400*    REGION-REF AT THE START OF THE RUN AND HELD FOR THE WHOLE            
000500*    JOB - USED BY BOTH OSPINST AND OSPSTOR TO TEST WHETHER A             
000600*    REGION IS ENABLED FOR PRICING (SEE TKT-0244).                        
000700******************************************************************        
000800  01  OSP-REGION-TABLE.                                                   
000900      05  OSP-REGION-CNT            PIC 9(3)  COMP-3  VALUE 0.            
001000      05  OSP-REGION-ROW OCCURS 1 TO 25 TIMES                             
001100                 DEPENDING ON OSP-REGION-CNT                              
001200                 INDEXED BY OSP-REGION-IX.                                
001300          10  RGN-CODE                  PIC X(20).                        
001400          10  RGN-NAME                  PIC X(60).                        
001500          10  RGN-ENABLED-SW            PIC X(1)  VALUE 'Y'.              
001600              88  RGN-IS-ENABLED            VALUE 'Y'.                    
001700              88  RGN-IS-DISABLED           VALUE 'N'.                    
001800          10  FILLER                    PIC X(09).                        
001900*    REGION / TYPE / OS ENABLEMENT FILTERS - SHOP DEFAULTS TO             
002000*    MATCH-ALL UNTIL A FILTER PATTERN IS PARAMETERIZED IN.                
002100      05  OSP-REGION-FILTER         PIC X(20)  VALUE ALL '*'.             
002200      05  OSP-ITYPE-FILTER          PIC X(30)  VALUE ALL '*'.             
002300      05  OSP-OS-FILTER             PIC X(20)  VALUE ALL '*'.             
