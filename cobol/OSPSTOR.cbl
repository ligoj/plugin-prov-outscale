000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF CLOUDGATE DATA PROCESSING              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.     OSPSTOR.                                                
000700  AUTHOR.         L M KOVAC.                                              
000800  INSTALLATION.   CLOUDGATE DATA PROCESSING CENTER.                       
000900  DATE-WRITTEN.   04/15/91.                                               
001000  DATE-COMPILED.                                                          
001100  SECURITY.       NON-CONFIDENTIAL.                                       
001200****************************************************************          
001300*    REMARKS.                                                             
001400*    OUTSCALE CATALOG IMPORT - STORAGE TYPE / STORAGE PRICE               
001500*    INSTALLER.  CALLED BY OSPRICE1 400-CALL-INSTALL-STORAGE.             
001600*    INSTALLS THE THREE FIXED BLOCK/SNAPSHOT STORAGE TYPES AT A           
001700*    FLAT GIB-MONTH RATE FOR EVERY ENABLED REGION, THEN INSTALLS          
001800*    THE VENDOR FEED'S BSU/OSU REGIONAL UNIT PRICES AS FLAT               
001900*    STORAGE PRICE ROWS (NOT AS INSTANCE PRICE ROWS - SEE THE             
002000*    12/02/93 CHANGE BELOW).                                              
002100****************************************************************          
002200*    CHANGE LOG                                                           
002300****************************************************************          
002400* 04/15/91 LMK TKT-0122  INITIAL WRITE - THREE FIXED TYPES                
002500* 04/29/91 LMK TKT-0130  FLAT PRICE INSTALL PER ENABLED REGION            
002600* 12/02/93 LMK TKT-0301  BSU/OSU PRICED AS STORAGE-PRICE-REC, NOT         
002700*                        RE-USING THE INSTANCE PRICE INSTALLER -          
002800*                        THAT WAS FLAGGED BY AUDIT AS A DEFECT            
002900*                        IN THE ORIGINAL CATALOG LOADER                   
003000* 06/18/94 DWS TKT-0344  ADD REGION/TYPE FILTER CHECKS                    
003100* 02/09/96 RH  TKT-0398  UPDATE-IN-PLACE COMPARE BEFORE REWRITE           
003200* 08/14/98 CJP TKT-0470  Y2K - NO DATE MATH IN THIS PROGRAM, N/C          
003300* 03/11/01 SPT TKT-0512  WIDEN STORAGE-CODE TO X(30) PER TEAM             
003400*                        STANDARDS REVIEW                                 
003500* 01/09/06 SPT TKT-0588  TRACE LINE ADDED UNDER UPSI-1 FOR                
003600*                        FLOOR SUPPORT DEBUGGING                          
003700* 09/05/06 SPT TKT-0591  FIX DEFECT IN TKT-0398 - THE STY/SPR             
003800*                        FIND-LOOP MATCH BRANCH BUMPED CNT-               
003900*                        UPDATED UNCONDITIONALLY, NEVER COMPARED          
004000*                        THE REBUILT ROW TO THE OLD ONE.  ADDED           
004100*                        120/125 AND 250/255 SNAPSHOT-THEN-               
004200*                        COMPARE SO CNT-UPDATED/CNT-UNCHANGED             
004300*                        ARE FINALLY REAL (SEE OSPRICE1 110-160)          
004400* 09/19/06 SPT TKT-0595  ADDED LK-FORCE-UPDATE-SW - OSPRICE1'S            
004500*                        UPSI-0 NOW OVERRIDES 125/255 SO EVERY            
004600*                        MATCHED ROW COUNTS AS UPDATED.                   
004700****************************************************************          
004800                                                                          
004900  ENVIRONMENT DIVISION.                                                   
005000  CONFIGURATION SECTION.                                                  
005100  SOURCE-COMPUTER.  IBM-370.                                              
005200  OBJECT-COMPUTER.  IBM-370.                                              
005300  SPECIAL-NAMES.                                                          
005400      C01 IS TOP-OF-FORM                                                  
005500      CLASS LOWER-ALPHA IS 'a' THRU 'z'                                   
005600      UPSI-1 ON STATUS IS TRACE-ON                                        
005700             OFF STATUS IS TRACE-OFF.                                     
005800                                                                          
005900****************************************************************          
006000  DATA DIVISION.                                                          
006100  WORKING-STORAGE SECTION.                                                
006200****************************************************************          
006300  01  WS-LOOP-SUBSCRIPTS.                                                 
006400      05  WS-TYPE-IX                PIC S9(2) COMP  VALUE 0.              
006500      05  WS-RGN-TBL-IX             PIC S9(2) COMP  VALUE 0.              
006600      05  WS-CSV-ROW-IX             PIC S9(4) COMP  VALUE 0.              
006700      05  WS-SVC-MAP-IX             PIC S9(1) COMP  VALUE 0.              
006800      05  WS-FIND-IX                PIC S9(4) COMP  VALUE 0.              
006900      05  WS-CHAR-IX                PIC S9(2) COMP  VALUE 0.              
007000      05  FILLER                    PIC X(02).                            
007100                                                                          
007200  01  WS-WORK-FIELDS.                                                     
007300      05  WS-STORAGE-CODE-STAGE     PIC X(30) VALUE SPACES.               
007400      05  WS-PRICE-CODE-STAGE       PIC X(60) VALUE SPACES.               
007500      05  WS-FLAT-RATE-STAGE        PIC S9(5)V9(6) COMP-3 VALUE 0.        
007600      05  WS-SVC-MAPPED-SW          PIC X(1)  VALUE 'N'.                  
007700          88  WS-SVC-WAS-MAPPED         VALUE 'Y'.                        
007800      05  FILLER                    PIC X(02).                            
007900                                                                          
008000*----------------------------------------------------------*              
008100*    UPDATE-IN-PLACE COMPARE WORK AREA - 120 SNAPSHOTS THE                
008200*    OLD STY- FIELDS AND 250 SNAPSHOTS THE OLD SPR- FIELDS                
008300*    BEFORE THE ROW IS REBUILT, SO THE REBUILT ROW CAN BE                 
008400*    TESTED FOR AN ACTUAL CHANGE (TKT-0591, FIXES THE DEAD                
008500*    COMPARE PROMISED BY TKT-0398).                                       
008600*----------------------------------------------------------*              
008700  01  WS-ROW-COMPARE-AREA.                                                
008800      05  WS-ROW-FOUND-SW           PIC X(1)  VALUE 'N'.                  
008900          88  WS-ROW-WAS-FOUND             VALUE 'Y'.                     
009000      05  WS-ROW-CHANGED-SW         PIC X(1)  VALUE 'N'.                  
009100          88  WS-ROW-IS-CHANGED            VALUE 'Y'.                     
009200      05  WS-SAVE-STY-IOPS          PIC 9(6)  VALUE 0.                    
009300      05  WS-SAVE-STY-THROUGHPUT    PIC 9(6)  VALUE 0.                    
009400      05  WS-SAVE-STY-MAX-SIZE      PIC 9(9)  VALUE 0.                    
009500      05  WS-SAVE-STY-LATENCY-RATE  PIC X(10) VALUE SPACES.               
009600      05  WS-SAVE-STY-DURABILITY    PIC 9(2)  VALUE 0.                    
009700      05  WS-SAVE-SPR-REGION-CODE   PIC X(20) VALUE SPACES.               
009800      05  WS-SAVE-SPR-STORAGE-CODE  PIC X(30) VALUE SPACES.               
009900      05  WS-SAVE-SPR-COST-PER-GIB  PIC S9(5)V9(6) COMP-3 VALUE 0.        
010000      05  FILLER                    PIC X(06).                            
010100*    THE THREE FIXED STORAGE TYPES AND THEIR CATALOG ATTRIBUTES,          
010200*    PER THE VENDOR PRICE SHEET - SEE 04/15/91 CHANGE LOG.                
010300*    HELD AS A VALUE-CLAUSE TABLE AND WALKED BY 100-INSTALL-              
010400*    FIXED-TYPES, THE SAME WAY OSPINST HOLDS ITS RATE NAMES.              
010500  01  WS-FIXED-TYPE-DATA.                                                 
010600      05  FILLER.                                                         
010700          10  FILLER  PIC X(30) VALUE 'do-block-storage-standard'.        
010800          10  FILLER  PIC 9(6)  VALUE 5000.                               
010900          10  FILLER  PIC 9(6)  VALUE 200.                                
011000          10  FILLER  PIC 9(9)  VALUE 16384.                              
011100          10  FILLER  PIC X(10) VALUE 'GOOD'.                             
011200          10  FILLER  PIC 9(2)  VALUE 9.                                  
011300          10  FILLER  PIC S9(5)V9(6) VALUE 0.10.                          
011400      05  FILLER.                                                         
011500          10  FILLER  PIC X(30)                                           
011600                           VALUE 'do-block-storage-optimized'.            
011700          10  FILLER  PIC 9(6)  VALUE 7500.                               
011800          10  FILLER  PIC 9(6)  VALUE 300.                                
011900          10  FILLER  PIC 9(9)  VALUE 16384.                              
012000          10  FILLER  PIC X(10) VALUE 'BEST'.                             
012100          10  FILLER  PIC 9(2)  VALUE 9.                                  
012200          10  FILLER  PIC S9(5)V9(6) VALUE 0.10.                          
012300      05  FILLER.                                                         
012400          10  FILLER  PIC X(30) VALUE 'do-snapshot'.                      
012500          10  FILLER  PIC 9(6)  VALUE 0.                                  
012600          10  FILLER  PIC 9(6)  VALUE 0.                                  
012700          10  FILLER  PIC 9(9)  VALUE 16384.                              
012800          10  FILLER  PIC X(10) VALUE 'GOOD'.                             
012900          10  FILLER  PIC 9(2)  VALUE 11.                                 
013000          10  FILLER  PIC S9(5)V9(6) VALUE 0.05.                          
013100  01  WS-FIXED-TYPE-TABLE REDEFINES WS-FIXED-TYPE-DATA.                   
013200      05  WS-FIXED-TYPE-ROW OCCURS 3 TIMES.                               
013300          10  WS-FIX-STORAGE-CODE   PIC X(30).                            
013400          10  WS-FIX-IOPS           PIC 9(6).                             
013500          10  WS-FIX-THROUGHPUT     PIC 9(6).                             
013600          10  WS-FIX-MAX-SIZE       PIC 9(9).                             
013700          10  WS-FIX-LATENCY-RATE   PIC X(10).                            
013800          10  WS-FIX-DURABILITY     PIC 9(2).                             
013900          10  WS-FIX-FLAT-RATE      PIC S9(5)V9(6).                       
014000                                                                          
014100*    SERVICE-TO-STORAGE-CODE MAP FOR THE FEED-DRIVEN ROWS (BSU,           
014200*    OSU) - SEE THE 12/02/93 CHANGE.  NO LOWER-CASE INTRINSIC ON          
014300*    THIS COMPILER, SO THE MAPPING IS HELD AS A LITERAL TABLE.            
014400  01  WS-SERVICE-MAP-DATA.                                                
014500      05  FILLER  PIC X(20) VALUE 'BSU'.                                  
014600      05  FILLER  PIC X(30) VALUE 'bsu'.                                  
014700      05  FILLER  PIC X(20) VALUE 'OSU'.                                  
014800      05  FILLER  PIC X(30) VALUE 'osu'.                                  
014900  01  WS-SERVICE-MAP REDEFINES WS-SERVICE-MAP-DATA.                       
015000      05  WS-SERVICE-MAP-ROW OCCURS 2 TIMES.                              
015100          10  WS-SVC-MAP-FROM       PIC X(20).                            
015200          10  WS-SVC-MAP-TO         PIC X(30).                            
015300                                                                          
015400*    DEBUG TRACE LINE - PRINTED TO SYSOUT UNDER UPSI-1 ONLY, SEE          
015500*    01/09/06 CHANGE.  BUILT ONE CHARACTER AT A TIME BECAUSE THE          
015600*    SHOP STANDARD IS "NO STRING FUNCTIONS ON PRODUCTION PATHS".          
015700  01  WS-TRACE-LINE.                                                      
015800      05  WS-TRACE-REGION           PIC X(20) VALUE SPACES.               
015900      05  WS-TRACE-SLASH            PIC X(1)  VALUE '/'.                  
016000      05  WS-TRACE-STORAGE          PIC X(30) VALUE SPACES.               
016100      05  FILLER                    PIC X(9)  VALUE SPACES.               
016200  01  WS-TRACE-LINE-CHARS REDEFINES WS-TRACE-LINE.                        
016300      05  WS-TRACE-CHAR OCCURS 60 TIMES PIC X(1).                         
016400                                                                          
016500  LINKAGE SECTION.                                                        
016600  COPY OSPCSVRC.                                                          
016700  COPY OSPRGNRC.                                                          
016800  COPY OSPSTYRC.                                                          
016900  COPY OSPSPRRC.                                                          
017000  01  LK-FORCE-UPDATE-SW            PIC X(1).                             
017100      88  LK-FORCE-UPDATE-IS-ON         VALUE 'Y'.                        
017200  01  LK-RETURN-CD                  PIC S9(4) COMP.                       
017300                                                                          
017400  PROCEDURE DIVISION USING OSP-CSV-TABLE                                  
017500                           OSP-REGION-TABLE                               
017600                           OSP-STYPE-TABLE                                
017700                           OSP-SPRICE-TABLE                               
017800                           LK-FORCE-UPDATE-SW                             
017900                           LK-RETURN-CD.                                  
018000                                                                          
018100  000-MAIN.                                                               
018200      MOVE 0 TO LK-RETURN-CD.                                             
018300      PERFORM 100-INSTALL-FIXED-TYPES  THRU 100-EXIT.                     
018400      PERFORM 300-INSTALL-FEED-STORAGE THRU 300-EXIT.                     
018500      GOBACK.                                                             
018600                                                                          
018700*----------------------------------------------------------*              
018800*    100 - INSTALL THE THREE FIXED STORAGE TYPES, THEN PRICE              
018900*    EACH ONE FLAT FOR EVERY ENABLED REGION.                              
019000*----------------------------------------------------------*              
019100  100-INSTALL-FIXED-TYPES.                                                
019200      MOVE 1 TO WS-TYPE-IX.                                               
019300  100-TYPE-LOOP.                                                          
019400      IF WS-TYPE-IX > 3                                                   
019500          GO TO 100-EXIT.                                                 
019600      PERFORM 120-UPSERT-FIXED-TYPE THRU 120-EXIT.                        
019700      PERFORM 200-PRICE-TYPE-ALL-REGIONS THRU 200-EXIT.                   
019800      ADD 1 TO WS-TYPE-IX.                                                
019900      GO TO 100-TYPE-LOOP.                                                
020000  100-EXIT.                                                               
020100      EXIT.                                                               
020200                                                                          
020300*----------------------------------------------------------*              
020400*    120 - UPSERT ONE OF THE THREE FIXED STORAGE-TYPE-REC                 
020500*    ROWS, KEYED BY STORAGE-CODE.                                         
020600*----------------------------------------------------------*              
020700  120-UPSERT-FIXED-TYPE.                                                  
020800      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
020900      MOVE 1 TO WS-FIND-IX.                                               
021000      MOVE 0 TO WS-CHAR-IX.                                               
021100  120-FIND-LOOP.                                                          
021200      IF WS-FIND-IX > OSP-STYPE-CNT                                       
021300          GO TO 120-NOT-FOUND.                                            
021400      SET OSP-STYPE-IX TO WS-FIND-IX.                                     
021500      IF STY-STORAGE-CODE (OSP-STYPE-IX) =                                
021600          WS-FIX-STORAGE-CODE (WS-TYPE-IX)                                
021700          MOVE WS-FIND-IX TO WS-CHAR-IX                                   
021800          SET WS-ROW-WAS-FOUND TO TRUE                                    
021900          GO TO 120-SNAPSHOT-ROW                                          
022000      END-IF.                                                             
022100      ADD 1 TO WS-FIND-IX.                                                
022200      GO TO 120-FIND-LOOP.                                                
022300  120-NOT-FOUND.                                                          
022400      ADD 1 TO OSP-STYPE-CNT.                                             
022500      MOVE OSP-STYPE-CNT TO WS-CHAR-IX.                                   
022600      ADD 1 TO STY-CNT-INSERTED.                                          
022700      GO TO 120-BUILD-ROW.                                                
022800  120-SNAPSHOT-ROW.                                                       
022900      SET OSP-STYPE-IX TO WS-CHAR-IX.                                     
023000      MOVE STY-IOPS (OSP-STYPE-IX) TO WS-SAVE-STY-IOPS.                   
023100      MOVE STY-THROUGHPUT-MBS (OSP-STYPE-IX) TO                           
023200          WS-SAVE-STY-THROUGHPUT.                                         
023300      MOVE STY-MAX-SIZE-GIB (OSP-STYPE-IX) TO                             
023400          WS-SAVE-STY-MAX-SIZE.                                           
023500      MOVE STY-LATENCY-RATE (OSP-STYPE-IX) TO                             
023600          WS-SAVE-STY-LATENCY-RATE.                                       
023700      MOVE STY-DURABILITY-9S (OSP-STYPE-IX) TO                            
023800          WS-SAVE-STY-DURABILITY.                                         
023900  120-BUILD-ROW.                                                          
024000      SET OSP-STYPE-IX TO WS-CHAR-IX.                                     
024100      MOVE WS-FIX-STORAGE-CODE (WS-TYPE-IX) TO                            
024200          STY-STORAGE-CODE (OSP-STYPE-IX).                                
024300      MOVE WS-FIX-IOPS (WS-TYPE-IX) TO STY-IOPS (OSP-STYPE-IX).           
024400      MOVE WS-FIX-THROUGHPUT (WS-TYPE-IX) TO                              
024500          STY-THROUGHPUT-MBS (OSP-STYPE-IX).                              
024600      MOVE WS-FIX-MAX-SIZE (WS-TYPE-IX) TO                                
024700          STY-MAX-SIZE-GIB (OSP-STYPE-IX).                                
024800      MOVE WS-FIX-LATENCY-RATE (WS-TYPE-IX) TO                            
024900          STY-LATENCY-RATE (OSP-STYPE-IX).                                
025000      MOVE WS-FIX-DURABILITY (WS-TYPE-IX) TO                              
025100          STY-DURABILITY-9S (OSP-STYPE-IX).                               
025200      IF WS-ROW-WAS-FOUND                                                 
025300          PERFORM 125-COMPARE-STY-ROW THRU 125-EXIT                       
025400      END-IF.                                                             
025500      SET STY-ALREADY-SET (OSP-STYPE-IX) TO TRUE.                         
025600      ADD 1 TO STY-CNT-READ.                                              
025700  120-EXIT.                                                               
025800      EXIT.                                                               
025900                                                                          
026000*----------------------------------------------------------*              
026100*    125 - COMPARES THE REBUILT STORAGE-TYPE ROW AGAINST THE              
026200*    SNAPSHOT TAKEN IN 120-SNAPSHOT-ROW AND BUMPS STY-CNT-                
026300*    UPDATED OR STY-CNT-UNCHANGED (TKT-0591).                             
026400*----------------------------------------------------------*              
026500  125-COMPARE-STY-ROW.                                                    
026600      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
026700      IF LK-FORCE-UPDATE-IS-ON                                            
026800          SET WS-ROW-IS-CHANGED TO TRUE                                   
026900          GO TO 125-COMPARE-DONE                                          
027000      END-IF.                                                             
027100      IF STY-IOPS (OSP-STYPE-IX) NOT = WS-SAVE-STY-IOPS                   
027200          SET WS-ROW-IS-CHANGED TO TRUE                                   
027300      END-IF.                                                             
027400      IF STY-THROUGHPUT-MBS (OSP-STYPE-IX) NOT =                          
027500          WS-SAVE-STY-THROUGHPUT                                          
027600          SET WS-ROW-IS-CHANGED TO TRUE                                   
027700      END-IF.                                                             
027800      IF STY-MAX-SIZE-GIB (OSP-STYPE-IX) NOT = WS-SAVE-STY-MAX-SIZE       
027900          SET WS-ROW-IS-CHANGED TO TRUE                                   
028000      END-IF.                                                             
028100      IF STY-LATENCY-RATE (OSP-STYPE-IX) NOT =                            
028200          WS-SAVE-STY-LATENCY-RATE                                        
028300          SET WS-ROW-IS-CHANGED TO TRUE                                   
028400      END-IF.                                                             
028500      IF STY-DURABILITY-9S (OSP-STYPE-IX) NOT = WS-SAVE-STY-DURABILITY    
028600          SET WS-ROW-IS-CHANGED TO TRUE                                   
028700      END-IF.                                                             
028800  125-COMPARE-DONE.                                                       
028900      IF WS-ROW-IS-CHANGED                                                
029000          ADD 1 TO STY-CNT-UPDATED                                        
029100      ELSE                                                                
029200          ADD 1 TO STY-CNT-UNCHANGED                                      
029300      END-IF.                                                             
029400  125-EXIT.                                                               
029500      EXIT.                                                               
029600                                                                          
029700*----------------------------------------------------------*              
029800*    200 - FLAT-PRICE THE CURRENT FIXED TYPE (WS-TYPE-IX)                 
029900*    FOR EVERY ENABLED REGION, RATE FROM WS-FIX-FLAT-RATE.                
030000*----------------------------------------------------------*              
030100  200-PRICE-TYPE-ALL-REGIONS.                                             
030200      MOVE 1 TO WS-RGN-TBL-IX.                                            
030300  200-REGION-LOOP.                                                        
030400      IF WS-RGN-TBL-IX > OSP-REGION-CNT                                   
030500          GO TO 200-EXIT.                                                 
030600      IF RGN-IS-ENABLED (WS-RGN-TBL-IX)                                   
030700          MOVE WS-FIX-STORAGE-CODE (WS-TYPE-IX) TO                        
030800              WS-STORAGE-CODE-STAGE                                       
030900          MOVE WS-FIX-FLAT-RATE (WS-TYPE-IX) TO                           
031000              WS-FLAT-RATE-STAGE                                          
031100          PERFORM 250-UPSERT-ONE-PRICE THRU 250-EXIT                      
031200      END-IF.                                                             
031300      ADD 1 TO WS-RGN-TBL-IX.                                             
031400      GO TO 200-REGION-LOOP.                                              
031500  200-EXIT.                                                               
031600      EXIT.                                                               
031700                                                                          
031800*----------------------------------------------------------*              
031900*    250 - GENERIC UPSERT OF ONE STORAGE-PRICE-REC KEYED BY               
032000*    PRICE-CODE (REGION-CODE '/' STORAGE-CODE).  CALLER SETS              
032100*    WS-RGN-TBL-IX, WS-STORAGE-CODE-STAGE AND WS-FLAT-RATE-               
032200*    STAGE BEFORE PERFORMING THIS PARAGRAPH.                              
032300*----------------------------------------------------------*              
032400  250-UPSERT-ONE-PRICE.                                                   
032500      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
032600      STRING RGN-CODE (WS-RGN-TBL-IX)   DELIMITED BY SPACE                
032700             '/'                       DELIMITED BY SIZE                  
032800             WS-STORAGE-CODE-STAGE     DELIMITED BY SPACE                 
032900        INTO WS-PRICE-CODE-STAGE.                                         
033000      IF TRACE-ON                                                         
033100          PERFORM 260-PRINT-TRACE-LINE THRU 260-EXIT                      
033200      END-IF.                                                             
033300      MOVE 1 TO WS-FIND-IX.                                               
033400      MOVE 0 TO WS-CHAR-IX.                                               
033500  250-FIND-LOOP.                                                          
033600      IF WS-FIND-IX > OSP-SPRICE-CNT                                      
033700          GO TO 250-NOT-FOUND.                                            
033800      SET OSP-SPRICE-IX TO WS-FIND-IX.                                    
033900      IF SPR-PRICE-CODE (OSP-SPRICE-IX) = WS-PRICE-CODE-STAGE             
034000          MOVE WS-FIND-IX TO WS-CHAR-IX                                   
034100          SET WS-ROW-WAS-FOUND TO TRUE                                    
034200          GO TO 250-SNAPSHOT-ROW                                          
034300      END-IF.                                                             
034400      ADD 1 TO WS-FIND-IX.                                                
034500      GO TO 250-FIND-LOOP.                                                
034600  250-NOT-FOUND.                                                          
034700      ADD 1 TO OSP-SPRICE-CNT.                                            
034800      MOVE OSP-SPRICE-CNT TO WS-CHAR-IX.                                  
034900      ADD 1 TO SPR-CNT-INSERTED.                                          
035000      GO TO 250-BUILD-ROW.                                                
035100  250-SNAPSHOT-ROW.                                                       
035200      SET OSP-SPRICE-IX TO WS-CHAR-IX.                                    
035300      MOVE SPR-REGION-CODE (OSP-SPRICE-IX) TO                             
035400          WS-SAVE-SPR-REGION-CODE.                                        
035500      MOVE SPR-STORAGE-CODE (OSP-SPRICE-IX) TO                            
035600          WS-SAVE-SPR-STORAGE-CODE.                                       
035700      MOVE SPR-COST-PER-GIB (OSP-SPRICE-IX) TO                            
035800          WS-SAVE-SPR-COST-PER-GIB.                                       
035900  250-BUILD-ROW.                                                          
036000      SET OSP-SPRICE-IX TO WS-CHAR-IX.                                    
036100      MOVE WS-PRICE-CODE-STAGE TO SPR-PRICE-CODE (OSP-SPRICE-IX).         
036200      MOVE RGN-CODE (WS-RGN-TBL-IX) TO                                    
036300          SPR-REGION-CODE (OSP-SPRICE-IX).                                
036400      MOVE WS-STORAGE-CODE-STAGE TO                                       
036500          SPR-STORAGE-CODE (OSP-SPRICE-IX).                               
036600      MOVE WS-FLAT-RATE-STAGE TO SPR-COST-PER-GIB (OSP-SPRICE-IX).        
036700      IF WS-ROW-WAS-FOUND                                                 
036800          PERFORM 255-COMPARE-SPR-ROW THRU 255-EXIT                       
036900      END-IF.                                                             
037000      SET SPR-ALREADY-SET (OSP-SPRICE-IX) TO TRUE.                        
037100      ADD 1 TO SPR-CNT-READ.                                              
037200  250-EXIT.                                                               
037300      EXIT.                                                               
037400                                                                          
037500*----------------------------------------------------------*              
037600*    255 - COMPARES THE REBUILT STORAGE-PRICE ROW AGAINST THE             
037700*    SNAPSHOT TAKEN IN 250-SNAPSHOT-ROW AND BUMPS SPR-CNT-                
037800*    UPDATED OR SPR-CNT-UNCHANGED (TKT-0591).                             
037900*----------------------------------------------------------*              
038000  255-COMPARE-SPR-ROW.                                                    
038100      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
038200      IF LK-FORCE-UPDATE-IS-ON                                            
038300          SET WS-ROW-IS-CHANGED TO TRUE                                   
038400          GO TO 255-COMPARE-DONE                                          
038500      END-IF.                                                             
038600      IF SPR-REGION-CODE (OSP-SPRICE-IX) NOT = WS-SAVE-SPR-REGION-CODE    
038700          SET WS-ROW-IS-CHANGED TO TRUE                                   
038800      END-IF.                                                             
038900      IF SPR-STORAGE-CODE (OSP-SPRICE-IX) NOT =                           
039000          WS-SAVE-SPR-STORAGE-CODE                                        
039100          SET WS-ROW-IS-CHANGED TO TRUE                                   
039200      END-IF.                                                             
039300      IF SPR-COST-PER-GIB (OSP-SPRICE-IX) NOT = WS-SAVE-SPR-COST-PER-GIB  
039400          SET WS-ROW-IS-CHANGED TO TRUE                                   
039500      END-IF.                                                             
039600  255-COMPARE-DONE.                                                       
039700      IF WS-ROW-IS-CHANGED                                                
039800          ADD 1 TO SPR-CNT-UPDATED                                        
039900      ELSE                                                                
040000          ADD 1 TO SPR-CNT-UNCHANGED                                      
040100      END-IF.                                                             
040200  255-EXIT.                                                               
040300      EXIT.                                                               
040400                                                                          
040500*----------------------------------------------------------*              
040600*    260 - BUILD AND DISPLAY THE FLOOR-SUPPORT TRACE LINE,                
040700*    ONE CHARACTER AT A TIME PER SHOP STANDARD (SEE 01/09/06              
040800*    CHANGE) - NOT MEANT FOR NORMAL PRODUCTION RUNS.                      
040900*----------------------------------------------------------*              
041000  260-PRINT-TRACE-LINE.                                                   
041100      MOVE SPACES TO WS-TRACE-LINE.                                       
041200      MOVE RGN-CODE (WS-RGN-TBL-IX) TO WS-TRACE-REGION.                   
041300      MOVE '/' TO WS-TRACE-SLASH.                                         
041400      MOVE WS-STORAGE-CODE-STAGE TO WS-TRACE-STORAGE.                     
041500      MOVE 60 TO WS-CHAR-IX.                                              
041600  260-TRIM-LOOP.                                                          
041700      IF WS-CHAR-IX < 1                                                   
041800          GO TO 260-DISPLAY.                                              
041900      IF WS-TRACE-CHAR (WS-CHAR-IX) NOT = SPACE                           
042000          GO TO 260-DISPLAY.                                              
042100      SUBTRACT 1 FROM WS-CHAR-IX.                                         
042200      GO TO 260-TRIM-LOOP.                                                
042300  260-DISPLAY.                                                            
042400      DISPLAY 'OSPSTOR TRACE - ' WS-TRACE-LINE (1 : WS-CHAR-IX).          
042500  260-EXIT.                                                               
042600      EXIT.                                                               
042700                                                                          
042800*----------------------------------------------------------*              
042900*    300 - INSTALL THE VENDOR FEED'S BSU/OSU REGIONAL UNIT                
043000*    PRICES AS FLAT STORAGE-PRICE-REC ROWS - NOT AS INSTANCE              
043100*    PRICE ROWS - SEE THE 12/02/93 CHANGE LOG ENTRY.                      
043200*----------------------------------------------------------*              
043300  300-INSTALL-FEED-STORAGE.                                               
043400      MOVE 1 TO WS-CSV-ROW-IX.                                            
043500  300-ROW-LOOP.                                                           
043600      IF WS-CSV-ROW-IX > OSP-CSV-ROW-CNT                                  
043700          GO TO 300-EXIT.                                                 
043800      SET OSP-CSV-IX TO WS-CSV-ROW-IX.                                    
043900      PERFORM 320-MAP-SERVICE-CODE THRU 320-EXIT.                         
044000      IF WS-SVC-WAS-MAPPED                                                
044100              AND CSV-CODE (OSP-CSV-IX) NOT = SPACES                      
044200          PERFORM 350-PRICE-FEED-ROW-REGIONS THRU 350-EXIT                
044300      END-IF.                                                             
044400      ADD 1 TO WS-CSV-ROW-IX.                                             
044500      GO TO 300-ROW-LOOP.                                                 
044600  300-EXIT.                                                               
044700      EXIT.                                                               
044800                                                                          
044900*----------------------------------------------------------*              
045000*    320 - MAP THE CURRENT CSV ROW'S SERVICE VALUE (BSU OR                
045100*    OSU) TO ITS LOWER-CASE STORAGE CODE VIA THE LITERAL                  
045200*    TABLE.  SETS WS-SVC-MAPPED-SW TO 'N' WHEN THE ROW'S                  
045300*    SERVICE IS NEITHER (E.G. "FCU" OR "LICENCES").                       
045400*----------------------------------------------------------*              
045500  320-MAP-SERVICE-CODE.                                                   
045600      MOVE 'N' TO WS-SVC-MAPPED-SW.                                       
045700      MOVE SPACES TO WS-STORAGE-CODE-STAGE.                               
045800      MOVE 1 TO WS-SVC-MAP-IX.                                            
045900  320-LOOP.                                                               
046000      IF WS-SVC-MAP-IX > 2                                                
046100          GO TO 320-EXIT.                                                 
046200      IF CSV-SERVICE (OSP-CSV-IX) =                                       
046300              WS-SVC-MAP-FROM (WS-SVC-MAP-IX)                             
046400          MOVE WS-SVC-MAP-TO (WS-SVC-MAP-IX) TO                           
046500              WS-STORAGE-CODE-STAGE                                       
046600          SET WS-SVC-WAS-MAPPED TO TRUE                                   
046700          GO TO 320-EXIT                                                  
046800      END-IF.                                                             
046900      ADD 1 TO WS-SVC-MAP-IX.                                             
047000      GO TO 320-LOOP.                                                     
047100  320-EXIT.                                                               
047200      EXIT.                                                               
047300                                                                          
047400*----------------------------------------------------------*              
047500*    350 - FOR EVERY ENABLED REGION THIS FEED ROW PRICES,                 
047600*    UPSERT A FLAT STORAGE-PRICE-REC FROM THE ROW'S OWN                   
047700*    REGION-PRICE FIGURE - NO TERM OR LICENSE MATH APPLIES                
047800*    TO BSU/OSU UNIT PRICES.                                              
047900*----------------------------------------------------------*              
048000  350-PRICE-FEED-ROW-REGIONS.                                             
048100      MOVE 1 TO WS-RGN-TBL-IX.                                            
048200  350-REGION-LOOP.                                                        
048300      IF WS-RGN-TBL-IX > OSP-REGION-CNT                                   
048400          GO TO 350-EXIT.                                                 
048500      IF RGN-IS-ENABLED (WS-RGN-TBL-IX)                                   
048600          PERFORM 360-FIND-REGION-PRICE THRU 360-EXIT                     
048700          IF WS-CHAR-IX > 0                                               
048800              PERFORM 250-UPSERT-ONE-PRICE THRU 250-EXIT                  
048900          END-IF                                                          
049000      END-IF.                                                             
049100      ADD 1 TO WS-RGN-TBL-IX.                                             
049200      GO TO 350-REGION-LOOP.                                              
049300  350-EXIT.                                                               
049400      EXIT.                                                               
049500                                                                          
049600*----------------------------------------------------------*              
049700*    360 - LOCATE CSV ROW OSP-CSV-IX'S PRICE FOR REGION                   
049800*    WS-RGN-TBL-IX AMONG ITS FIVE REGION SUB-ROWS.  RESULT                
049900*    SUB-ROW NUMBER IN WS-CHAR-IX (ZERO IF NOT PRICED),                   
050000*    RATE STAGED IN WS-FLAT-RATE-STAGE.                                   
050100*----------------------------------------------------------*              
050200  360-FIND-REGION-PRICE.                                                  
050300      MOVE 0 TO WS-CHAR-IX.                                               
050400      MOVE 1 TO WS-FIND-IX.                                               
050500  360-LOOP.                                                               
050600      IF WS-FIND-IX > 5                                                   
050700          GO TO 360-EXIT.                                                 
050800      IF CSV-REGION-CODE (OSP-CSV-IX WS-FIND-IX) =                        
050900              RGN-CODE (WS-RGN-TBL-IX)                                    
051000              AND CSV-REGION-HAS-PRICE (OSP-CSV-IX WS-FIND-IX)            
051100          MOVE WS-FIND-IX TO WS-CHAR-IX                                   
051200          MOVE CSV-REGION-PRICE (OSP-CSV-IX WS-FIND-IX) TO                
051300              WS-FLAT-RATE-STAGE                                          
051400          GO TO 360-EXIT                                                  
051500      END-IF.                                                             
051600      ADD 1 TO WS-FIND-IX.                                                
051700      GO TO 360-LOOP.                                                     
051800  360-EXIT.                                                               
051900      EXIT.                                                               
