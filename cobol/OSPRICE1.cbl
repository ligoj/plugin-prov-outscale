000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF CLOUDGATE DATA PROCESSING              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.     OSPRICE1.                                               
000700  AUTHOR.         R HALVORSEN.                                            
000800  INSTALLATION.   CLOUDGATE DATA PROCESSING CENTER.                       
000900  DATE-WRITTEN.   03/14/91.                                               
001000  DATE-COMPILED.                                                          
001100  SECURITY.       NON-CONFIDENTIAL.                                       
001200****************************************************************          
001300*    REMARKS.                                                             
001400*    OUTSCALE CATALOG IMPORT - MAIN DRIVER.  NIGHTLY BATCH JOB            
001500*    THAT LOADS THE VENDOR "OUTSCALE" PRICE FEED PLUS THE                 
001600*    REGION AND CONTRACT-TERM REFERENCE FILES, DRIVES THE                 
001700*    INSTANCE/STORAGE/SUPPORT INSTALL PHASES (OSPINST AND                 
001800*    OSPSTOR ARE CALLED SUBPROGRAMS - SUPPORT IS HANDLED                  
001900*    IN-LINE BELOW), AND REWRITES THE SEVEN CATALOG OUTPUT                
002000*    FILES WITH UPDATE-IN-PLACE SEMANTICS.  PRINTS THE                    
002100*    RUN-REPORT CONTROL-TOTAL SUMMARY AT END OF JOB.                      
002200****************************************************************          
002300*    CHANGE LOG                                                           
002400****************************************************************          
002500* 03/14/91 RH  TKT-0091  INITIAL WRITE - REGIONS, TERMS, FCU              
002600* 04/02/91 RH  TKT-0104  ADD INSTANCE PRICE CALL (OSPINST)                
002700* 06/19/91 RH  TKT-0133  ADD BLOCK/SNAPSHOT STORAGE (OSPSTOR)             
002800* 09/03/91 LMK TKT-0177  ADD SUPPORT TYPE/PRICE INSTALL                   
002900* 01/22/92 LMK TKT-0201  ADD RUN-REPORT CONTROL TOTALS                    
003000* 07/11/92 RH  TKT-0244  FIX REGION FILTER DEFAULT (MATCH-ALL)            
003100* 02/08/93 DWS TKT-0301  BSU/OSU NOW FLAT STORAGE PRICES, NOT             
003200*                        REUSING THE INSTANCE PRICE INSTALLER             
003300* 11/30/93 DWS TKT-0355  UPDATE-IN-PLACE - SKIP UNCHANGED COST            
003400* 05/17/94 LMK TKT-0388  ADD UPSI-0 FORCE-UPDATE SWITCH                   
003500* 10/02/95 RH  TKT-0412  WIDEN CSV DESCRIPTION FIELD TO X(200)            
003600* 08/14/98 CJP TKT-0470  Y2K - CENTURY WINDOW ON SYSTEM DATE              
003700* 02/26/99 CJP TKT-0481  Y2K - VERIFIED TERM/REGION REF DATES             
003800* 04/19/01 SPT TKT-0522  SUPPORT PRICE - UNLIMITED TIER SENTINEL          
003900* 09/09/03 SPT TKT-0560  GRAND TOTAL LINE ON RUN-REPORT                   
004000* 03/22/05 SPT TKT-0577  SUPPORT TYPE/PRICE - PARSE FULL FEED ROW         
004100*                        (LEVEL/SEATS/SLA, LIMIT/MIN/RATE/COST)           
004200* 09/05/06 SPT TKT-0591  110-160 NOW PRIME THE SIX CATALOG                
004300*                        TABLES FROM LAST RUN'S OUT FILE                  
004400*                        (PAIRED -IN DD) SO 500/510 CAN TELL              
004500*                        INSERT FROM UPDATE FROM UNCHANGED -              
004600*                        THE TKT-0355 COUNTERS WERE NEVER                 
004700*                        WIRED TO A REAL COMPARE UNTIL NOW                
004800*                        - SEE ALSO 480/710 IN OSPINST                    
004900* 09/19/06 SPT TKT-0595  UPSI-0/FORCE-UPDATE-ON (TKT-0388) HAD            
005000*                        NEVER BEEN READ ANYWHERE SINCE THE               
005100*                        DAY IT WAS ADDED - THERE WAS NO REAL             
005200*                        COMPARE FOR IT TO OVERRIDE.  NOW THAT            
005300*                        TKT-0591 MADE THE COMPARE REAL, UPSI-0           
005400*                        ON FORCES EVERY MATCHED ROW TO CNT-              
005500*                        UPDATED IN ALL SIX CATALOG TABLES -              
005600*                        PASSED TO OSPINST/OSPSTOR BY LINKAGE.            
005700* 10/03/06 SPT TKT-0598  840-REWRITE-SUTYPES WROTE SUPPORT-               
005800*                        TYPE-OUT WITH THE SLA-HOURS SUB-                 
005900*                        TABLE STILL AT ITS READ-IN (STALE)               
006000*                        VALUE - THE FOUR SEVERITY/RESP-HRS               
006100*                        PAIRS WERE NEVER MOVED TO SOT-SLA-               
006200*                        HOURS BEFORE THE WRITE.  ADDED THE               
006300*                        MOVES SO THE OUTPUT ROW CARRIES THE              
006400*                        SAME SLA DATA THE 505 COMPARE USES.              
006500****************************************************************          
006600                                                                          
006700  ENVIRONMENT DIVISION.                                                   
006800  CONFIGURATION SECTION.                                                  
006900  SOURCE-COMPUTER.  IBM-370.                                              
007000  OBJECT-COMPUTER.  IBM-370.                                              
007100  SPECIAL-NAMES.                                                          
007200      C01 IS TOP-OF-FORM                                                  
007300      CLASS ALPHA-CLASS IS 'A' THRU 'Z'                                   
007400      UPSI-0 ON STATUS IS FORCE-UPDATE-ON                                 
007500             OFF STATUS IS FORCE-UPDATE-OFF.                              
007600                                                                          
007700  INPUT-OUTPUT SECTION.                                                   
007800  FILE-CONTROL.                                                           
007900      SELECT CSV-PRICE-FEED  ASSIGN TO CSVFEED                            
008000          ORGANIZATION IS LINE SEQUENTIAL                                 
008100          FILE STATUS  IS WS-CSVFEED-STATUS.                              
008200                                                                          
008300      SELECT TERM-REF        ASSIGN TO TERMREF                            
008400          ORGANIZATION IS LINE SEQUENTIAL                                 
008500          FILE STATUS  IS WS-TERMREF-STATUS.                              
008600                                                                          
008700      SELECT REGION-REF      ASSIGN TO REGNREF                            
008800          ORGANIZATION IS LINE SEQUENTIAL                                 
008900          FILE STATUS  IS WS-REGNREF-STATUS.                              
009000                                                                          
009100      SELECT SUPPORT-TYPE-FEED  ASSIGN TO SUTPFEED                        
009200          ORGANIZATION IS LINE SEQUENTIAL                                 
009300          FILE STATUS  IS WS-SUTPFEED-STATUS.                             
009400                                                                          
009500      SELECT SUPPORT-PRICE-FEED ASSIGN TO SUPRFEED                        
009600          ORGANIZATION IS LINE SEQUENTIAL                                 
009700          FILE STATUS  IS WS-SUPRFEED-STATUS.                             
009800                                                                          
009900      SELECT INSTANCE-TYPE-OUT  ASSIGN TO ITYPOUT                         
010000          ORGANIZATION IS SEQUENTIAL                                      
010100          FILE STATUS  IS WS-ITYPOUT-STATUS.                              
010200                                                                          
010300      SELECT INSTANCE-PRICE-OUT ASSIGN TO IPRCOUT                         
010400          ORGANIZATION IS SEQUENTIAL                                      
010500          FILE STATUS  IS WS-IPRCOUT-STATUS.                              
010600                                                                          
010700      SELECT STORAGE-TYPE-OUT   ASSIGN TO STYPOUT                         
010800          ORGANIZATION IS SEQUENTIAL                                      
010900          FILE STATUS  IS WS-STYPOUT-STATUS.                              
011000                                                                          
011100      SELECT STORAGE-PRICE-OUT  ASSIGN TO SPRCOUT                         
011200          ORGANIZATION IS SEQUENTIAL                                      
011300          FILE STATUS  IS WS-SPRCOUT-STATUS.                              
011400                                                                          
011500      SELECT SUPPORT-TYPE-OUT   ASSIGN TO SUTPOUT                         
011600          ORGANIZATION IS SEQUENTIAL                                      
011700          FILE STATUS  IS WS-SUTPOUT-STATUS.                              
011800                                                                          
011900      SELECT SUPPORT-PRICE-OUT  ASSIGN TO SUPROUT                         
012000          ORGANIZATION IS SEQUENTIAL                                      
012100          FILE STATUS  IS WS-SUPROUT-STATUS.                              
012200                                                                          
012300                                                                          
012400      SELECT INSTANCE-TYPE-IN   ASSIGN TO ITYPIN                          
012500          ORGANIZATION IS SEQUENTIAL                                      
012600          FILE STATUS  IS WS-ITYPIN-STATUS.                               
012700                                                                          
012800      SELECT INSTANCE-PRICE-IN  ASSIGN TO IPRCIN                          
012900          ORGANIZATION IS SEQUENTIAL                                      
013000          FILE STATUS  IS WS-IPRCIN-STATUS.                               
013100                                                                          
013200      SELECT STORAGE-TYPE-IN    ASSIGN TO STYPIN                          
013300          ORGANIZATION IS SEQUENTIAL                                      
013400          FILE STATUS  IS WS-STYPIN-STATUS.                               
013500                                                                          
013600      SELECT STORAGE-PRICE-IN   ASSIGN TO SPRCIN                          
013700          ORGANIZATION IS SEQUENTIAL                                      
013800          FILE STATUS  IS WS-SPRCIN-STATUS.                               
013900                                                                          
014000      SELECT SUPPORT-TYPE-IN    ASSIGN TO SUTPIN                          
014100          ORGANIZATION IS SEQUENTIAL                                      
014200          FILE STATUS  IS WS-SUTPIN-STATUS.                               
014300                                                                          
014400      SELECT SUPPORT-PRICE-IN   ASSIGN TO SUPRIN                          
014500          ORGANIZATION IS SEQUENTIAL                                      
014600          FILE STATUS  IS WS-SUPRIN-STATUS.                               
014700                                                                          
014800      SELECT RUN-REPORT         ASSIGN TO RUNRPT                          
014900          ORGANIZATION IS SEQUENTIAL                                      
015000          FILE STATUS  IS WS-RUNRPT-STATUS.                               
015100                                                                          
015200****************************************************************          
015300  DATA DIVISION.                                                          
015400  FILE SECTION.                                                           
015500****************************************************************          
015600  FD  CSV-PRICE-FEED                                                      
015700      RECORDING MODE IS V.                                                
015800  01  CSV-FEED-LINE               PIC X(600).                             
015900                                                                          
016000  FD  TERM-REF                                                            
016100      RECORDING MODE IS V.                                                
016200  01  TERM-REF-LINE                PIC X(100).                            
016300                                                                          
016400  FD  REGION-REF                                                          
016500      RECORDING MODE IS V.                                                
016600  01  REGION-REF-LINE              PIC X(100).                            
016700                                                                          
016800  FD  SUPPORT-TYPE-FEED                                                   
016900      RECORDING MODE IS V.                                                
017000  01  SUTP-FEED-LINE                PIC X(150).                           
017100                                                                          
017200  FD  SUPPORT-PRICE-FEED                                                  
017300      RECORDING MODE IS V.                                                
017400  01  SUPR-FEED-LINE                PIC X(150).                           
017500                                                                          
017600  FD  INSTANCE-TYPE-OUT                                                   
017700      RECORDING MODE IS F.                                                
017800  01  ITYPOUT-REC.                                                        
017900      05  ITO-TYPE-CODE             PIC X(30).                            
018000      05  ITO-GENERATION            PIC 9(1).                             
018100      05  ITO-OPTION                PIC X(10).                            
018200      05  ITO-PROCESSOR             PIC X(30).                            
018300      05  ITO-CPU-RATE              PIC X(10).                            
018400      05  ITO-RAM-RATE              PIC X(10).                            
018500      05  ITO-CONSTANT-FLAG         PIC X(1).                             
018600      05  FILLER                    PIC X(09).                            
018700                                                                          
018800  FD  INSTANCE-PRICE-OUT                                                  
018900      RECORDING MODE IS F.                                                
019000  01  IPRCOUT-REC.                                                        
019100      05  IPO-PRICE-CODE            PIC X(120).                           
019200      05  IPO-REGION-CODE           PIC X(20).                            
019300      05  IPO-TERM-CODE             PIC X(20).                            
019400      05  IPO-OS-CODE               PIC X(1).                             
019500      05  IPO-TYPE-CODE             PIC X(30).                            
019600      05  IPO-TENANCY               PIC X(10).                            
019700      05  IPO-MONTHLY-COST          PIC S9(9)V9(6)  COMP-3.               
019800      05  IPO-CPU-COST              PIC S9(9)V9(6)  COMP-3.               
019900      05  IPO-RAM-COST              PIC S9(9)V9(6)  COMP-3.               
020000      05  IPO-PERIOD-MONTHS         PIC 9(3).                             
020100      05  FILLER                    PIC X(05).                            
020200                                                                          
020300  FD  STORAGE-TYPE-OUT                                                    
020400      RECORDING MODE IS F.                                                
020500  01  STYPOUT-REC.                                                        
020600      05  STO-STORAGE-CODE          PIC X(30).                            
020700      05  STO-IOPS                  PIC 9(6).                             
020800      05  STO-THROUGHPUT-MBS        PIC 9(6).                             
020900      05  STO-MAX-SIZE-GIB          PIC 9(9).                             
021000      05  STO-LATENCY-RATE          PIC X(10).                            
021100      05  STO-DURABILITY-9S         PIC 9(2).                             
021200      05  FILLER                    PIC X(07).                            
021300                                                                          
021400  FD  STORAGE-PRICE-OUT                                                   
021500      RECORDING MODE IS F.                                                
021600  01  SPRCOUT-REC.                                                        
021700      05  SPO-PRICE-CODE            PIC X(60).                            
021800      05  SPO-REGION-CODE           PIC X(20).                            
021900      05  SPO-STORAGE-CODE          PIC X(30).                            
022000      05  SPO-COST-PER-GIB          PIC S9(5)V9(6)  COMP-3.               
022100      05  FILLER                    PIC X(09).                            
022200                                                                          
022300  FD  SUPPORT-TYPE-OUT                                                    
022400      RECORDING MODE IS F.                                                
022500  01  SUTPOUT-REC.                                                        
022600      05  SOT-SUPPORT-CODE          PIC X(30).                            
022700      05  SOT-SUPPORT-NAME          PIC X(60).                            
022800      05  SOT-LEVEL                 PIC X(10).                            
022900      05  SOT-MIN-SEATS             PIC 9(5).                             
023000      05  SOT-COMMITMENT-MOS        PIC 9(3).                             
023100      05  SOT-SLA-HOURS OCCURS 4 TIMES.                                   
023200          10  SOT-SLA-SEVERITY      PIC 9(1).                             
023300          10  SOT-SLA-RESP-HRS      PIC 9(3).                             
023400      05  FILLER                    PIC X(08).                            
023500                                                                          
023600  FD  SUPPORT-PRICE-OUT                                                   
023700      RECORDING MODE IS F.                                                
023800  01  SUPROUT-REC.                                                        
023900      05  SOP-SUPPORT-CODE          PIC X(30).                            
024000      05  SOP-LIMIT-AMT             PIC S9(9)V9(2)  COMP-3.               
024100      05  SOP-LIMIT-NULL-SW         PIC X(1).                             
024200      05  SOP-MIN-AMT               PIC S9(9)V9(2)  COMP-3.               
024300      05  SOP-RATE-PCT              PIC 9(3)V9(4)   COMP-3.               
024400      05  SOP-COST                  PIC S9(9)V9(2)  COMP-3.               
024500      05  FILLER                    PIC X(07).                            
024600                                                                          
024700*-------------------------------------------------------------*           
024800*    PAIRED "IN" COUNTERPARTS OF THE SIX CATALOG OUT FILES -              
024900*    READ ONCE AT THE TOP OF THE RUN TO PRIME THE OCCURS                  
025000*    TABLES WITH LAST RUN'S OUTPUT, THEN CLOSED (TKT-0591).               
025100*    JCL POINTS ITYPIN/IPRCIN/ETC. AT THE PRIOR CYCLE'S OUT               
025200*    DATA SET - THE OUT DD FOR THIS RUN IS A NEW GENERATION.              
025300*-------------------------------------------------------------*           
025400  FD  INSTANCE-TYPE-IN                                                    
025500    RECORDING MODE IS F.                                                  
02560001  ITYPIN-REC.                                                           
025700    05  ITI-TYPE-CODE             PIC X(30).                              
025800    05  ITI-GENERATION            PIC 9(1).                               
025900    05  ITI-OPTION                PIC X(10).                              
026000    05  ITI-PROCESSOR             PIC X(30).                              
026100    05  ITI-CPU-RATE              PIC X(10).                              
026200    05  ITI-RAM-RATE              PIC X(10).                              
026300    05  ITI-CONSTANT-FLAG         PIC X(1).                               
026400    05  FILLER                    PIC X(09).                              
026500                                                                          
026600  FD  INSTANCE-PRICE-IN                                                   
026700    RECORDING MODE IS F.                                                  
02680001  IPRCIN-REC.                                                           
026900    05  IPI-PRICE-CODE            PIC X(120).                             
027000    05  IPI-REGION-CODE           PIC X(20).                              
027100    05  IPI-TERM-CODE             PIC X(20).                              
027200    05  IPI-OS-CODE               PIC X(1).                               
027300    05  IPI-TYPE-CODE             PIC X(30).                              
027400    05  IPI-TENANCY               PIC X(10).                              
027500    05  IPI-MONTHLY-COST          PIC S9(9)V9(6)  COMP-3.                 
027600    05  IPI-CPU-COST              PIC S9(9)V9(6)  COMP-3.                 
027700    05  IPI-RAM-COST              PIC S9(9)V9(6)  COMP-3.                 
027800    05  IPI-PERIOD-MONTHS         PIC 9(3).                               
027900    05  FILLER                    PIC X(05).                              
028000                                                                          
028100  FD  STORAGE-TYPE-IN                                                     
028200    RECORDING MODE IS F.                                                  
02830001  STYPIN-REC.                                                           
028400    05  STI-STORAGE-CODE          PIC X(30).                              
028500    05  STI-IOPS                  PIC 9(6).                               
028600    05  STI-THROUGHPUT-MBS        PIC 9(6).                               
028700    05  STI-MAX-SIZE-GIB          PIC 9(9).                               
028800    05  STI-LATENCY-RATE          PIC X(10).                              
028900    05  STI-DURABILITY-9S         PIC 9(2).                               
029000    05  FILLER                    PIC X(07).                              
029100                                                                          
029200  FD  STORAGE-PRICE-IN                                                    
029300    RECORDING MODE IS F.                                                  
02940001  SPRCIN-REC.                                                           
029500    05  SPI-PRICE-CODE            PIC X(60).                              
029600    05  SPI-REGION-CODE           PIC X(20).                              
029700    05  SPI-STORAGE-CODE          PIC X(30).                              
029800    05  SPI-COST-PER-GIB          PIC S9(5)V9(6)  COMP-3.                 
029900    05  FILLER                    PIC X(09).                              
030000                                                                          
030100  FD  SUPPORT-TYPE-IN                                                     
030200    RECORDING MODE IS F.                                                  
03030001  SUTPIN-REC.                                                           
030400    05  SIT-SUPPORT-CODE          PIC X(30).                              
030500    05  SIT-SUPPORT-NAME          PIC X(60).                              
030600    05  SIT-LEVEL                 PIC X(10).                              
030700    05  SIT-MIN-SEATS             PIC 9(5).                               
030800    05  SIT-COMMITMENT-MOS        PIC 9(3).                               
030900    05  SIT-SLA-HOURS OCCURS 4 TIMES.                                     
031000      10  SIT-SLA-SEVERITY      PIC 9(1).                                 
031100      10  SIT-SLA-RESP-HRS      PIC 9(3).                                 
031200    05  FILLER                    PIC X(08).                              
031300                                                                          
031400  FD  SUPPORT-PRICE-IN                                                    
031500    RECORDING MODE IS F.                                                  
03160001  SUPRIN-REC.                                                           
031700    05  SIP-SUPPORT-CODE          PIC X(30).                              
031800    05  SIP-LIMIT-AMT             PIC S9(9)V9(2)  COMP-3.                 
031900    05  SIP-LIMIT-NULL-SW         PIC X(1).                               
032000    05  SIP-MIN-AMT               PIC S9(9)V9(2)  COMP-3.                 
032100    05  SIP-RATE-PCT              PIC 9(3)V9(4)   COMP-3.                 
032200    05  SIP-COST                  PIC S9(9)V9(2)  COMP-3.                 
032300    05  FILLER                    PIC X(07).                              
032400                                                                          
032500  FD  RUN-REPORT                                                          
032600      RECORDING MODE IS F.                                                
032700  01  RUN-REPORT-LINE               PIC X(132).                           
032800                                                                          
032900****************************************************************          
033000  WORKING-STORAGE SECTION.                                                
033100****************************************************************          
033200  01  WS-FILE-STATUSES.                                                   
033300      05  WS-CSVFEED-STATUS        PIC X(2)  VALUE SPACES.                
033400          88  WS-CSVFEED-OK             VALUE '00'.                       
033500          88  WS-CSVFEED-EOF            VALUE '10'.                       
033600      05  WS-TERMREF-STATUS        PIC X(2)  VALUE SPACES.                
033700          88  WS-TERMREF-OK             VALUE '00'.                       
033800          88  WS-TERMREF-EOF            VALUE '10'.                       
033900      05  WS-REGNREF-STATUS        PIC X(2)  VALUE SPACES.                
034000          88  WS-REGNREF-OK             VALUE '00'.                       
034100          88  WS-REGNREF-EOF            VALUE '10'.                       
034200      05  WS-SUTPFEED-STATUS       PIC X(2)  VALUE SPACES.                
034300          88  WS-SUTPFEED-OK            VALUE '00'.                       
034400          88  WS-SUTPFEED-EOF           VALUE '10'.                       
034500      05  WS-SUPRFEED-STATUS       PIC X(2)  VALUE SPACES.                
034600          88  WS-SUPRFEED-OK            VALUE '00'.                       
034700          88  WS-SUPRFEED-EOF           VALUE '10'.                       
034800      05  WS-ITYPOUT-STATUS        PIC X(2)  VALUE SPACES.                
034900      05  WS-IPRCOUT-STATUS        PIC X(2)  VALUE SPACES.                
035000      05  WS-STYPOUT-STATUS        PIC X(2)  VALUE SPACES.                
035100      05  WS-SPRCOUT-STATUS        PIC X(2)  VALUE SPACES.                
035200      05  WS-SUTPOUT-STATUS        PIC X(2)  VALUE SPACES.                
035300      05  WS-SUPROUT-STATUS        PIC X(2)  VALUE SPACES.                
035400      05  WS-ITYPIN-STATUS         PIC X(2)  VALUE SPACES.                
035500      05  WS-IPRCIN-STATUS         PIC X(2)  VALUE SPACES.                
035600      05  WS-STYPIN-STATUS         PIC X(2)  VALUE SPACES.                
035700      05  WS-SPRCIN-STATUS         PIC X(2)  VALUE SPACES.                
035800      05  WS-SUTPIN-STATUS         PIC X(2)  VALUE SPACES.                
035900      05  WS-SUPRIN-STATUS         PIC X(2)  VALUE SPACES.                
036000      05  WS-RUNRPT-STATUS         PIC X(2)  VALUE SPACES.                
036100      05  FILLER                   PIC X(02).                             
036200                                                                          
036300  01  WS-SWITCHES.                                                        
036400      05  WS-CSV-EOF-SW            PIC X(1)  VALUE 'N'.                   
036500          88  WS-CSV-AT-EOF             VALUE 'Y'.                        
036600      05  WS-CALL-RETURN-CD        PIC S9(4) COMP  VALUE 0.               
036700      05  FILLER                   PIC X(01).                             
036800                                                                          
036900  01  SYSTEM-DATE-AND-TIME.                                               
037000      05  WS-CURRENT-DATE.                                                
037100          10  WS-CURR-YY           PIC 9(2).                              
037200          10  WS-CURR-MM           PIC 9(2).                              
037300          10  WS-CURR-DD           PIC 9(2).                              
037400      05  WS-CURRENT-TIME.                                                
037500          10  WS-CURR-HH           PIC 9(2).                              
037600          10  WS-CURR-MIN          PIC 9(2).                              
037700          10  WS-CURR-SS           PIC 9(2).                              
037800          10  WS-CURR-HS           PIC 9(2).                              
037900*    Y2K CENTURY WINDOW - SEE CHANGE LOG 08/14/98.  YY LESS               
038000*    THAN 50 IS TREATED AS 20YY, OTHERWISE 19YY.                          
038100      05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE                   
038200                                   PIC 9(6).                              
038300      05  WS-CENTURY-WORK          PIC 9(4)  VALUE 0.                     
038400      05  FILLER                   PIC X(02).                             
038500                                                                          
038600  01  WS-WORK-FIELDS.                                                     
038700      05  WS-SUB1                  PIC S9(4) COMP  VALUE 0.               
038800      05  WS-SUB2                  PIC S9(4) COMP  VALUE 0.               
038900      05  WS-SUB3                  PIC S9(4) COMP  VALUE 0.               
039000      05  WS-LINE-LEN              PIC S9(4) COMP  VALUE 0.               
039100      05  WS-FIELD-CNT             PIC S9(4) COMP  VALUE 0.               
039200      05  WS-SCAN-PTR              PIC S9(4) COMP  VALUE 0.               
039300      05  WS-UNLIMITED-SENTINEL    PIC X(11) VALUE                        
039400             '99999999999'.                                               
039500      05  WS-FORCE-UPDATE-SW       PIC X(1)  VALUE 'N'.                   
039600          88  WS-FORCE-UPDATE-IS-ON       VALUE 'Y'.                      
039700      05  FILLER                   PIC X(02).                             
039800*----------------------------------------------------------*              
039900*    UPDATE-IN-PLACE COMPARE WORK AREA FOR 500/510 - 500                  
040000*    SNAPSHOTS THE OLD SUT- FIELDS AND 510 SNAPSHOTS THE OLD              
040100*    SUP- FIELDS BEFORE THE ROW IS REBUILT, SO THE REBUILT                
040200*    ROW CAN BE TESTED FOR AN ACTUAL CHANGE (TKT-0591).                   
040300*----------------------------------------------------------*              
040400  01  WS-ROW-COMPARE-AREA.                                                
040500      05  WS-ROW-FOUND-SW           PIC X(1)  VALUE 'N'.                  
040600          88  WS-ROW-WAS-FOUND             VALUE 'Y'.                     
040700      05  WS-ROW-CHANGED-SW         PIC X(1)  VALUE 'N'.                  
040800          88  WS-ROW-IS-CHANGED            VALUE 'Y'.                     
040900      05  WS-SAVE-SUT-SUPPORT-NAME  PIC X(60) VALUE SPACES.               
041000      05  WS-SAVE-SUT-LEVEL         PIC X(10) VALUE SPACES.               
041100      05  WS-SAVE-SUT-MIN-SEATS     PIC 9(5)  VALUE 0.                    
041200      05  WS-SAVE-SUT-COMMITMENT-MOS PIC 9(3) VALUE 0.                    
041300      05  WS-SAVE-SUT-SLA-HOURS OCCURS 4 TIMES.                           
041400          10  WS-SAVE-SUT-SLA-SEVERITY  PIC 9(1)  VALUE 0.                
041500          10  WS-SAVE-SUT-SLA-RESP-HRS  PIC 9(3)  VALUE 0.                
041600      05  WS-SAVE-SUP-LIMIT-AMT     PIC S9(9)V9(2) COMP-3 VALUE 0.        
041700      05  WS-SAVE-SUP-LIMIT-NULL-SW PIC X(1)  VALUE SPACE.                
041800      05  WS-SAVE-SUP-MIN-AMT       PIC S9(9)V9(2) COMP-3 VALUE 0.        
041900      05  WS-SAVE-SUP-RATE-PCT      PIC 9(3)V9(4)  COMP-3 VALUE 0.        
042000      05  WS-SAVE-SUP-COST          PIC S9(9)V9(2) COMP-3 VALUE 0.        
042100      05  FILLER                    PIC X(06).                            
042200                                                                          
042300  01  WS-CSV-SPLIT-AREA.                                                  
042400      05  WS-CSV-LINE              PIC X(600).                            
042500      05  WS-CSV-FIELD OCCURS 13 TIMES                                    
042600             PIC X(200).                                                  
042700      05  FILLER                   PIC X(02).                             
042800  01  WS-CSV-LINE-CHARS REDEFINES WS-CSV-SPLIT-AREA.                      
042900      05  WS-CSV-CHAR              PIC X(1) OCCURS 3200.                  
043000      05  FILLER                   PIC X(02).                             
043100                                                                          
043200  01  WS-NUMERIC-STAGE.                                                   
043300      05  WS-STAGE-RAW             PIC X(13)  VALUE SPACES.               
043400      05  FILLER                   PIC X(01)  VALUE SPACES.               
043500  01  WS-STAGE-NUM REDEFINES WS-NUMERIC-STAGE                             
043600                                   PIC S9(7)V9(6).                        
043700*    TWO ADDITIONAL WIDTHS FOR THE SUPPORT-PRICE-FEED COLUMNS -           
043800*    DOLLAR AMOUNTS (11-DIGIT) AND THE DISCOUNT RATE (7-DIGIT)            
043900*    (TKT-0577).  SAME REDEFINES TRICK AS WS-NUMERIC-STAGE ABOVE.         
044000  01  WS-NUMERIC-STAGE2.                                                  
044100      05  WS-STAGE-RAW2            PIC X(11)  VALUE SPACES.               
044200      05  FILLER                   PIC X(01)  VALUE SPACES.               
044300  01  WS-STAGE-NUM2 REDEFINES WS-NUMERIC-STAGE2                           
044400                                   PIC S9(9)V9(2).                        
044500  01  WS-NUMERIC-STAGE3.                                                  
044600      05  WS-STAGE-RAW3            PIC X(07)  VALUE SPACES.               
044700      05  FILLER                   PIC X(01)  VALUE SPACES.               
044800  01  WS-STAGE-NUM3 REDEFINES WS-NUMERIC-STAGE3                           
044900                                   PIC 9(3)V9(4).                         
045000                                                                          
045100*    CSV COLUMN NAME TO INTERNAL FIELD MAP, PER TICKET CG-4471            
045200*    (VENDOR ADDED/RENAMED COLUMNS) - UNMAPPED COLS MAP "DROP".           
045300  01  WS-CSV-COL-MAP.                                                     
045400      05  WS-CSV-COL-NAME OCCURS 12 TIMES                                 
045500             PIC X(20).                                                   
045600      05  FILLER                   PIC X(04).                             
045700                                                                          
045800  COPY OSPCSVRC.                                                          
045900  COPY OSPTRMRC.                                                          
046000  COPY OSPRGNRC.                                                          
046100  COPY OSPITYRC.                                                          
046200  COPY OSPIPRRC.                                                          
046300  COPY OSPSTYRC.                                                          
046400  COPY OSPSPRRC.                                                          
046500  COPY OSPSUTRC.                                                          
046600  COPY OSPSUPRC.                                                          
046700  COPY OSPRPTLN.                                                          
046800                                                                          
046900  PROCEDURE DIVISION.                                                     
047000                                                                          
047100  000-MAIN.                                                               
047200      ACCEPT WS-CURRENT-DATE FROM DATE.                                   
047300      ACCEPT WS-CURRENT-TIME FROM TIME.                                   
047400      IF WS-CURR-YY < 50                                                  
047500          COMPUTE WS-CENTURY-WORK = 2000 + WS-CURR-YY                     
047600      ELSE                                                                
047700          COMPUTE WS-CENTURY-WORK = 1900 + WS-CURR-YY                     
047800      END-IF.                                                             
047900      DISPLAY 'OSPRICE1 STARTED ' WS-CURR-MM '/' WS-CURR-DD               
048000              '/' WS-CENTURY-WORK.                                        
048100                                                                          
048200      IF FORCE-UPDATE-ON                                                  
048300          SET WS-FORCE-UPDATE-IS-ON TO TRUE                               
048400          DISPLAY 'OSPRICE1 - UPSI-0 ON, FORCING EVERY MATCHED'           
048500              ' ROW TO CNT-UPDATED'                                       
048600      END-IF.                                                             
048700                                                                          
048800      PERFORM 700-OPEN-FILES     THRU 700-EXIT.                           
048900                                                                          
049000      PERFORM 100-LOAD-REGIONS   THRU 100-EXIT.                           
049100      PERFORM 110-LOAD-PREV-ITYPES  THRU 110-EXIT.                        
049200      PERFORM 120-LOAD-PREV-IPRICES THRU 120-EXIT.                        
049300      PERFORM 130-LOAD-PREV-STYPES  THRU 130-EXIT.                        
049400      PERFORM 140-LOAD-PREV-SPRICES THRU 140-EXIT.                        
049500      PERFORM 150-LOAD-PREV-SUTYPES THRU 150-EXIT.                        
049600      PERFORM 160-LOAD-PREV-SUPRICES THRU 160-EXIT.                       
049700      PERFORM 170-LOAD-TERMS     THRU 170-EXIT.                           
049800      PERFORM 175-BUILD-CONV-TBL THRU 175-EXIT.                           
049900                                                                          
050000      PERFORM 200-READ-CSV-HEADER THRU 200-EXIT.                          
050100      PERFORM 220-READ-CSV-ROW  THRU 220-EXIT                             
050200          UNTIL WS-CSV-AT-EOF.                                            
050300                                                                          
050400      PERFORM 300-CALL-INSTALL-INSTANCES THRU 300-EXIT.                   
050500      PERFORM 400-CALL-INSTALL-STORAGE   THRU 400-EXIT.                   
050600      PERFORM 500-INSTALL-SUPPORT-TYPES  THRU 500-EXIT.                   
050700      PERFORM 510-INSTALL-SUPPORT-PRICES THRU 510-EXIT.                   
050800                                                                          
050900      PERFORM 800-REWRITE-ITYPES  THRU 800-EXIT.                          
051000      PERFORM 810-REWRITE-IPRICES THRU 810-EXIT.                          
051100      PERFORM 820-REWRITE-STYPES  THRU 820-EXIT.                          
051200      PERFORM 830-REWRITE-SPRICES THRU 830-EXIT.                          
051300      PERFORM 840-REWRITE-SUTYPES THRU 840-EXIT.                          
051400      PERFORM 850-REWRITE-SUPRICES THRU 850-EXIT.                         
051500                                                                          
051600      PERFORM 900-PRINT-REPORT-HDRS THRU 900-EXIT.                        
051700      PERFORM 910-PRINT-ITYPE-LINE  THRU 910-EXIT.                        
051800      PERFORM 911-PRINT-IPRICE-LINE THRU 911-EXIT.                        
051900      PERFORM 912-PRINT-STYPE-LINE  THRU 912-EXIT.                        
052000      PERFORM 913-PRINT-SPRICE-LINE THRU 913-EXIT.                        
052100      PERFORM 914-PRINT-SUTYPE-LINE THRU 914-EXIT.                        
052200      PERFORM 915-PRINT-SUPRICE-LINE THRU 915-EXIT.                       
052300      PERFORM 920-PRINT-GRAND-TOTAL THRU 920-EXIT.                        
052400                                                                          
052500      PERFORM 790-CLOSE-FILES    THRU 790-EXIT.                           
052600      DISPLAY 'OSPRICE1 ENDED NORMALLY'.                                  
052700      GOBACK.                                                             
052800                                                                          
052900*----------------------------------------------------------*              
053000*    100-LOAD-REGIONS  -  BUILDS THE ENABLED-REGION WORK TABLE.           
053100*----------------------------------------------------------*              
053200  100-LOAD-REGIONS.                                                       
053300      MOVE 0 TO OSP-REGION-CNT.                                           
053400  100-READ-LOOP.                                                          
053500      READ REGION-REF                                                     
053600          AT END GO TO 100-EXIT.                                          
053700      ADD 1 TO OSP-REGION-CNT.                                            
053800      SET OSP-REGION-IX TO OSP-REGION-CNT.                                
053900      UNSTRING REGION-REF-LINE DELIMITED BY ','                           
054000          INTO RGN-CODE (OSP-REGION-IX)                                   
054100               RGN-NAME (OSP-REGION-IX).                                  
054200      SET RGN-IS-ENABLED (OSP-REGION-IX) TO TRUE.                         
054300      GO TO 100-READ-LOOP.                                                
054400  100-EXIT.                                                               
054500      EXIT.                                                               
054600                                                                          
054700*----------------------------------------------------------*              
054800*    110-160  LOAD PREVIOUS-RUN SNAPSHOT OF EACH OUT TABLE.               
054900*    THE PAIRED -IN FILES ARE THE PRIOR CYCLE'S OUT DATA SET              
055000*    (JCL RE-POINTS ITYPIN/IPRCIN/ETC AT LAST RUN'S OUTPUT -              
055100*    A FIRST-TIME RUN POINTS THEM AT AN EMPTY DUMMY DD, SO                
055200*    THE READ HITS AT-END IMMEDIATELY AND THE TABLE STAYS                 
055300*    EMPTY).  EACH ROW READ HERE IS FLAGGED ALREADY-SET SO                
055400*    THE INSTALL PARAGRAPHS BELOW TREAT IT AS A CANDIDATE                 
055500*    FOR UPDATE-IN-PLACE INSTEAD OF A FRESH INSERT (TKT-0591,             
055600*    SUPERSEDES THE COUNTER-ONLY STUB FROM TKT-0355).                     
055700*----------------------------------------------------------*              
055800  110-LOAD-PREV-ITYPES.                                                   
055900      MOVE 0 TO OSP-ITYPE-CNT.                                            
056000  110-READ-LOOP.                                                          
056100      READ INSTANCE-TYPE-IN                                               
056200          AT END GO TO 110-EXIT.                                          
056300      ADD 1 TO OSP-ITYPE-CNT.                                             
056400      SET OSP-ITYPE-IX TO OSP-ITYPE-CNT.                                  
056500      MOVE ITI-TYPE-CODE      TO ITY-TYPE-CODE (OSP-ITYPE-IX).            
056600      MOVE ITI-GENERATION     TO ITY-GENERATION (OSP-ITYPE-IX).           
056700      MOVE ITI-OPTION         TO ITY-OPTION (OSP-ITYPE-IX).               
056800      MOVE ITI-PROCESSOR      TO ITY-PROCESSOR (OSP-ITYPE-IX).            
056900      MOVE ITI-CPU-RATE       TO ITY-CPU-RATE (OSP-ITYPE-IX).             
057000      MOVE ITI-RAM-RATE       TO ITY-RAM-RATE (OSP-ITYPE-IX).             
057100      MOVE ITI-CONSTANT-FLAG  TO ITY-CONSTANT-SW (OSP-ITYPE-IX).          
057200      SET ITY-ALREADY-SET (OSP-ITYPE-IX) TO TRUE.                         
057300      GO TO 110-READ-LOOP.                                                
057400  110-EXIT.                                                               
057500      EXIT.                                                               
057600                                                                          
057700  120-LOAD-PREV-IPRICES.                                                  
057800      MOVE 0 TO OSP-IPRICE-CNT.                                           
057900  120-READ-LOOP.                                                          
058000      READ INSTANCE-PRICE-IN                                              
058100          AT END GO TO 120-EXIT.                                          
058200      ADD 1 TO OSP-IPRICE-CNT.                                            
058300      SET OSP-IPRICE-IX TO OSP-IPRICE-CNT.                                
058400      MOVE IPI-PRICE-CODE     TO IPR-PRICE-CODE (OSP-IPRICE-IX).          
058500      MOVE IPI-REGION-CODE    TO IPR-REGION-CODE (OSP-IPRICE-IX).         
058600      MOVE IPI-TERM-CODE      TO IPR-TERM-CODE (OSP-IPRICE-IX).           
058700      MOVE IPI-OS-CODE        TO IPR-OS-CODE (OSP-IPRICE-IX).             
058800      MOVE IPI-TYPE-CODE      TO IPR-TYPE-CODE (OSP-IPRICE-IX).           
058900      MOVE IPI-TENANCY        TO IPR-TENANCY (OSP-IPRICE-IX).             
059000      MOVE IPI-MONTHLY-COST   TO IPR-MONTHLY-COST (OSP-IPRICE-IX).        
059100      MOVE IPI-CPU-COST       TO IPR-CPU-COST (OSP-IPRICE-IX).            
059200      MOVE IPI-RAM-COST       TO IPR-RAM-COST (OSP-IPRICE-IX).            
059300      MOVE IPI-PERIOD-MONTHS  TO IPR-PERIOD-MONTHS (OSP-IPRICE-IX).       
059400      SET IPR-ALREADY-SET (OSP-IPRICE-IX) TO TRUE.                        
059500      GO TO 120-READ-LOOP.                                                
059600  120-EXIT.                                                               
059700      EXIT.                                                               
059800                                                                          
059900  130-LOAD-PREV-STYPES.                                                   
060000      MOVE 0 TO OSP-STYPE-CNT.                                            
060100  130-READ-LOOP.                                                          
060200      READ STORAGE-TYPE-IN                                                
060300          AT END GO TO 130-EXIT.                                          
060400      ADD 1 TO OSP-STYPE-CNT.                                             
060500      SET OSP-STYPE-IX TO OSP-STYPE-CNT.                                  
060600      MOVE STI-STORAGE-CODE   TO STY-STORAGE-CODE (OSP-STYPE-IX).         
060700      MOVE STI-IOPS           TO STY-IOPS (OSP-STYPE-IX).                 
060800      MOVE STI-THROUGHPUT-MBS TO STY-THROUGHPUT-MBS (OSP-STYPE-IX).       
060900      MOVE STI-MAX-SIZE-GIB   TO STY-MAX-SIZE-GIB (OSP-STYPE-IX).         
061000      MOVE STI-LATENCY-RATE   TO STY-LATENCY-RATE (OSP-STYPE-IX).         
061100      MOVE STI-DURABILITY-9S  TO STY-DURABILITY-9S (OSP-STYPE-IX).        
061200      SET STY-ALREADY-SET (OSP-STYPE-IX) TO TRUE.                         
061300      GO TO 130-READ-LOOP.                                                
061400  130-EXIT.                                                               
061500      EXIT.                                                               
061600                                                                          
061700  140-LOAD-PREV-SPRICES.                                                  
061800      MOVE 0 TO OSP-SPRICE-CNT.                                           
061900  140-READ-LOOP.                                                          
062000      READ STORAGE-PRICE-IN                                               
062100          AT END GO TO 140-EXIT.                                          
062200      ADD 1 TO OSP-SPRICE-CNT.                                            
062300      SET OSP-SPRICE-IX TO OSP-SPRICE-CNT.                                
062400      MOVE SPI-PRICE-CODE     TO SPR-PRICE-CODE (OSP-SPRICE-IX).          
062500      MOVE SPI-REGION-CODE    TO SPR-REGION-CODE (OSP-SPRICE-IX).         
062600      MOVE SPI-STORAGE-CODE   TO SPR-STORAGE-CODE (OSP-SPRICE-IX).        
062700      MOVE SPI-COST-PER-GIB   TO SPR-COST-PER-GIB (OSP-SPRICE-IX).        
062800      SET SPR-ALREADY-SET (OSP-SPRICE-IX) TO TRUE.                        
062900      GO TO 140-READ-LOOP.                                                
063000  140-EXIT.                                                               
063100      EXIT.                                                               
063200                                                                          
063300  150-LOAD-PREV-SUTYPES.                                                  
063400      MOVE 0 TO OSP-SUTYPE-CNT.                                           
063500  150-READ-LOOP.                                                          
063600      READ SUPPORT-TYPE-IN                                                
063700          AT END GO TO 150-EXIT.                                          
063800      ADD 1 TO OSP-SUTYPE-CNT.                                            
063900      SET OSP-SUTYPE-IX TO OSP-SUTYPE-CNT.                                
064000      MOVE SIT-SUPPORT-CODE   TO SUT-SUPPORT-CODE (OSP-SUTYPE-IX).        
064100      MOVE SIT-SUPPORT-NAME   TO SUT-SUPPORT-NAME (OSP-SUTYPE-IX).        
064200      MOVE SIT-LEVEL          TO SUT-LEVEL (OSP-SUTYPE-IX).               
064300      MOVE SIT-MIN-SEATS      TO SUT-MIN-SEATS (OSP-SUTYPE-IX).           
064400      MOVE SIT-COMMITMENT-MOS                                             
064500          TO SUT-COMMITMENT-MOS (OSP-SUTYPE-IX).                          
064600      MOVE SIT-SLA-SEVERITY (1)                                           
064700          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 1).                          
064800      MOVE SIT-SLA-RESP-HRS (1)                                           
064900          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 1).                          
065000      MOVE SIT-SLA-SEVERITY (2)                                           
065100          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 2).                          
065200      MOVE SIT-SLA-RESP-HRS (2)                                           
065300          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 2).                          
065400      MOVE SIT-SLA-SEVERITY (3)                                           
065500          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 3).                          
065600      MOVE SIT-SLA-RESP-HRS (3)                                           
065700          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 3).                          
065800      MOVE SIT-SLA-SEVERITY (4)                                           
065900          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 4).                          
066000      MOVE SIT-SLA-RESP-HRS (4)                                           
066100          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 4).                          
066200      SET SUT-ALREADY-SET (OSP-SUTYPE-IX) TO TRUE.                        
066300      GO TO 150-READ-LOOP.                                                
066400  150-EXIT.                                                               
066500      EXIT.                                                               
066600                                                                          
066700  160-LOAD-PREV-SUPRICES.                                                 
066800      MOVE 0 TO OSP-SUPRICE-CNT.                                          
066900  160-READ-LOOP.                                                          
067000      READ SUPPORT-PRICE-IN                                               
067100          AT END GO TO 160-EXIT.                                          
067200      ADD 1 TO OSP-SUPRICE-CNT.                                           
067300      SET OSP-SUPRICE-IX TO OSP-SUPRICE-CNT.                              
067400      MOVE SIP-SUPPORT-CODE   TO SUP-SUPPORT-CODE (OSP-SUPRICE-IX).       
067500      MOVE SIP-LIMIT-AMT      TO SUP-LIMIT-AMT (OSP-SUPRICE-IX).          
067600      MOVE SIP-LIMIT-NULL-SW  TO SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX).      
067700      MOVE SIP-MIN-AMT        TO SUP-MIN-AMT (OSP-SUPRICE-IX).            
067800      MOVE SIP-RATE-PCT       TO SUP-RATE-PCT (OSP-SUPRICE-IX).           
067900      MOVE SIP-COST           TO SUP-COST (OSP-SUPRICE-IX).               
068000      SET SUP-ALREADY-SET (OSP-SUPRICE-IX) TO TRUE.                       
068100      GO TO 160-READ-LOOP.                                                
068200  160-EXIT.                                                               
068300      EXIT.                                                               
068400                                                                          
068500*----------------------------------------------------------*              
068600*    170-LOAD-TERMS  -  BUILDS THE TERM TABLE.  RESERVATION               
068700*    FLAG = Y WHEN TERM-CODE STARTS WITH "RI".                            
068800*----------------------------------------------------------*              
068900  170-LOAD-TERMS.                                                         
069000      MOVE 0 TO OSP-TERM-CNT.                                             
069100  170-READ-LOOP.                                                          
069200      READ TERM-REF                                                       
069300          AT END GO TO 170-EXIT.                                          
069400      ADD 1 TO OSP-TERM-CNT.                                              
069500      SET OSP-TERM-IX TO OSP-TERM-CNT.                                    
069600      UNSTRING TERM-REF-LINE DELIMITED BY ','                             
069700          INTO WS-CSV-FIELD (1)  WS-CSV-FIELD (2)                         
069800               WS-CSV-FIELD (3)  WS-CSV-FIELD (4).                        
069900      MOVE WS-CSV-FIELD (1) TO TRM-CODE (OSP-TERM-IX).                    
070000      MOVE WS-CSV-FIELD (2) TO WS-STAGE-RAW.                              
070100      MOVE WS-STAGE-NUM TO TRM-RATE (OSP-TERM-IX).                        
070200      MOVE WS-CSV-FIELD (3) TO TRM-PERIOD-MONTHS (OSP-TERM-IX).           
070300      MOVE WS-CSV-FIELD (4) TO TRM-BILLING-PERIOD (OSP-TERM-IX).          
070400      IF TRM-CODE (OSP-TERM-IX) (1:2) = 'RI'                              
070500          SET TRM-IS-RESERVATION (OSP-TERM-IX) TO TRUE                    
070600      ELSE                                                                
070700          SET TRM-IS-ON-DEMAND (OSP-TERM-IX) TO TRUE                      
070800      END-IF.                                                             
070900      ADD 1 TO TRM-CNT-READ (OSP-TERM-IX).                                
071000      GO TO 170-READ-LOOP.                                                
071100  170-EXIT.                                                               
071200      EXIT.                                                               
071300                                                                          
071400*----------------------------------------------------------*              
071500*    175-BUILD-CONV-TBL - BUILDS THE HOURLY/MONTHLY/YEARLY                
071600*    COST CONVERTER FACTOR FOR EACH LOADED TERM ROW.                      
071700*    HOURLY  = PERIOD-MONTHS * HOURS-PER-MONTH (ALWAYS SET)               
071800*    MONTHLY = PERIOD-MONTHS                   (IF >= 1)                  
071900*    YEARLY  = PERIOD-MONTHS / 12               (IF >= 12)                
072000*----------------------------------------------------------*              
072100  175-BUILD-CONV-TBL.                                                     
072200      MOVE 1 TO WS-SUB1.                                                  
072300  175-TERM-LOOP.                                                          
072400      IF WS-SUB1 > OSP-TERM-CNT                                           
072500          GO TO 175-EXIT.                                                 
072600      SET OSP-TERM-IX TO WS-SUB1.                                         
072700      SET TRM-CONV-IX (OSP-TERM-IX) TO 1.                                 
072800      MOVE 'H' TO TRM-CONV-PERIOD (OSP-TERM-IX 1).                        
072900      COMPUTE TRM-CONV-FACTOR (OSP-TERM-IX 1) ROUNDED =                   
073000          TRM-PERIOD-MONTHS (OSP-TERM-IX) *                               
073100          OSP-HOURS-PER-MONTH.                                            
073200      SET TRM-CONV-IS-SET (OSP-TERM-IX 1) TO TRUE.                        
073300                                                                          
073400      MOVE 'M' TO TRM-CONV-PERIOD (OSP-TERM-IX 2).                        
073500      IF TRM-PERIOD-MONTHS (OSP-TERM-IX) NOT < 1                          
073600          MOVE TRM-PERIOD-MONTHS (OSP-TERM-IX)                            
073700              TO TRM-CONV-FACTOR (OSP-TERM-IX 2)                          
073800          SET TRM-CONV-IS-SET (OSP-TERM-IX 2) TO TRUE                     
073900      END-IF.                                                             
074000                                                                          
074100      MOVE 'Y' TO TRM-CONV-PERIOD (OSP-TERM-IX 3).                        
074200      IF TRM-PERIOD-MONTHS (OSP-TERM-IX) NOT < 12                         
074300          COMPUTE TRM-CONV-FACTOR (OSP-TERM-IX 3) ROUNDED =               
074400              TRM-PERIOD-MONTHS (OSP-TERM-IX) / 12                        
074500          SET TRM-CONV-IS-SET (OSP-TERM-IX 3) TO TRUE                     
074600      END-IF.                                                             
074700                                                                          
074800      COMPUTE TRM-TERM-RATE (OSP-TERM-IX) ROUNDED =                       
074900          OSP-HOURS-PER-MONTH * TRM-RATE (OSP-TERM-IX).                   
075000                                                                          
075100      ADD 1 TO WS-SUB1.                                                   
075200      GO TO 175-TERM-LOOP.                                                
075300  175-EXIT.                                                               
075400      EXIT.                                                               
075500                                                                          
075600*----------------------------------------------------------*              
075700*    200-READ-CSV-HEADER - READS AND DISCARDS THE FEED HEADER             
075800*    ROW OFF THE FEED - COLUMN NAMES ARE FIXED BY CONTRACT WITH           
075900*    THE VENDOR, NOT VALIDATED HERE.                                      
076000*----------------------------------------------------------*              
076100  200-READ-CSV-HEADER.                                                    
076200      READ CSV-PRICE-FEED                                                 
076300          AT END SET WS-CSV-AT-EOF TO TRUE.                               
076400  200-EXIT.                                                               
076500      EXIT.                                                               
076600                                                                          
076700*----------------------------------------------------------*              
076800*    220-READ-CSV-ROW - READS ONE DATA ROW OFF THE FEED.                  
076900*    SKIPS ROWS WITH FEWER THAN 7 DELIMITED VALUES; COPIES                
077000*    THE 5 REGION COLUMNS INTO THE ROW'S REGION TABLE WHEN                
077100*    PRESENT; APPENDS THE ROW TO OSP-CSV-TABLE.                           
077200*----------------------------------------------------------*              
077300  220-READ-CSV-ROW.                                                       
077400      READ CSV-PRICE-FEED                                                 
077500          AT END                                                          
077600              SET WS-CSV-AT-EOF TO TRUE                                   
077700              GO TO 220-EXIT.                                             
077800      MOVE CSV-FEED-LINE TO WS-CSV-LINE.                                  
077900      PERFORM 225-SPLIT-CSV-LINE THRU 225-EXIT.                           
078000      IF WS-FIELD-CNT < 7                                                 
078100          GO TO 220-EXIT.                                                 
078200      ADD 1 TO OSP-CSV-ROW-CNT.                                           
078300      SET OSP-CSV-IX TO OSP-CSV-ROW-CNT.                                  
078400      MOVE WS-CSV-FIELD (1) TO CSV-SERVICE (OSP-CSV-IX).                  
078500      MOVE WS-CSV-FIELD (2) TO CSV-TYPE    (OSP-CSV-IX).                  
078600      MOVE WS-CSV-FIELD (3) TO CSV-DESCRIPTION (OSP-CSV-IX).              
078700      MOVE WS-CSV-FIELD (4) TO CSV-CODE    (OSP-CSV-IX).                  
078800      PERFORM 230-COPY-REGION-COLS THRU 230-EXIT.                         
078900      SET CSV-ROW-IS-ACTIVE (OSP-CSV-IX) TO TRUE.                         
079000      MOVE 'N' TO CSV-INCR-CPU-SW (OSP-CSV-IX).                           
079100  220-EXIT.                                                               
079200      EXIT.                                                               
079300                                                                          
079400*----------------------------------------------------------*              
079500*    225-SPLIT-CSV-LINE  -  UNSTRING THE RAW LINE ON COMMAS               
079600*    INTO UP TO 12 FIELDS AND COUNT HOW MANY WERE FOUND.                  
079700*----------------------------------------------------------*              
079800  225-SPLIT-CSV-LINE.                                                     
079900      MOVE 0 TO WS-FIELD-CNT.                                             
080000      UNSTRING WS-CSV-LINE DELIMITED BY ','                               
080100          INTO WS-CSV-FIELD (1)  WS-CSV-FIELD (2)                         
080200               WS-CSV-FIELD (3)  WS-CSV-FIELD (4)                         
080300               WS-CSV-FIELD (5)  WS-CSV-FIELD (6)                         
080400               WS-CSV-FIELD (7)  WS-CSV-FIELD (8)                         
080500               WS-CSV-FIELD (9)                                           
080600          TALLYING IN WS-FIELD-CNT.                                       
080700  225-EXIT.                                                               
080800      EXIT.                                                               
080900                                                                          
081000*----------------------------------------------------------*              
081100*    230-COPY-REGION-COLS - THE 5 KNOWN REGION COLUMNS ARE                
081200*    FIELDS 5 THRU 9 OF THE SPLIT ROW (SEE OSPCSVRC).                     
081300*----------------------------------------------------------*              
081400  230-COPY-REGION-COLS.                                                   
081500      MOVE 1 TO WS-SUB2.                                                  
081600  230-REGION-LOOP.                                                        
081700      IF WS-SUB2 > 5                                                      
081800          GO TO 230-EXIT.                                                 
081900      SET CSV-REG-IX (OSP-CSV-IX) TO WS-SUB2.                             
082000      COMPUTE WS-SUB3 = WS-SUB2 + 4.                                      
082100      IF WS-CSV-FIELD (WS-SUB3) = SPACES                                  
082200          SET CSV-REGION-NO-PRICE (OSP-CSV-IX WS-SUB2)                    
082300              TO TRUE                                                     
082400      ELSE                                                                
082500          MOVE WS-CSV-FIELD (WS-SUB3) TO WS-STAGE-RAW                     
082600          MOVE WS-STAGE-RAW                                               
082700              TO CSV-REGION-PRICE (OSP-CSV-IX WS-SUB2)                    
082800          SET CSV-REGION-HAS-PRICE (OSP-CSV-IX WS-SUB2)                   
082900              TO TRUE                                                     
083000      END-IF.                                                             
083100      MOVE RGN-CODE (WS-SUB2)                                             
083200          TO CSV-REGION-CODE (OSP-CSV-IX WS-SUB2).                        
083300      ADD 1 TO WS-SUB2.                                                   
083400      GO TO 230-REGION-LOOP.                                              
083500  230-EXIT.                                                               
083600      EXIT.                                                               
083700                                                                          
083800*----------------------------------------------------------*              
083900*    300 - CALL THE INSTANCE INSTALLER.  PASSES THE FEED,                 
084000*    TERM AND REGION TABLES PLUS THE INSTANCE-TYPE/PRICE                  
084100*    CATALOG TABLES BY REFERENCE (SEE OSPINST LINKAGE).                   
084200*----------------------------------------------------------*              
084300  300-CALL-INSTALL-INSTANCES.                                             
084400      CALL 'OSPINST' USING OSP-CSV-TABLE                                  
084500                            OSP-TERM-TABLE                                
084600                            OSP-REGION-TABLE                              
084700                            OSP-ITYPE-TABLE                               
084800                            OSP-IPRICE-TABLE                              
084900                            WS-FORCE-UPDATE-SW                            
085000                            WS-CALL-RETURN-CD.                            
085100  300-EXIT.                                                               
085200      EXIT.                                                               
085300                                                                          
085400*----------------------------------------------------------*              
085500*    400 - CALL THE STORAGE INSTALLER.                                    
085600*----------------------------------------------------------*              
085700  400-CALL-INSTALL-STORAGE.                                               
085800      CALL 'OSPSTOR' USING OSP-CSV-TABLE                                  
085900                            OSP-REGION-TABLE                              
086000                            OSP-STYPE-TABLE                               
086100                            OSP-SPRICE-TABLE                              
086200                            WS-FORCE-UPDATE-SW                            
086300                            WS-CALL-RETURN-CD.                            
086400  400-EXIT.                                                               
086500      EXIT.                                                               
086600                                                                          
086700*----------------------------------------------------------*              
086800*    500/510 - SUPPORT INSTALL - PARSES THE SUPPORT-TYPE AND              
086900*    SUPPORT-PRICE FEEDS - NO PRICE MATH, JUST COLUMN COPY.               
087000*----------------------------------------------------------*              
087100  500-INSTALL-SUPPORT-TYPES.                                              
087200  500-READ-LOOP.                                                          
087300      READ SUPPORT-TYPE-FEED                                              
087400          AT END GO TO 500-EXIT.                                          
087500      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
087600      UNSTRING SUTP-FEED-LINE DELIMITED BY ','                            
087700          INTO WS-CSV-FIELD (1)  WS-CSV-FIELD (2)                         
087800               WS-CSV-FIELD (3)  WS-CSV-FIELD (4)                         
087900               WS-CSV-FIELD (5)  WS-CSV-FIELD (6)                         
088000               WS-CSV-FIELD (7)  WS-CSV-FIELD (8)                         
088100               WS-CSV-FIELD (9)  WS-CSV-FIELD (10)                        
088200               WS-CSV-FIELD (11) WS-CSV-FIELD (12)                        
088300               WS-CSV-FIELD (13).                                         
088400      MOVE 1 TO WS-SUB1.                                                  
088500  500-FIND-LOOP.                                                          
088600      IF WS-SUB1 > OSP-SUTYPE-CNT                                         
088700          GO TO 500-NOT-FOUND.                                            
088800      SET OSP-SUTYPE-IX TO WS-SUB1.                                       
088900      IF SUT-SUPPORT-CODE (OSP-SUTYPE-IX) = WS-CSV-FIELD (1)              
089000          MOVE WS-SUB1 TO WS-SUB2                                         
089100          SET WS-ROW-WAS-FOUND TO TRUE                                    
089200          GO TO 500-SNAPSHOT-ROW                                          
089300      END-IF.                                                             
089400      ADD 1 TO WS-SUB1.                                                   
089500      GO TO 500-FIND-LOOP.                                                
089600  500-NOT-FOUND.                                                          
089700      ADD 1 TO OSP-SUTYPE-CNT.                                            
089800      MOVE OSP-SUTYPE-CNT TO WS-SUB2.                                     
089900      ADD 1 TO SUT-CNT-INSERTED.                                          
090000      GO TO 500-BUILD-ROW.                                                
090100  500-SNAPSHOT-ROW.                                                       
090200      SET OSP-SUTYPE-IX TO WS-SUB2.                                       
090300      MOVE SUT-SUPPORT-NAME (OSP-SUTYPE-IX)                               
090400          TO WS-SAVE-SUT-SUPPORT-NAME.                                    
090500      MOVE SUT-LEVEL (OSP-SUTYPE-IX) TO WS-SAVE-SUT-LEVEL.                
090600      MOVE SUT-MIN-SEATS (OSP-SUTYPE-IX) TO WS-SAVE-SUT-MIN-SEATS.        
090700      MOVE SUT-COMMITMENT-MOS (OSP-SUTYPE-IX)                             
090800          TO WS-SAVE-SUT-COMMITMENT-MOS.                                  
090900      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 1)                             
091000          TO WS-SAVE-SUT-SLA-SEVERITY (1).                                
091100      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 1)                             
091200          TO WS-SAVE-SUT-SLA-RESP-HRS (1).                                
091300      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 2)                             
091400          TO WS-SAVE-SUT-SLA-SEVERITY (2).                                
091500      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 2)                             
091600          TO WS-SAVE-SUT-SLA-RESP-HRS (2).                                
091700      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 3)                             
091800          TO WS-SAVE-SUT-SLA-SEVERITY (3).                                
091900      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 3)                             
092000          TO WS-SAVE-SUT-SLA-RESP-HRS (3).                                
092100      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 4)                             
092200          TO WS-SAVE-SUT-SLA-SEVERITY (4).                                
092300      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 4)                             
092400          TO WS-SAVE-SUT-SLA-RESP-HRS (4).                                
092500  500-BUILD-ROW.                                                          
092600      SET OSP-SUTYPE-IX TO WS-SUB2.                                       
092700      MOVE WS-CSV-FIELD (1) TO SUT-SUPPORT-CODE (OSP-SUTYPE-IX).          
092800      MOVE WS-CSV-FIELD (2) TO SUT-SUPPORT-NAME (OSP-SUTYPE-IX).          
092900      MOVE WS-CSV-FIELD (3) TO SUT-LEVEL (OSP-SUTYPE-IX).                 
093000      MOVE WS-CSV-FIELD (4) TO SUT-MIN-SEATS (OSP-SUTYPE-IX).             
093100      MOVE WS-CSV-FIELD (5)                                               
093200          TO SUT-COMMITMENT-MOS (OSP-SUTYPE-IX).                          
093300      MOVE WS-CSV-FIELD (6)                                               
093400          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 1).                          
093500      MOVE WS-CSV-FIELD (7)                                               
093600          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 1).                          
093700      MOVE WS-CSV-FIELD (8)                                               
093800          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 2).                          
093900      MOVE WS-CSV-FIELD (9)                                               
094000          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 2).                          
094100      MOVE WS-CSV-FIELD (10)                                              
094200          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 3).                          
094300      MOVE WS-CSV-FIELD (11)                                              
094400          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 3).                          
094500      MOVE WS-CSV-FIELD (12)                                              
094600          TO SUT-SLA-SEVERITY (OSP-SUTYPE-IX 4).                          
094700      MOVE WS-CSV-FIELD (13)                                              
094800          TO SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 4).                          
094900      IF WS-ROW-WAS-FOUND                                                 
095000          PERFORM 505-COMPARE-SUT-ROW THRU 505-EXIT                       
095100      END-IF.                                                             
095200      SET SUT-ALREADY-SET (OSP-SUTYPE-IX) TO TRUE.                        
095300      ADD 1 TO SUT-CNT-READ.                                              
095400      GO TO 500-READ-LOOP.                                                
095500  500-EXIT.                                                               
095600      EXIT.                                                               
095700                                                                          
095800*----------------------------------------------------------*              
095900*    505 - COMPARES THE REBUILT SUPPORT-TYPE ROW AGAINST THE              
096000*    SNAPSHOT TAKEN IN 500-SNAPSHOT-ROW AND BUMPS SUT-CNT-                
096100*    UPDATED OR SUT-CNT-UNCHANGED (TKT-0591).                             
096200*----------------------------------------------------------*              
096300  505-COMPARE-SUT-ROW.                                                    
096400      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
096500      IF WS-FORCE-UPDATE-IS-ON                                            
096600          SET WS-ROW-IS-CHANGED TO TRUE                                   
096700          GO TO 505-COMPARE-DONE                                          
096800      END-IF.                                                             
096900      IF SUT-SUPPORT-NAME (OSP-SUTYPE-IX) NOT =                           
097000          WS-SAVE-SUT-SUPPORT-NAME                                        
097100          SET WS-ROW-IS-CHANGED TO TRUE                                   
097200      END-IF.                                                             
097300      IF SUT-LEVEL (OSP-SUTYPE-IX) NOT = WS-SAVE-SUT-LEVEL                
097400          SET WS-ROW-IS-CHANGED TO TRUE                                   
097500      END-IF.                                                             
097600      IF SUT-MIN-SEATS (OSP-SUTYPE-IX) NOT = WS-SAVE-SUT-MIN-SEATS        
097700          SET WS-ROW-IS-CHANGED TO TRUE                                   
097800      END-IF.                                                             
097900      IF SUT-COMMITMENT-MOS (OSP-SUTYPE-IX) NOT =                         
098000          WS-SAVE-SUT-COMMITMENT-MOS                                      
098100          SET WS-ROW-IS-CHANGED TO TRUE                                   
098200      END-IF.                                                             
098300      IF SUT-SLA-SEVERITY (OSP-SUTYPE-IX 1) NOT =                         
098400          WS-SAVE-SUT-SLA-SEVERITY (1)                                    
098500          SET WS-ROW-IS-CHANGED TO TRUE                                   
098600      END-IF.                                                             
098700      IF SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 1) NOT =                         
098800          WS-SAVE-SUT-SLA-RESP-HRS (1)                                    
098900          SET WS-ROW-IS-CHANGED TO TRUE                                   
099000      END-IF.                                                             
099100      IF SUT-SLA-SEVERITY (OSP-SUTYPE-IX 2) NOT =                         
099200          WS-SAVE-SUT-SLA-SEVERITY (2)                                    
099300          SET WS-ROW-IS-CHANGED TO TRUE                                   
099400      END-IF.                                                             
099500      IF SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 2) NOT =                         
099600          WS-SAVE-SUT-SLA-RESP-HRS (2)                                    
099700          SET WS-ROW-IS-CHANGED TO TRUE                                   
099800      END-IF.                                                             
099900      IF SUT-SLA-SEVERITY (OSP-SUTYPE-IX 3) NOT =                         
100000          WS-SAVE-SUT-SLA-SEVERITY (3)                                    
100100          SET WS-ROW-IS-CHANGED TO TRUE                                   
100200      END-IF.                                                             
100300      IF SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 3) NOT =                         
100400          WS-SAVE-SUT-SLA-RESP-HRS (3)                                    
100500          SET WS-ROW-IS-CHANGED TO TRUE                                   
100600      END-IF.                                                             
100700      IF SUT-SLA-SEVERITY (OSP-SUTYPE-IX 4) NOT =                         
100800          WS-SAVE-SUT-SLA-SEVERITY (4)                                    
100900          SET WS-ROW-IS-CHANGED TO TRUE                                   
101000      END-IF.                                                             
101100      IF SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 4) NOT =                         
101200          WS-SAVE-SUT-SLA-RESP-HRS (4)                                    
101300          SET WS-ROW-IS-CHANGED TO TRUE                                   
101400      END-IF.                                                             
101500  505-COMPARE-DONE.                                                       
101600      IF WS-ROW-IS-CHANGED                                                
101700          ADD 1 TO SUT-CNT-UPDATED                                        
101800      ELSE                                                                
101900          ADD 1 TO SUT-CNT-UNCHANGED                                      
102000      END-IF.                                                             
102100  505-EXIT.                                                               
102200      EXIT.                                                               
102300                                                                          
102400  510-INSTALL-SUPPORT-PRICES.                                             
102500  510-READ-LOOP.                                                          
102600      READ SUPPORT-PRICE-FEED                                             
102700          AT END GO TO 510-EXIT.                                          
102800      MOVE 'N' TO WS-ROW-FOUND-SW.                                        
102900      UNSTRING SUPR-FEED-LINE DELIMITED BY ','                            
103000          INTO WS-CSV-FIELD (1)  WS-CSV-FIELD (2)                         
103100               WS-CSV-FIELD (3)  WS-CSV-FIELD (4)                         
103200               WS-CSV-FIELD (5).                                          
103300      MOVE 1 TO WS-SUB1.                                                  
103400  510-FIND-LOOP.                                                          
103500      IF WS-SUB1 > OSP-SUPRICE-CNT                                        
103600          GO TO 510-NOT-FOUND.                                            
103700      SET OSP-SUPRICE-IX TO WS-SUB1.                                      
103800      IF SUP-SUPPORT-CODE (OSP-SUPRICE-IX) = WS-CSV-FIELD (1)             
103900          MOVE WS-SUB1 TO WS-SUB2                                         
104000          SET WS-ROW-WAS-FOUND TO TRUE                                    
104100          GO TO 510-SNAPSHOT-ROW                                          
104200      END-IF.                                                             
104300      ADD 1 TO WS-SUB1.                                                   
104400      GO TO 510-FIND-LOOP.                                                
104500  510-NOT-FOUND.                                                          
104600      ADD 1 TO OSP-SUPRICE-CNT.                                           
104700      MOVE OSP-SUPRICE-CNT TO WS-SUB2.                                    
104800      ADD 1 TO SUP-CNT-INSERTED.                                          
104900      GO TO 510-BUILD-ROW.                                                
105000  510-SNAPSHOT-ROW.                                                       
105100      SET OSP-SUPRICE-IX TO WS-SUB2.                                      
105200      MOVE SUP-LIMIT-AMT (OSP-SUPRICE-IX) TO WS-SAVE-SUP-LIMIT-AMT.       
105300      MOVE SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX)                             
105400          TO WS-SAVE-SUP-LIMIT-NULL-SW.                                   
105500      MOVE SUP-MIN-AMT (OSP-SUPRICE-IX) TO WS-SAVE-SUP-MIN-AMT.           
105600      MOVE SUP-RATE-PCT (OSP-SUPRICE-IX) TO WS-SAVE-SUP-RATE-PCT.         
105700      MOVE SUP-COST (OSP-SUPRICE-IX) TO WS-SAVE-SUP-COST.                 
105800  510-BUILD-ROW.                                                          
105900      SET OSP-SUPRICE-IX TO WS-SUB2.                                      
106000      MOVE WS-CSV-FIELD (1) TO SUP-SUPPORT-CODE (OSP-SUPRICE-IX).         
106100      IF WS-CSV-FIELD (2) = WS-UNLIMITED-SENTINEL                         
106200          MOVE 'Y' TO SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX)                  
106300          MOVE 0   TO SUP-LIMIT-AMT (OSP-SUPRICE-IX)                      
106400      ELSE                                                                
106500          MOVE 'N' TO SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX)                  
106600          MOVE WS-CSV-FIELD (2) TO WS-STAGE-RAW2                          
106700          MOVE WS-STAGE-NUM2                                              
106800              TO SUP-LIMIT-AMT (OSP-SUPRICE-IX)                           
106900      END-IF.                                                             
107000      MOVE WS-CSV-FIELD (3) TO WS-STAGE-RAW2.                             
107100      MOVE WS-STAGE-NUM2 TO SUP-MIN-AMT (OSP-SUPRICE-IX).                 
107200      MOVE WS-CSV-FIELD (4) TO WS-STAGE-RAW3.                             
107300      MOVE WS-STAGE-NUM3 TO SUP-RATE-PCT (OSP-SUPRICE-IX).                
107400      MOVE WS-CSV-FIELD (5) TO WS-STAGE-RAW2.                             
107500      MOVE WS-STAGE-NUM2 TO SUP-COST (OSP-SUPRICE-IX).                    
107600      IF WS-ROW-WAS-FOUND                                                 
107700          PERFORM 515-COMPARE-SUP-ROW THRU 515-EXIT                       
107800      END-IF.                                                             
107900      SET SUP-ALREADY-SET (OSP-SUPRICE-IX) TO TRUE.                       
108000      ADD 1 TO SUP-CNT-READ.                                              
108100      GO TO 510-READ-LOOP.                                                
108200  510-EXIT.                                                               
108300      EXIT.                                                               
108400                                                                          
108500*----------------------------------------------------------*              
108600*    515 - COMPARES THE REBUILT SUPPORT-PRICE ROW AGAINST THE             
108700*    SNAPSHOT TAKEN IN 510-SNAPSHOT-ROW AND BUMPS SUP-CNT-                
108800*    UPDATED OR SUP-CNT-UNCHANGED (TKT-0591).                             
108900*----------------------------------------------------------*              
109000  515-COMPARE-SUP-ROW.                                                    
109100      MOVE 'N' TO WS-ROW-CHANGED-SW.                                      
109200      IF WS-FORCE-UPDATE-IS-ON                                            
109300          SET WS-ROW-IS-CHANGED TO TRUE                                   
109400          GO TO 515-COMPARE-DONE                                          
109500      END-IF.                                                             
109600      IF SUP-LIMIT-AMT (OSP-SUPRICE-IX) NOT = WS-SAVE-SUP-LIMIT-AMT       
109700          SET WS-ROW-IS-CHANGED TO TRUE                                   
109800      END-IF.                                                             
109900      IF SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX) NOT =                         
110000          WS-SAVE-SUP-LIMIT-NULL-SW                                       
110100          SET WS-ROW-IS-CHANGED TO TRUE                                   
110200      END-IF.                                                             
110300      IF SUP-MIN-AMT (OSP-SUPRICE-IX) NOT = WS-SAVE-SUP-MIN-AMT           
110400          SET WS-ROW-IS-CHANGED TO TRUE                                   
110500      END-IF.                                                             
110600      IF SUP-RATE-PCT (OSP-SUPRICE-IX) NOT = WS-SAVE-SUP-RATE-PCT         
110700          SET WS-ROW-IS-CHANGED TO TRUE                                   
110800      END-IF.                                                             
110900      IF SUP-COST (OSP-SUPRICE-IX) NOT = WS-SAVE-SUP-COST                 
111000          SET WS-ROW-IS-CHANGED TO TRUE                                   
111100      END-IF.                                                             
111200  515-COMPARE-DONE.                                                       
111300      IF WS-ROW-IS-CHANGED                                                
111400          ADD 1 TO SUP-CNT-UPDATED                                        
111500      ELSE                                                                
111600          ADD 1 TO SUP-CNT-UNCHANGED                                      
111700      END-IF.                                                             
111800  515-EXIT.                                                               
111900      EXIT.                                                               
112000*----------------------------------------------------------*              
112100*    800-850 - REWRITE THE SIX CATALOG OUT FILES FROM THE                 
112200*    IN-MEMORY TABLES BUILT DURING THIS RUN.                              
112300*----------------------------------------------------------*              
112400  800-REWRITE-ITYPES.                                                     
112500      MOVE 1 TO WS-SUB1.                                                  
112600  800-LOOP.                                                               
112700      IF WS-SUB1 > OSP-ITYPE-CNT                                          
112800          GO TO 800-EXIT.                                                 
112900      SET OSP-ITYPE-IX TO WS-SUB1.                                        
113000      MOVE ITY-TYPE-CODE (OSP-ITYPE-IX) TO ITO-TYPE-CODE.                 
113100      MOVE ITY-GENERATION (OSP-ITYPE-IX) TO ITO-GENERATION.               
113200      MOVE ITY-OPTION (OSP-ITYPE-IX) TO ITO-OPTION.                       
113300      MOVE ITY-PROCESSOR (OSP-ITYPE-IX) TO ITO-PROCESSOR.                 
113400      MOVE ITY-CPU-RATE (OSP-ITYPE-IX) TO ITO-CPU-RATE.                   
113500      MOVE ITY-RAM-RATE (OSP-ITYPE-IX) TO ITO-RAM-RATE.                   
113600      MOVE ITY-CONSTANT-SW (OSP-ITYPE-IX)                                 
113700          TO ITO-CONSTANT-FLAG.                                           
113800      WRITE ITYPOUT-REC.                                                  
113900      ADD 1 TO WS-SUB1.                                                   
114000      GO TO 800-LOOP.                                                     
114100  800-EXIT.                                                               
114200      EXIT.                                                               
114300                                                                          
114400  810-REWRITE-IPRICES.                                                    
114500      MOVE 1 TO WS-SUB1.                                                  
114600  810-LOOP.                                                               
114700      IF WS-SUB1 > OSP-IPRICE-CNT                                         
114800          GO TO 810-EXIT.                                                 
114900      SET OSP-IPRICE-IX TO WS-SUB1.                                       
115000      MOVE IPR-PRICE-CODE (OSP-IPRICE-IX)                                 
115100          TO IPO-PRICE-CODE.                                              
115200      MOVE IPR-REGION-CODE (OSP-IPRICE-IX)                                
115300          TO IPO-REGION-CODE.                                             
115400      MOVE IPR-TERM-CODE (OSP-IPRICE-IX) TO IPO-TERM-CODE.                
115500      MOVE IPR-OS-CODE (OSP-IPRICE-IX) TO IPO-OS-CODE.                    
115600      MOVE IPR-TYPE-CODE (OSP-IPRICE-IX) TO IPO-TYPE-CODE.                
115700      MOVE IPR-TENANCY (OSP-IPRICE-IX) TO IPO-TENANCY.                    
115800      MOVE IPR-MONTHLY-COST (OSP-IPRICE-IX)                               
115900          TO IPO-MONTHLY-COST.                                            
116000      MOVE IPR-CPU-COST (OSP-IPRICE-IX) TO IPO-CPU-COST.                  
116100      MOVE IPR-RAM-COST (OSP-IPRICE-IX) TO IPO-RAM-COST.                  
116200      MOVE IPR-PERIOD-MONTHS (OSP-IPRICE-IX)                              
116300          TO IPO-PERIOD-MONTHS.                                           
116400      WRITE IPRCOUT-REC.                                                  
116500      ADD 1 TO WS-SUB1.                                                   
116600      GO TO 810-LOOP.                                                     
116700  810-EXIT.                                                               
116800      EXIT.                                                               
116900                                                                          
117000  820-REWRITE-STYPES.                                                     
117100      MOVE 1 TO WS-SUB1.                                                  
117200  820-LOOP.                                                               
117300      IF WS-SUB1 > OSP-STYPE-CNT                                          
117400          GO TO 820-EXIT.                                                 
117500      SET OSP-STYPE-IX TO WS-SUB1.                                        
117600      MOVE STY-STORAGE-CODE (OSP-STYPE-IX)                                
117700          TO STO-STORAGE-CODE.                                            
117800      MOVE STY-IOPS (OSP-STYPE-IX) TO STO-IOPS.                           
117900      MOVE STY-THROUGHPUT-MBS (OSP-STYPE-IX)                              
118000          TO STO-THROUGHPUT-MBS.                                          
118100      MOVE STY-MAX-SIZE-GIB (OSP-STYPE-IX)                                
118200          TO STO-MAX-SIZE-GIB.                                            
118300      MOVE STY-LATENCY-RATE (OSP-STYPE-IX)                                
118400          TO STO-LATENCY-RATE.                                            
118500      MOVE STY-DURABILITY-9S (OSP-STYPE-IX)                               
118600          TO STO-DURABILITY-9S.                                           
118700      WRITE STYPOUT-REC.                                                  
118800      ADD 1 TO WS-SUB1.                                                   
118900      GO TO 820-LOOP.                                                     
119000  820-EXIT.                                                               
119100      EXIT.                                                               
119200                                                                          
119300  830-REWRITE-SPRICES.                                                    
119400      MOVE 1 TO WS-SUB1.                                                  
119500  830-LOOP.                                                               
119600      IF WS-SUB1 > OSP-SPRICE-CNT                                         
119700          GO TO 830-EXIT.                                                 
119800      SET OSP-SPRICE-IX TO WS-SUB1.                                       
119900      MOVE SPR-PRICE-CODE (OSP-SPRICE-IX)                                 
120000          TO SPO-PRICE-CODE.                                              
120100      MOVE SPR-REGION-CODE (OSP-SPRICE-IX)                                
120200          TO SPO-REGION-CODE.                                             
120300      MOVE SPR-STORAGE-CODE (OSP-SPRICE-IX)                               
120400          TO SPO-STORAGE-CODE.                                            
120500      MOVE SPR-COST-PER-GIB (OSP-SPRICE-IX)                               
120600          TO SPO-COST-PER-GIB.                                            
120700      WRITE SPRCOUT-REC.                                                  
120800      ADD 1 TO WS-SUB1.                                                   
120900      GO TO 830-LOOP.                                                     
121000  830-EXIT.                                                               
121100      EXIT.                                                               
121200                                                                          
121300  840-REWRITE-SUTYPES.                                                    
121400      MOVE 1 TO WS-SUB1.                                                  
121500  840-LOOP.                                                               
121600      IF WS-SUB1 > OSP-SUTYPE-CNT                                         
121700          GO TO 840-EXIT.                                                 
121800      SET OSP-SUTYPE-IX TO WS-SUB1.                                       
121900      MOVE SUT-SUPPORT-CODE (OSP-SUTYPE-IX)                               
122000          TO SOT-SUPPORT-CODE.                                            
122100      MOVE SUT-SUPPORT-NAME (OSP-SUTYPE-IX)                               
122200          TO SOT-SUPPORT-NAME.                                            
122300      MOVE SUT-LEVEL (OSP-SUTYPE-IX) TO SOT-LEVEL.                        
122400      MOVE SUT-MIN-SEATS (OSP-SUTYPE-IX) TO SOT-MIN-SEATS.                
122500      MOVE SUT-COMMITMENT-MOS (OSP-SUTYPE-IX)                             
122600          TO SOT-COMMITMENT-MOS.                                          
122700      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 1)                             
122800          TO SOT-SLA-SEVERITY (1).                                        
122900      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 1)                             
123000          TO SOT-SLA-RESP-HRS (1).                                        
123100      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 2)                             
123200          TO SOT-SLA-SEVERITY (2).                                        
123300      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 2)                             
123400          TO SOT-SLA-RESP-HRS (2).                                        
123500      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 3)                             
123600          TO SOT-SLA-SEVERITY (3).                                        
123700      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 3)                             
123800          TO SOT-SLA-RESP-HRS (3).                                        
123900      MOVE SUT-SLA-SEVERITY (OSP-SUTYPE-IX 4)                             
124000          TO SOT-SLA-SEVERITY (4).                                        
124100      MOVE SUT-SLA-RESP-HRS (OSP-SUTYPE-IX 4)                             
124200          TO SOT-SLA-RESP-HRS (4).                                        
124300      WRITE SUTPOUT-REC.                                                  
124400      ADD 1 TO WS-SUB1.                                                   
124500      GO TO 840-LOOP.                                                     
124600  840-EXIT.                                                               
124700      EXIT.                                                               
124800                                                                          
124900  850-REWRITE-SUPRICES.                                                   
125000      MOVE 1 TO WS-SUB1.                                                  
125100  850-LOOP.                                                               
125200      IF WS-SUB1 > OSP-SUPRICE-CNT                                        
125300          GO TO 850-EXIT.                                                 
125400      SET OSP-SUPRICE-IX TO WS-SUB1.                                      
125500      MOVE SUP-SUPPORT-CODE (OSP-SUPRICE-IX)                              
125600          TO SOP-SUPPORT-CODE.                                            
125700      MOVE SUP-LIMIT-AMT (OSP-SUPRICE-IX) TO SOP-LIMIT-AMT.               
125800      MOVE SUP-LIMIT-NULL-SW (OSP-SUPRICE-IX)                             
125900          TO SOP-LIMIT-NULL-SW.                                           
126000      MOVE SUP-MIN-AMT (OSP-SUPRICE-IX) TO SOP-MIN-AMT.                   
126100      MOVE SUP-RATE-PCT (OSP-SUPRICE-IX) TO SOP-RATE-PCT.                 
126200      MOVE SUP-COST (OSP-SUPRICE-IX) TO SOP-COST.                         
126300      WRITE SUPROUT-REC.                                                  
126400      ADD 1 TO WS-SUB1.                                                   
126500      GO TO 850-LOOP.                                                     
126600  850-EXIT.                                                               
126700      EXIT.                                                               
126800                                                                          
126900*----------------------------------------------------------*              
127000*    900-920  RUN-REPORT - END OF JOB CONTROL-TOTAL PRINT.                
127100*----------------------------------------------------------*              
127200  900-PRINT-REPORT-HDRS.                                                  
127300      WRITE RUN-REPORT-LINE FROM RPT-TITLE-LINE                           
127400          AFTER TOP-OF-FORM.                                              
127500      WRITE RUN-REPORT-LINE FROM RPT-COLUMN-HDR AFTER 2.                  
127600  900-EXIT.                                                               
127700      EXIT.                                                               
127800                                                                          
127900  910-PRINT-ITYPE-LINE.                                                   
128000      MOVE 'INSTANCE TYPES' TO RPT-TABLE-NAME.                            
128100      MOVE ITY-CNT-READ TO RPT-READ-CNT.                                  
128200      MOVE ITY-CNT-INSERTED TO RPT-INSERTED-CNT.                          
128300      MOVE ITY-CNT-UPDATED TO RPT-UPDATED-CNT.                            
128400      MOVE ITY-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
128500      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
128600      ADD ITY-CNT-INSERTED ITY-CNT-UPDATED                                
128700          TO RPT-GRAND-TOTAL.                                             
128800  910-EXIT.                                                               
128900      EXIT.                                                               
129000                                                                          
129100  911-PRINT-IPRICE-LINE.                                                  
129200      MOVE 'INSTANCE PRICES' TO RPT-TABLE-NAME.                           
129300      MOVE IPR-CNT-READ TO RPT-READ-CNT.                                  
129400      MOVE IPR-CNT-INSERTED TO RPT-INSERTED-CNT.                          
129500      MOVE IPR-CNT-UPDATED TO RPT-UPDATED-CNT.                            
129600      MOVE IPR-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
129700      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
129800      ADD IPR-CNT-INSERTED IPR-CNT-UPDATED                                
129900          TO RPT-GRAND-TOTAL.                                             
130000  911-EXIT.                                                               
130100      EXIT.                                                               
130200                                                                          
130300  912-PRINT-STYPE-LINE.                                                   
130400      MOVE 'STORAGE TYPES' TO RPT-TABLE-NAME.                             
130500      MOVE STY-CNT-READ TO RPT-READ-CNT.                                  
130600      MOVE STY-CNT-INSERTED TO RPT-INSERTED-CNT.                          
130700      MOVE STY-CNT-UPDATED TO RPT-UPDATED-CNT.                            
130800      MOVE STY-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
130900      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
131000      ADD STY-CNT-INSERTED STY-CNT-UPDATED                                
131100          TO RPT-GRAND-TOTAL.                                             
131200  912-EXIT.                                                               
131300      EXIT.                                                               
131400                                                                          
131500  913-PRINT-SPRICE-LINE.                                                  
131600      MOVE 'STORAGE PRICES' TO RPT-TABLE-NAME.                            
131700      MOVE SPR-CNT-READ TO RPT-READ-CNT.                                  
131800      MOVE SPR-CNT-INSERTED TO RPT-INSERTED-CNT.                          
131900      MOVE SPR-CNT-UPDATED TO RPT-UPDATED-CNT.                            
132000      MOVE SPR-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
132100      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
132200      ADD SPR-CNT-INSERTED SPR-CNT-UPDATED                                
132300          TO RPT-GRAND-TOTAL.                                             
132400  913-EXIT.                                                               
132500      EXIT.                                                               
132600                                                                          
132700  914-PRINT-SUTYPE-LINE.                                                  
132800      MOVE 'SUPPORT TYPES' TO RPT-TABLE-NAME.                             
132900      MOVE SUT-CNT-READ TO RPT-READ-CNT.                                  
133000      MOVE SUT-CNT-INSERTED TO RPT-INSERTED-CNT.                          
133100      MOVE SUT-CNT-UPDATED TO RPT-UPDATED-CNT.                            
133200      MOVE SUT-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
133300      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
133400      ADD SUT-CNT-INSERTED SUT-CNT-UPDATED                                
133500          TO RPT-GRAND-TOTAL.                                             
133600  914-EXIT.                                                               
133700      EXIT.                                                               
133800                                                                          
133900  915-PRINT-SUPRICE-LINE.                                                 
134000      MOVE 'SUPPORT PRICES' TO RPT-TABLE-NAME.                            
134100      MOVE SUP-CNT-READ TO RPT-READ-CNT.                                  
134200      MOVE SUP-CNT-INSERTED TO RPT-INSERTED-CNT.                          
134300      MOVE SUP-CNT-UPDATED TO RPT-UPDATED-CNT.                            
134400      MOVE SUP-CNT-UNCHANGED TO RPT-UNCHANGED-CNT.                        
134500      WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.                 
134600      ADD SUP-CNT-INSERTED SUP-CNT-UPDATED                                
134700          TO RPT-GRAND-TOTAL.                                             
134800  915-EXIT.                                                               
134900      EXIT.                                                               
135000                                                                          
135100  920-PRINT-GRAND-TOTAL.                                                  
135200      WRITE RUN-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE                     
135300          AFTER 2.                                                        
135400  920-EXIT.                                                               
135500      EXIT.                                                               
135600                                                                          
135700*----------------------------------------------------------*              
135800*    700/790  OPEN AND CLOSE ALL FILES.                                   
135900*----------------------------------------------------------*              
136000  700-OPEN-FILES.                                                         
136100      OPEN INPUT  CSV-PRICE-FEED                                          
136200                  TERM-REF                                                
136300                  REGION-REF                                              
136400                  SUPPORT-TYPE-FEED                                       
136500                  SUPPORT-PRICE-FEED.                                     
136600      OPEN INPUT  INSTANCE-TYPE-IN                                        
136700                  INSTANCE-PRICE-IN                                       
136800                  STORAGE-TYPE-IN                                         
136900                  STORAGE-PRICE-IN                                        
137000                  SUPPORT-TYPE-IN                                         
137100                  SUPPORT-PRICE-IN.                                       
137200      OPEN OUTPUT INSTANCE-TYPE-OUT                                       
137300                  INSTANCE-PRICE-OUT                                      
137400                  STORAGE-TYPE-OUT                                        
137500                  STORAGE-PRICE-OUT                                       
137600                  SUPPORT-TYPE-OUT                                        
137700                  SUPPORT-PRICE-OUT                                       
137800                  RUN-REPORT.                                             
137900      IF WS-CSVFEED-STATUS NOT = '00'                                     
138000          DISPLAY 'ERROR OPENING CSV-PRICE-FEED RC='                      
138100                  WS-CSVFEED-STATUS                                       
138200          MOVE 16 TO RETURN-CODE                                          
138300          SET WS-CSV-AT-EOF TO TRUE                                       
138400      END-IF.                                                             
138500  700-EXIT.                                                               
138600      EXIT.                                                               
138700                                                                          
138800  790-CLOSE-FILES.                                                        
138900      CLOSE CSV-PRICE-FEED                                                
139000            TERM-REF                                                      
139100            REGION-REF                                                    
139200            SUPPORT-TYPE-FEED                                             
139300            SUPPORT-PRICE-FEED                                            
139400            INSTANCE-TYPE-IN                                              
139500            INSTANCE-PRICE-IN                                             
139600            STORAGE-TYPE-IN                                               
139700            STORAGE-PRICE-IN                                              
139800            SUPPORT-TYPE-IN                                               
139900            SUPPORT-PRICE-IN                                              
140000            INSTANCE-TYPE-OUT                                             
140100            INSTANCE-PRICE-OUT                                            
140200            STORAGE-TYPE-OUT                                              
140300            STORAGE-PRICE-OUT                                             
140400            SUPPORT-TYPE-OUT                                              
140500            SUPPORT-PRICE-OUT                                             
140600            RUN-REPORT.                                                   
140700  790-EXIT.                                                               
140800      EXIT.                                                               
140900                                                                          
