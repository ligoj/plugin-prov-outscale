000100******************************************************************        
000200*    OSPTRMRC  -  CONTRACT TERM MASTER  (TERM-REC)                        
000300*    ONE ENTRY PER CONTRACT TERM (ON-DEMAND, RESERVED-1Y, ETC)            
000400*    READ FROM TERM-REF AND ALSO USED AS THE "PREVIOUS SNAPSHOT"          
000500*    OF THE PRICE-TERM CATALOG TABLE FOR UPDATE-IN-PLACE.                 
000600*    THE CONVERTER SUB-TABLE HOLDS THE HOURLY/MONTHLY/YEARLY              
000700*    MULTIPLIER FOR THIS TERM, BUILT BY OSPRICE1 175-BUILD-               
000800*    CONVERTER-TABLE AND CONSULTED BY OSPINST 440-FIND-LICENSE.           
000900******************************************************************        
001000  01  OSP-TERM-TABLE.                                                     
001100      05  OSP-TERM-CNT              PIC 9(3)  COMP-3  VALUE 0.            
001200      05  OSP-TERM-ROW OCCURS 1 TO 50 TIMES                               
001300                 DEPENDING ON OSP-TERM-CNT                                
001400                 INDEXED BY OSP-TERM-IX.                                  
001500          10  TRM-CODE                  PIC X(20).                        
001600          10  TRM-PERIOD-MONTHS         PIC 9(3).                         
001700          10  TRM-RATE                  PIC 9(1)V9(6).                    
001800          10  TRM-BILLING-PERIOD        PIC X(1).                         
001900          10  TRM-RESERVATION-SW        PIC X(1).                         
002000              88  TRM-IS-RESERVATION        VALUE 'Y'.                    
002100              88  TRM-IS-ON-DEMAND          VALUE 'N'.                    
002150*        --------------------------------------------------------         
002160*        CONVERTIBILITY FLAGS - CAN THIS TERM BE SWAPPED FOR              
002170*        ANOTHER OS/FAMILY/TYPE/LOCATION MID-CONTRACT.  ONLY OS           
002180*        CONVERSION IS OFFERED TODAY (TKT-0201) - THE OTHER               
002190*        THREE ARE CARRIED AS "N" PLACEHOLDERS FOR WHEN SALES             
002195*        TURNS THEM ON.                                                   
002196*        --------------------------------------------------------         
002200          10  TRM-CONVERTIBLE-OS-SW     PIC X(1)  VALUE 'Y'.              
002210          10  TRM-CONVERTIBLE-FAM-SW    PIC X(1)  VALUE 'N'.              
002220          10  TRM-CONVERTIBLE-TYP-SW    PIC X(1)  VALUE 'N'.              
002230          10  TRM-CONVERTIBLE-LOC-SW    PIC X(1)  VALUE 'N'.              
002300          10  TRM-EPHEMERAL-SW          PIC X(1)  VALUE 'N'.              
002400*        --------------------------------------------------------         
002500*        CONVERTER FACTOR TABLE - ONE ENTRY PER BILLING PERIOD            
002600*        (H)OURLY, (M)ONTHLY, (Y)EARLY - SET-SW 'N' MEANS THE             
002700*        FACTOR DOES NOT APPLY TO THIS TERM (TKT-0201).                   
002800*        --------------------------------------------------------         
002900          10  TRM-CONV-TBL OCCURS 3 TIMES                                 
003000                 INDEXED BY TRM-CONV-IX.                                  
003100              15  TRM-CONV-PERIOD       PIC X(1).                         
003200              15  TRM-CONV-FACTOR       PIC S9(7)V9(6).                   
003300              15  TRM-CONV-SET-SW       PIC X(1).                         
003400                  88  TRM-CONV-IS-SET       VALUE 'Y'.                    
003500          10  TRM-TERM-RATE             PIC S9(7)V9(6).                   
003600          10  FILLER                    PIC X(05).                        
003700      05  OSP-TERM-COUNTERS.                                              
003800          10  TRM-CNT-READ              PIC 9(5)  COMP-3  VALUE 0.        
003900          10  TRM-CNT-INSERTED          PIC 9(5)  COMP-3  VALUE 0.        
004000          10  TRM-CNT-UPDATED           PIC 9(5)  COMP-3  VALUE 0.        
004100          10  TRM-CNT-UNCHANGED         PIC 9(5)  COMP-3  VALUE 0.        
004200*    HOURS-PER-MONTH IS A SHOP CONSTANT (365.25 * 24 / 12), NOT           
004300*    PART OF THE FEED - KEPT HERE SO OSPINST CAN COPY IT.                 
004400      05  OSP-HOURS-PER-MONTH          PIC 9(3)V9(2)  VALUE 730.50        
